000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID.  SEQEXP.
000120 AUTHOR. JON SAYLES.
000130 INSTALLATION. COBOL DEVELOPMENT CENTER.
000140 DATE-WRITTEN. 07/10/89.
000150 DATE-COMPILED. 07/10/89.
000160 SECURITY. NON-CONFIDENTIAL.
000170
000180******************************************************************
000190* PROGRAM.......  SEQEXP
000200* DESCRIPTION....  EXPORTSEQ STEP.  READS THE SEQUENCE-EVENTS
000210*                  WORK FILE ONE TIME, WRITES A METADATA HEADER,
000220*                  ONE EXPORT RECORD PER EVENT, AND A CLOSING
000230*                  STATISTICS SECTION (EVENT-TYPE COUNTS,
000240*                  PARTICIPANT COUNTS, LEVEL DISTRIBUTION,
000250*                  TEMPLATE COUNT, TIME RANGE).  MODELED ON THE
000260*                  OLD TRMTUPDT CONTROL-BREAK/POSTING SKELETON,
000270*                  REPURPOSED HERE AS A SINGLE-PASS ACCUMULATE-
000280*                  AND-WRITE RATHER THAN A PATIENT-BREAK.
000290******************************************************************
000300* MAINTENANCE LOG
000310* DATE      INIT  TICKET      DESCRIPTION
000320* --------  ----  ----------  --------------------------------
000330* 07/10/89  JS    DDS-2622    ORIGINAL PROGRAM.
000340* 04/02/92  JS    DDS-2669    ADDED THE PER-LEVEL DISTRIBUTION
000350*                             SECTION - QA WANTED SEVERITY
000360*                             COUNTS WITHOUT RE-RUNNING EVIDRPT.
000370* 11/30/95  TGD   DDS-2743    ADDED SE-PART-TALLY ACCUMULATION -
000380*                             PARTICIPANT COUNTS WERE PRESENCE
000390*                             ONLY, NOT A TRUE TALLY.
000400* 03/31/99  RLH   DDS-2816    Y2K REVIEW - NO CHANGE REQUIRED.
000410* 07/08/00  MM    DDS-2465    SEE SEQEVENT.CPY - PICKED UP THE
000420*                             NEW SE-PART-TALLY FIELD HERE.
000430******************************************************************
000440
000450 ENVIRONMENT DIVISION.
000460 CONFIGURATION SECTION.
000470 SOURCE-COMPUTER. IBM-390.
000480 OBJECT-COMPUTER. IBM-390.
000490 SPECIAL-NAMES.
000500     C01 IS NEXT-PAGE.
000510
000520 INPUT-OUTPUT SECTION.
000530 FILE-CONTROL.
000540     SELECT SYSOUT
000550     ASSIGN TO UT-S-SYSOUT
000560       ORGANIZATION IS SEQUENTIAL.
000570
000580     SELECT SEQOUT
000590     ASSIGN TO UT-S-SEQOUT
000600       ACCESS MODE IS SEQUENTIAL
000610       FILE STATUS IS SFCODE.
000620
000630     SELECT SEQEXP-FILE
000640     ASSIGN TO UT-S-SEQEXP
000650       ACCESS MODE IS SEQUENTIAL
000660       FILE STATUS IS EFCODE.
000670
000680     SELECT CTLTOTS-FILE
000690     ASSIGN TO UT-S-CTLTOTS
000700       ACCESS MODE IS SEQUENTIAL
000710       FILE STATUS IS TFCODE.
000720
000730 DATA DIVISION.
000740 FILE SECTION.
000750 FD  SYSOUT
000760     RECORDING MODE IS F
000770     LABEL RECORDS ARE STANDARD
000780     RECORD CONTAINS 100 CHARACTERS
000790     BLOCK CONTAINS 0 RECORDS
000800     DATA RECORD IS SYSOUT-REC.
000810 01  SYSOUT-REC  PIC X(100).
000820
000830 FD  SEQOUT
000840     RECORDING MODE IS F
000850     LABEL RECORDS ARE STANDARD
000860     RECORD CONTAINS 170 CHARACTERS
000870     BLOCK CONTAINS 0 RECORDS
000880     DATA RECORD IS SE-SEQUENCE-EVENT.
000890
000900** STRUCTURED TEXT EXPORT OF THE FULL SEQUENCE - HEADER, ONE
000910** LINE PER EVENT, THEN THE STATISTICS SECTION
000920 FD  SEQEXP-FILE
000930     RECORDING MODE IS F
000940     LABEL RECORDS ARE STANDARD
000950     RECORD CONTAINS 200 CHARACTERS
000960     BLOCK CONTAINS 0 RECORDS
000970     DATA RECORD IS SEQEXP-REC.
000980 01  SEQEXP-REC                      PIC X(200).
000990
001000 FD  CTLTOTS-FILE
001010     RECORDING MODE IS F
001020     LABEL RECORDS ARE STANDARD
001030     RECORD CONTAINS 100 CHARACTERS
001040     BLOCK CONTAINS 0 RECORDS
001050     DATA RECORD IS CTLTOTS-REC.
001060 01  CTLTOTS-REC                     PIC X(100).
001070
001080 WORKING-STORAGE SECTION.
001090
001100 01  FILE-STATUS-CODES.
001110     05  SFCODE                  PIC X(2).
001120         88 SEQOUT-READ-OK         VALUE SPACES.
001130         88 SEQOUT-EOF             VALUE "10".
001140     05  EFCODE                  PIC X(2).
001150         88 SEQEXP-WRITE-OK        VALUE SPACES.
001160     05  TFCODE                  PIC X(2).
001170         88 CTLTOTS-READ-OK        VALUE SPACES.
001180
001190 COPY LOGENTRY.
001200 COPY SEQEVENT.
001210 COPY CTLTOTS.
001220
001230 01  WS-CONTROL-SWITCHES.
001240     05  MORE-SEQOUT-SW          PIC X(1) VALUE "Y".
001250         88  NO-MORE-SEQOUT          VALUE "N".
001260     05  WS-PART-FOUND-SW        PIC X(1).
001270         88  WS-PART-FOUND           VALUE "Y".
001280     05  WS-EVTYPE-FOUND-SW      PIC X(1).
001290         88  WS-EVTYPE-FOUND         VALUE "Y".
001300
001310 01  WS-COUNTERS.
001320     05  WS-EVENT-COUNT          PIC 9(5) COMP.
001330     05  WS-LVL-SUB              PIC 9(1) COMP.
001340     05  WS-MATCH-IDX            PIC 9(3) COMP.
001350
001360** ZONED-DECIMAL VIEW OF THE COUNTERS FOR THE CONSOLE DISPLAY
001370** IN 950-CLEANUP
001380 01  WS-COUNTERS-R REDEFINES WS-COUNTERS.
001390     05  WS-EVENT-COUNT-D        PIC 9(5).
001400     05  FILLER                  PIC X(1).
001410     05  WS-MATCH-IDX-D          PIC 9(3).
001420
001430 01  WS-CANDIDATE-PART           PIC X(20).
001440 01  WS-CANDIDATE-EVTYPE         PIC X(30).
001450 01  WS-FIRST-TS                 PIC X(18).
001460 01  WS-LAST-TS                  PIC X(18).
001470
001480 01  WS-NUM-WORK.
001490     05  WS-NUM-EDIT             PIC ZZZZZ9.
001500     05  WS-NUM-START            PIC 9(2) COMP.
001510
001520 01  WS-HDR-LINE                 PIC X(132).
001530
001540** ONE EXPORT DETAIL LINE - EVERY SEQUENCE-EVENT FIELD, LABELED
001550 01  WS-EVENT-EXPORT-LINE.
001560     05  FILLER                  PIC X(6)  VALUE "EVENT ".
001570     05  WS-EE-SEQ               PIC 9(5).
001580     05  FILLER                  PIC X(4)  VALUE " TS=".
001590     05  WS-EE-TS                PIC X(18).
001600     05  FILLER                  PIC X(6)  VALUE " FROM=".
001610     05  WS-EE-FROM              PIC X(20).
001620     05  FILLER                  PIC X(4)  VALUE " TO=".
001630     05  WS-EE-TO                PIC X(20).
001640     05  FILLER                  PIC X(5)  VALUE " MSG=".
001650     05  WS-EE-MSG               PIC X(30).
001660     05  FILLER                  PIC X(6)  VALUE " TYPE=".
001670     05  WS-EE-TYPE              PIC X(30).
001680     05  FILLER                  PIC X(5)  VALUE " LVL=".
001690     05  WS-EE-LVL               PIC X(1).
001700     05  FILLER                  PIC X(5)  VALUE " TAG=".
001710     05  WS-EE-TAG               PIC X(20).
001720     05  FILLER                  PIC X(6)  VALUE " LINE=".
001730     05  WS-EE-LINE              PIC 9(7).
001740     05  FILLER                  PIC X(2)  VALUE SPACES.
001750
001760 01  WS-STAT-LINE.
001770     05  FILLER                  PIC X(2)  VALUE SPACES.
001780     05  WS-STAT-NAME            PIC X(30).
001790     05  FILLER                  PIC X(2)  VALUE ": ".
001800     05  WS-STAT-TALLY           PIC ZZZZZ9.
001810     05  FILLER                  PIC X(90) VALUE SPACES.
001820
001830 COPY ABENDREC.
001840
001850 LINKAGE SECTION.
001860 01  LS-RETURN-CODE                  PIC S9(4) COMP.
001870
001880 PROCEDURE DIVISION USING LS-RETURN-CODE.
001890     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
001900     PERFORM 100-MAINLINE THRU 100-EXIT.
001910     PERFORM 950-CLEANUP THRU 950-EXIT.
001920     MOVE ZERO TO LS-RETURN-CODE.
001930     GOBACK.
001940
001950 000-HOUSEKEEPING.
001960     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
001970     OPEN INPUT CTLTOTS-FILE.
001980     READ CTLTOTS-FILE INTO AT-ANALYSIS-TOTALS
001990         AT END
002000         MOVE "** MISSING CTLTOTS AT SEQEXP START"
002010                                  TO ABEND-REASON
002020         GO TO 1000-ABEND-RTN
002030     END-READ.
002040     CLOSE CTLTOTS-FILE.
002050
002060     MOVE ZERO TO SE-PART-COUNT, SE-EVTYPE-COUNT, WS-EVENT-COUNT.
002070     PERFORM 205-LOAD-LEVEL-ROW THRU 205-EXIT
002080             VARYING WS-LVL-SUB FROM 1 BY 1
002090             UNTIL WS-LVL-SUB GREATER THAN 6.
002100
002110     OPEN OUTPUT SYSOUT.
002120     GO TO 000-EXIT.
002130 000-EXIT.
002140     EXIT.
002150
002160** LOAD THE SIX-ROW LEVEL TABLE IN FIXED V/D/I/W/E/F ORDER FROM
002170** THE SEVERITY-RANK TABLE IN LOGENTRY.CPY
002180 205-LOAD-LEVEL-ROW.
002190     MOVE LE-SEV-CODE(WS-LVL-SUB) TO SE-LEVEL-CODE(WS-LVL-SUB).
002200     MOVE ZERO TO SE-LEVEL-TALLY(WS-LVL-SUB).
002210 205-EXIT.
002220     EXIT.
002230
002240 100-MAINLINE.
002250     MOVE "100-MAINLINE" TO PARA-NAME.
002260     IF AT-EVENTS EQUAL TO ZERO
002270         MOVE SPACES TO WS-HDR-LINE
002280         MOVE "** NO SEQUENCE EVENTS - EXPORT NOT WRITTEN **"
002290                                  TO WS-HDR-LINE
002300         WRITE SYSOUT-REC FROM WS-HDR-LINE
002310         GO TO 100-EXIT
002320     END-IF.
002330     PERFORM 200-BUILD-EXPORT THRU 200-EXIT.
002340     GO TO 100-EXIT.
002350 100-EXIT.
002360     EXIT.
002370
002380 200-BUILD-EXPORT.
002390     MOVE "200-BUILD-EXPORT" TO PARA-NAME.
002400     OPEN INPUT SEQOUT.
002410     OPEN OUTPUT SEQEXP-FILE.
002420     PERFORM 210-WRITE-HEADER THRU 210-EXIT.
002430
002440     MOVE "Y" TO MORE-SEQOUT-SW.
002450     PERFORM 900-READ-SEQOUT THRU 900-EXIT.
002460     PERFORM 250-PROCESS-ONE-EVENT THRU 250-EXIT
002470             UNTIL NO-MORE-SEQOUT.
002480
002490     PERFORM 700-WRITE-STATS THRU 700-EXIT.
002500
002510     CLOSE SEQOUT.
002520     CLOSE SEQEXP-FILE.
002530     GO TO 200-EXIT.
002540 200-EXIT.
002550     EXIT.
002560
002570 210-WRITE-HEADER.
002580     MOVE SPACES TO WS-HDR-LINE.
002590     MOVE "SEQUENCE EXPORT" TO WS-HDR-LINE.
002600     WRITE SEQEXP-REC FROM WS-HDR-LINE.
002610
002620     MOVE SPACES TO WS-HDR-LINE.
002630     MOVE "GENERATOR: LOGDRVR-SEQEXP  VERSION: 1.0"
002640                                  TO WS-HDR-LINE.
002650     WRITE SEQEXP-REC FROM WS-HDR-LINE.
002660
002670     MOVE AT-EVENTS TO WS-NUM-EDIT.
002680     PERFORM 810-FIND-NUM-START THRU 810-EXIT.
002690     MOVE SPACES TO WS-HDR-LINE.
002700     STRING "EVENT COUNT: " DELIMITED BY SIZE
002710            WS-NUM-EDIT(WS-NUM-START:) DELIMITED BY SIZE
002720         INTO WS-HDR-LINE.
002730     WRITE SEQEXP-REC FROM WS-HDR-LINE.
002740
002750     MOVE SPACES TO WS-HDR-LINE.
002760     MOVE AT-LINES-READ TO WS-NUM-EDIT.
002770     PERFORM 810-FIND-NUM-START THRU 810-EXIT.
002780     STRING "RECORD COUNTS - LINES READ: " DELIMITED BY SIZE
002790            WS-NUM-EDIT(WS-NUM-START:)     DELIMITED BY SIZE
002800         INTO WS-HDR-LINE.
002810     WRITE SEQEXP-REC FROM WS-HDR-LINE.
002820
002830     MOVE SPACES TO WS-HDR-LINE.
002840     MOVE AT-PARSED TO WS-NUM-EDIT.
002850     PERFORM 810-FIND-NUM-START THRU 810-EXIT.
002860     STRING "RECORD COUNTS - PARSED: " DELIMITED BY SIZE
002870            WS-NUM-EDIT(WS-NUM-START:) DELIMITED BY SIZE
002880         INTO WS-HDR-LINE.
002890     WRITE SEQEXP-REC FROM WS-HDR-LINE.
002900
002910     MOVE SPACES TO WS-HDR-LINE.
002920     MOVE AT-FILTERED TO WS-NUM-EDIT.
002930     PERFORM 810-FIND-NUM-START THRU 810-EXIT.
002940     STRING "RECORD COUNTS - FILTERED: " DELIMITED BY SIZE
002950            WS-NUM-EDIT(WS-NUM-START:)   DELIMITED BY SIZE
002960         INTO WS-HDR-LINE.
002970     WRITE SEQEXP-REC FROM WS-HDR-LINE.
002980 210-EXIT.
002990     EXIT.
003000
003010 250-PROCESS-ONE-EVENT.
003020     ADD 1 TO WS-EVENT-COUNT.
003030     IF WS-EVENT-COUNT EQUAL TO 1
003040         MOVE SE-TIMESTAMP TO WS-FIRST-TS
003050     END-IF.
003060     MOVE SE-TIMESTAMP TO WS-LAST-TS.
003070
003080     MOVE SE-SEQ-NO    TO WS-EE-SEQ.
003090     MOVE SE-TIMESTAMP TO WS-EE-TS.
003100     MOVE SE-FROM      TO WS-EE-FROM.
003110     MOVE SE-TO        TO WS-EE-TO.
003120     MOVE SE-MESSAGE   TO WS-EE-MSG.
003130     MOVE SE-EVENT-TYPE TO WS-EE-TYPE.
003140     MOVE SE-LEVEL     TO WS-EE-LVL.
003150     MOVE SE-TAG       TO WS-EE-TAG.
003160     MOVE SE-LINE-NO   TO WS-EE-LINE.
003170     WRITE SEQEXP-REC FROM WS-EVENT-EXPORT-LINE.
003180
003190     MOVE SE-FROM TO WS-CANDIDATE-PART.
003200     PERFORM 260-TALLY-PARTICIPANT THRU 260-EXIT.
003210     MOVE SE-TO TO WS-CANDIDATE-PART.
003220     PERFORM 260-TALLY-PARTICIPANT THRU 260-EXIT.
003230
003240     MOVE SE-EVENT-TYPE TO WS-CANDIDATE-EVTYPE.
003250     PERFORM 270-TALLY-EVTYPE THRU 270-EXIT.
003260
003270     PERFORM 280-TALLY-LEVEL THRU 280-EXIT.
003280
003290     PERFORM 900-READ-SEQOUT THRU 900-EXIT.
003300 250-EXIT.
003310     EXIT.
003320
003330** PER DDS-2743 - EVERY EVENT CONTRIBUTES ONE TALLY TO ITS
003340** FROM-ENTITY AND ONE TO ITS TO-ENTITY.  CALLED TWICE PER EVENT.
003350 260-TALLY-PARTICIPANT.
003360     MOVE "N" TO WS-PART-FOUND-SW.
003370     IF SE-PART-COUNT GREATER THAN ZERO
003380         PERFORM 265-SCAN-PART THRU 265-EXIT
003390                 VARYING SE-PART-IDX FROM 1 BY 1
003400                 UNTIL WS-PART-FOUND
003410                    OR SE-PART-IDX GREATER THAN SE-PART-COUNT
003420     END-IF.
003430     IF WS-PART-FOUND
003440         ADD 1 TO SE-PART-TALLY(WS-MATCH-IDX)
003450     ELSE
003460         IF SE-PART-COUNT LESS THAN 20
003470             ADD 1 TO SE-PART-COUNT
003480             MOVE WS-CANDIDATE-PART TO
003490                               SE-PART-NAME(SE-PART-COUNT)
003500             MOVE 1 TO SE-PART-TALLY(SE-PART-COUNT)
003510         END-IF
003520     END-IF.
003530     GO TO 260-EXIT.
003540 260-EXIT.
003550     EXIT.
003560
003570 265-SCAN-PART.
003580     IF SE-PART-NAME(SE-PART-IDX) EQUAL TO WS-CANDIDATE-PART
003590         MOVE "Y" TO WS-PART-FOUND-SW
003600         MOVE SE-PART-IDX TO WS-MATCH-IDX
003610     END-IF.
003620 265-EXIT.
003630     EXIT.
003640
003650 270-TALLY-EVTYPE.
003660     MOVE "N" TO WS-EVTYPE-FOUND-SW.
003670     IF SE-EVTYPE-COUNT GREATER THAN ZERO
003680         PERFORM 275-SCAN-EVTYPE THRU 275-EXIT
003690                 VARYING SE-EVTYPE-IDX FROM 1 BY 1
003700                 UNTIL WS-EVTYPE-FOUND
003710                    OR SE-EVTYPE-IDX GREATER THAN SE-EVTYPE-COUNT
003720     END-IF.
003730     IF WS-EVTYPE-FOUND
003740         ADD 1 TO SE-EVTYPE-TALLY(WS-MATCH-IDX)
003750     ELSE
003760         IF SE-EVTYPE-COUNT LESS THAN 50
003770             ADD 1 TO SE-EVTYPE-COUNT
003780             MOVE WS-CANDIDATE-EVTYPE TO
003790                               SE-EVTYPE-NAME(SE-EVTYPE-COUNT)
003800             MOVE 1 TO SE-EVTYPE-TALLY(SE-EVTYPE-COUNT)
003810         END-IF
003820     END-IF.
003830     GO TO 270-EXIT.
003840 270-EXIT.
003850     EXIT.
003860
003870 275-SCAN-EVTYPE.
003880     IF SE-EVTYPE-NAME(SE-EVTYPE-IDX) EQUAL TO
003890                                       WS-CANDIDATE-EVTYPE
003900         MOVE "Y" TO WS-EVTYPE-FOUND-SW
003910         MOVE SE-EVTYPE-IDX TO WS-MATCH-IDX
003920     END-IF.
003930 275-EXIT.
003940     EXIT.
003950
003960** SIX-ROW FIXED TABLE - LINEAR GO TO SCAN IS CHEAPER THAN
003970** SETTING UP A PERFORM VARYING FOR SUCH A SHORT TABLE
003980 280-TALLY-LEVEL.
003990     MOVE 1 TO WS-LVL-SUB.
004000 280-SCAN-LEVEL.
004010     IF WS-LVL-SUB GREATER THAN 6
004020         GO TO 280-EXIT
004030     END-IF.
004040     IF SE-LEVEL-CODE(WS-LVL-SUB) EQUAL TO SE-LEVEL
004050         ADD 1 TO SE-LEVEL-TALLY(WS-LVL-SUB)
004060         GO TO 280-EXIT
004070     END-IF.
004080     ADD 1 TO WS-LVL-SUB.
004090     GO TO 280-SCAN-LEVEL.
004100 280-EXIT.
004110     EXIT.
004120
004130 700-WRITE-STATS.
004140     MOVE SPACES TO WS-HDR-LINE.
004150     MOVE "STATISTICS" TO WS-HDR-LINE.
004160     WRITE SEQEXP-REC FROM WS-HDR-LINE.
004170
004180     MOVE SPACES TO WS-HDR-LINE.
004190     MOVE "EVENT TYPES:" TO WS-HDR-LINE.
004200     WRITE SEQEXP-REC FROM WS-HDR-LINE.
004210     IF SE-EVTYPE-COUNT GREATER THAN ZERO
004220         PERFORM 705-WRITE-EVTYPE-LINE THRU 705-EXIT
004230                 VARYING SE-EVTYPE-IDX FROM 1 BY 1
004240                 UNTIL SE-EVTYPE-IDX GREATER THAN SE-EVTYPE-COUNT
004250     END-IF.
004260
004270     MOVE SPACES TO WS-HDR-LINE.
004280     MOVE "PARTICIPANTS:" TO WS-HDR-LINE.
004290     WRITE SEQEXP-REC FROM WS-HDR-LINE.
004300     IF SE-PART-COUNT GREATER THAN ZERO
004310         PERFORM 710-WRITE-PART-LINE THRU 710-EXIT
004320                 VARYING SE-PART-IDX FROM 1 BY 1
004330                 UNTIL SE-PART-IDX GREATER THAN SE-PART-COUNT
004340     END-IF.
004350
004360     MOVE SPACES TO WS-HDR-LINE.
004370     MOVE "LEVEL DISTRIBUTION:" TO WS-HDR-LINE.
004380     WRITE SEQEXP-REC FROM WS-HDR-LINE.
004390     PERFORM 715-WRITE-LEVEL-LINE THRU 715-EXIT
004400             VARYING WS-LVL-SUB FROM 1 BY 1
004410             UNTIL WS-LVL-SUB GREATER THAN 6.
004420
004430     MOVE SE-EVTYPE-COUNT TO WS-NUM-EDIT.
004440     PERFORM 810-FIND-NUM-START THRU 810-EXIT.
004450     MOVE SPACES TO WS-HDR-LINE.
004460     STRING "TEMPLATE COUNT: " DELIMITED BY SIZE
004470            WS-NUM-EDIT(WS-NUM-START:) DELIMITED BY SIZE
004480         INTO WS-HDR-LINE.
004490     WRITE SEQEXP-REC FROM WS-HDR-LINE.
004500
004510     MOVE SPACES TO WS-HDR-LINE.
004520     STRING "TIME RANGE: " DELIMITED BY SIZE
004530            WS-FIRST-TS    DELIMITED BY SIZE
004540            " TO "         DELIMITED BY SIZE
004550            WS-LAST-TS     DELIMITED BY SIZE
004560         INTO WS-HDR-LINE.
004570     WRITE SEQEXP-REC FROM WS-HDR-LINE.
004580 700-EXIT.
004590     EXIT.
004600
004610 705-WRITE-EVTYPE-LINE.
004620     MOVE SE-EVTYPE-NAME(SE-EVTYPE-IDX)  TO WS-STAT-NAME.
004630     MOVE SE-EVTYPE-TALLY(SE-EVTYPE-IDX) TO WS-STAT-TALLY.
004640     WRITE SEQEXP-REC FROM WS-STAT-LINE.
004650 705-EXIT.
004660     EXIT.
004670
004680 710-WRITE-PART-LINE.
004690     MOVE SE-PART-NAME(SE-PART-IDX)  TO WS-STAT-NAME.
004700     MOVE SE-PART-TALLY(SE-PART-IDX) TO WS-STAT-TALLY.
004710     WRITE SEQEXP-REC FROM WS-STAT-LINE.
004720 710-EXIT.
004730     EXIT.
004740
004750 715-WRITE-LEVEL-LINE.
004760     MOVE SPACES TO WS-STAT-NAME.
004770     MOVE SE-LEVEL-CODE(WS-LVL-SUB)   TO WS-STAT-NAME.
004780     MOVE SE-LEVEL-TALLY(WS-LVL-SUB)  TO WS-STAT-TALLY.
004790     WRITE SEQEXP-REC FROM WS-STAT-LINE.
004800 715-EXIT.
004810     EXIT.
004820
004830** FIND THE FIRST NON-SPACE POSITION IN A ZZZZZ9-EDITED NUMERIC
004840** FIELD SO IT CAN BE APPENDED TO A MESSAGE WITHOUT LEADING PAD
004850 810-FIND-NUM-START.
004860     MOVE 1 TO WS-NUM-START.
004870     PERFORM 815-SCAN-NUM-START THRU 815-EXIT.
004880     GO TO 810-EXIT.
004890 810-EXIT.
004900     EXIT.
004910
004920 815-SCAN-NUM-START.
004930     IF WS-NUM-EDIT(WS-NUM-START:1) NOT EQUAL TO SPACE
004940         GO TO 815-EXIT
004950     END-IF.
004960     IF WS-NUM-START GREATER THAN OR EQUAL TO 6
004970         GO TO 815-EXIT
004980     END-IF.
004990     ADD 1 TO WS-NUM-START.
005000     GO TO 815-SCAN-NUM-START.
005010 815-EXIT.
005020     EXIT.
005030
005040 900-READ-SEQOUT.
005050     READ SEQOUT
005060         AT END
005070         MOVE "N" TO MORE-SEQOUT-SW
005080         GO TO 900-EXIT
005090     END-READ.
005100 900-EXIT.
005110     EXIT.
005120
005130 950-CLEANUP.
005140     MOVE "950-CLEANUP" TO PARA-NAME.
005150     MOVE WS-EVENT-COUNT TO WS-EVENT-COUNT-D.
005160     DISPLAY "** SEQEXP EVENTS EXPORTED **".
005170     DISPLAY WS-EVENT-COUNT-D.
005180     CLOSE SYSOUT.
005190
005200     OPEN OUTPUT CTLTOTS-FILE.
005210     WRITE CTLTOTS-REC FROM AT-ANALYSIS-TOTALS.
005220     CLOSE CTLTOTS-FILE.
005230
005240     DISPLAY "******** NORMAL END OF JOB SEQEXP ********".
005250     GO TO 950-EXIT.
005260 950-EXIT.
005270     EXIT.
005280
005290 1000-ABEND-RTN.
005300     DISPLAY "ABEND IN PARAGRAPH: " PARA-NAME.
005310     DISPLAY "REASON: " ABEND-REASON.
005320     DIVIDE ZERO-VAL INTO ONE-VAL.
005330
