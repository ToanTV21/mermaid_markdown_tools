000100******************************************************************
000110*  COPYBOOK.......  TMPLREC
000120*  DESCRIPTION....  MATCH-TEMPLATE RECORD AND THE IN-MEMORY
000130*                   PRIORITY-ORDERED TEMPLATE TABLE USED TO
000140*                   CLASSIFY EACH PARSED LOG ENTRY.  COPIED INTO
000150*                   TPLLOAD, TPLCAT AND SEQGEN.
000160******************************************************************
000170*  MAINTENANCE LOG
000180*  DATE      INIT  TICKET      DESCRIPTION
000190*  --------  ----  ----------  --------------------------------
000200*  05/22/89  JS    DDS-2205    ORIGINAL COPYBOOK - MODELED ON THE
000210*                              EQUIP-TABLE-REC PATTERN OUT OF
000220*                              PATSRCH.
000230*  02/14/91  JS    DDS-2251    ADDED TP-PRIORITY FOR THE
000240*                              LOWEST-NUMBER-WINS TIE-BREAK RULE.
000250*  08/09/93  TGD   DDS-2312    SPLIT THE OLD SINGLE TP-KEYWORD
000260*                              FIELD INTO TP-KEYWORD-1 AND
000270*                              TP-KEYWORD-2 - THE ACTIVITY-LAUNCH
000280*                              TEMPLATE NEEDS BOTH WORDS PRESENT.
000290*  04/01/96  AK    DDS-2378    ADDED TP-SOURCE-SW 88-LEVELS SO
000300*                              TPLLOAD CAN TELL A CARD-SUPPLIED
000310*                              ROW FROM A BUILT-IN DEFAULT ROW.
000320*  01/19/99  RLH   DDS-2441    Y2K REVIEW - NO DATE FIELDS IN THIS
000330*                              COPYBOOK.  NO CHANGE REQUIRED.
000340*  07/11/00  RLH   DDS-2465    RAISED THE TABLE SIZE FROM 25 TO 50
000350*                              ENTRIES - CUSTOMER SITE CARDS WERE
000360*                              RUNNING OUT OF ROOM.
000370******************************************************************
000380
000390** ONE TEMPLATE, AS READ FROM THE TEMPLATE-CARDS FILE OR BUILT
000400** FROM THE FIVE-ROW DEFAULT SET WHEN THAT FILE IS EMPTY
000410 01  TP-TEMPLATE-REC.
000420     05  TP-NAME                     PIC X(30).
000430     05  TP-KEYWORD-1                PIC X(20).
000440     05  TP-KEYWORD-2                PIC X(20).
000450     05  TP-FROM                     PIC X(20).
000460     05  TP-TO                       PIC X(20).
000470     05  TP-MESSAGE                  PIC X(30).
000480     05  TP-PRIORITY                 PIC 9(3).
000490     05  TP-DESC                     PIC X(40).
000500
000510** SAME 183 BYTES, KEYED VIEW USED WHEN THE VALIDATE STEP TESTS
000520** FOR A DUPLICATE TP-NAME (PER DDS-2645)
000530 01  TP-TEMPLATE-REC-R REDEFINES TP-TEMPLATE-REC.
000540     05  TP-DUP-CHECK-NAME           PIC X(30).
000550     05  FILLER                      PIC X(153).
000560
000650** IN-MEMORY TABLE, LOADED BY TPLLOAD AND SEARCHED BY SEQGEN -
000660** LOWEST TP-TBL-PRIORITY WINS WHEN MORE THAN ONE ROW MATCHES
000670 01  WS-TEMPLATE-TABLE-AREA.
000680     05  TP-TABLE-COUNT              PIC 9(3) COMP.
000690     05  TP-TABLE-ROW OCCURS 50 TIMES INDEXED BY TP-TBL-IDX.
000700         10  TP-TBL-NAME              PIC X(30).
000710         10  TP-TBL-KEYWORD-1         PIC X(20).
000720         10  TP-TBL-KEYWORD-2         PIC X(20).
000730         10  TP-TBL-FROM              PIC X(20).
000740         10  TP-TBL-TO                PIC X(20).
000750         10  TP-TBL-MESSAGE           PIC X(30).
000760         10  TP-TBL-PRIORITY          PIC 9(3).
000770         10  TP-TBL-DESC              PIC X(40).
000780         10  TP-TBL-SOURCE-SW         PIC X(1).
000790             88  TP-TBL-IS-DEFAULT        VALUE "D".
000800             88  TP-TBL-IS-CARD-SUPPLIED  VALUE "C".
000810
000820** THE FIVE BUILT-IN TEMPLATES ARE LOADED BY 300-LOAD-DEFAULTS IN
000830** TPLLOAD VIA MOVE STATEMENTS (NOT VALUE CLAUSES HERE) WHEN
000840** TEMPLATE-CARDS IS EMPTY OR HAS ZERO VALID ROWS (PER DDS-2761).
000850** CAMERA ACTIVITY LAUNCH IS CARRIED AS A 2-KEYWORD MATCH
000860** (ACTIVITYMANAGER + STARTING) - THE SAME TP-KEYWORD-1/
000870** TP-KEYWORD-2 PAIR A SITE CARD WOULD CARRY FOR THAT ROW.
000880 01  WS-DEFAULT-COUNT-VALUE          PIC 9(3) COMP VALUE 5.
000890
