000100******************************************************************
000110*  COPYBOOK.......  LOGENTRY
000120*  DESCRIPTION....  RAW DEVICE-LOG LINE AND PARSED LOG-ENTRY
000130*                   LAYOUTS.  COPIED INTO EVERY STEP OF THE
000140*                   LOG ANALYSIS RUN (LOGPARSE, LOGFILT, SEQGEN,
000150*                   SEQEXP, EVIDRPT).
000160******************************************************************
000170*  MAINTENANCE LOG
000180*  DATE      INIT  TICKET      DESCRIPTION
000190*  --------  ----  ----------  --------------------------------
000200*  03/14/89  JS    DDS-2201    ORIGINAL COPYBOOK - CARVED OUT OF
000210*                              THE OLD IN-LINE FD FOR THE DEVICE
000220*                              LOG READER.
000230*  11/02/90  JS    DDS-2244    ADDED LE-SEVERITY-TABLE FOR THE
000240*                              MIN-LEVEL FILTER COMPARE.
000250*  06/19/92  TGD   DDS-2301    ADDED LE-FORMATTED-LINE - PARSED
000260*                              AND FILTERED OUTPUT NOW SHARE ONE
000270*                              "TIMESTAMP LEVEL TAG: MESSAGE"
000280*                              PRINT LAYOUT.
000290*  02/08/94  AK    DDS-2355    WIDENED LE-TAG TO X(20) - CAMERA
000300*                              HAL TAGS WERE TRUNCATING.
000310*  09/26/97  MM    DDS-2402    ADDED LL-RAW-LOG-LINE-LAYOUT
000320*                              REDEFINES FOR THE LOGCAT POSITIONAL
000330*                              EDIT (WAS INLINE UNSTRING BEFORE).
000340*  01/11/99  RLH   DDS-2440    Y2K REVIEW - NO 2-DIGIT YEAR DATA
000350*                              IN THIS COPYBOOK, TIMESTAMP CARRIES
000360*                              MM-DD ONLY.  NO CHANGE REQUIRED.
000370*  05/03/01  RLH   DDS-2478    ADDED LE-LEVEL-VALID 88 FOR THE
000380*                              UNKNOWN-LEVEL-DEFAULTS-TO-I RULE.
000390*  11/14/02  MM    DDS-2491    ADDED LE-FMT-LINE-NO TO THE PRINT
000400*                              LAYOUT - SEQGEN HAD NO WAY TO CITE
000410*                              THE SOURCE LINE ONCE AN ENTRY LEFT
000420*                              PARSOUT.  SHRANK THE TRAILING
000430*                              FILLER TO MAKE ROOM.
000440******************************************************************
000450
000460** QSAM FILE - RAW DEVICE LOG LINE, 120 BYTES FIXED
000470 01  LL-RAW-LOG-LINE.
000480     05  LL-TEXT                     PIC X(120).
000490
000500** POSITIONAL VIEW OF THE RAW LINE USED TO TEST THE LOGCAT LAYOUT
000510** POSITIONS 1-18 MUST BE  NN-NN NN:NN:NN.NNN
000520 01  LL-LOGCAT-LAYOUT REDEFINES LL-RAW-LOG-LINE.
000530     05  LL-TS-MM                    PIC XX.
000540     05  LL-TS-DASH1                 PIC X.
000550     05  LL-TS-DD                    PIC XX.
000560     05  LL-TS-SPACE1                PIC X.
000570     05  LL-TS-HH                    PIC XX.
000580     05  LL-TS-COLON1                PIC X.
000590     05  LL-TS-MI                    PIC XX.
000600     05  LL-TS-COLON2                PIC X.
000610     05  LL-TS-SS                    PIC XX.
000620     05  LL-TS-DOT                   PIC X.
000630     05  LL-TS-MMM                   PIC XXX.
000640     05  LL-AFTER-TIMESTAMP          PIC X(102).
000650     05  LL-AFTER-TIMESTAMP-R REDEFINES LL-AFTER-TIMESTAMP.
000660         10  LL-LEVEL-AREA           PIC X(6).
000670         10  LL-REST-OF-LINE         PIC X(96).
000680
000690** PARSED LOG ENTRY - THE UNIT OF WORK FOR EVERY DOWNSTREAM STEP
000700 01  LE-LOG-ENTRY.
000710     05  LE-TIMESTAMP                PIC X(18).
000720     05  LE-LEVEL                    PIC X(1).
000730         88  LE-LEVEL-VERBOSE            VALUE "V".
000740         88  LE-LEVEL-DEBUG              VALUE "D".
000750         88  LE-LEVEL-INFO               VALUE "I".
000760         88  LE-LEVEL-WARN               VALUE "W".
000770         88  LE-LEVEL-ERROR              VALUE "E".
000780         88  LE-LEVEL-FATAL              VALUE "F".
000790         88  LE-LEVEL-VALID              VALUES "V" "D" "I"
000800                                                 "W" "E" "F".
000810         88  LE-LEVEL-ERROR-OR-FATAL     VALUES "E" "F".
000820     05  LE-TAG                      PIC X(20).
000830     05  LE-MESSAGE                  PIC X(80).
000840     05  LE-LINE-NO                  PIC 9(7).
000850     05  FILLER                      PIC X(14).
000860
000870** THE SAME ENTRY, KEYED VIEW - USED WHEN MATCHING AGAINST THE
000880** CRITICAL/ERROR KEYWORD LIST IN EVIDRPT
000890 01  LE-LOG-ENTRY-R REDEFINES LE-LOG-ENTRY.
000900     05  FILLER                      PIC X(19).
000910     05  LE-KEY-TAG                  PIC X(20).
000920     05  LE-KEY-MESSAGE              PIC X(80).
000930     05  FILLER                      PIC X(21).
000940
000950** OUTPUT LINE COMMON TO PARSOUT AND FILTOUT -
000960** "TIMESTAMP LEVEL TAG: MESSAGE" - LE-FMT-LINE-NO RIDES ALONG
000970** BEHIND THE MESSAGE SO SEQGEN CAN CITE THE SOURCE LINE (PER
000980** DDS-2491) WITHOUT CARRYING A SEPARATE WORK FILE.
000990 01  LE-FORMATTED-LINE.
001000     05  LE-FMT-TIMESTAMP            PIC X(18).
001010     05  FILLER                      PIC X(1)  VALUE SPACE.
001020     05  LE-FMT-LEVEL                PIC X(1).
001030     05  FILLER                      PIC X(1)  VALUE SPACE.
001040     05  LE-FMT-TAG                  PIC X(20).
001050     05  LE-FMT-COLON                PIC X(2)  VALUE ": ".
001060     05  LE-FMT-MESSAGE              PIC X(80).
001070     05  LE-FMT-LINE-NO              PIC 9(7).
001080     05  FILLER                      PIC X(11) VALUE SPACES.
001090
001100** SEVERITY RANK TABLE - LOW TO HIGH, V=0 ... F=5
001110 01  LE-SEVERITY-TABLE-AREA.
001120     05  LE-SEVERITY-VALUES.
001130         10  FILLER                  PIC X(3) VALUE "V00".
001140         10  FILLER                  PIC X(3) VALUE "D01".
001150         10  FILLER                  PIC X(3) VALUE "I02".
001160         10  FILLER                  PIC X(3) VALUE "W03".
001170         10  FILLER                  PIC X(3) VALUE "E04".
001180         10  FILLER                  PIC X(3) VALUE "F05".
001190     05  LE-SEVERITY-TABLE REDEFINES LE-SEVERITY-VALUES
001200                        OCCURS 6 TIMES INDEXED BY LE-SEV-IDX.
001210         10  LE-SEV-CODE             PIC X(1).
001220         10  LE-SEV-RANK             PIC 9(2).
001230
