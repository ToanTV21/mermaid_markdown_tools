000100******************************************************************
000110*  COPYBOOK.......  ABENDREC
000120*  DESCRIPTION....  SHOP-STANDARD ABEND WORK AREA.  COPY THIS
000130*                   INTO ANY STEP THAT PERFORMS 9999-ABEND-RTN.
000140*                   MOVE THE FAILING PARAGRAPH NAME AND A SHORT
000150*                   REASON, THEN DIVIDE ZERO-VAL INTO ONE-VAL TO
000160*                   FORCE A CLEAN S0C7 WITH THE REASON ALREADY
000170*                   ON THE DUMP.  COPIED INTO EVERY STEP OF THE
000180*                   LOG ANALYSIS RUN.
000190******************************************************************
000200*  MAINTENANCE LOG
000210*  DATE      INIT  TICKET      DESCRIPTION
000220*  --------  ----  ----------  --------------------------------
000230*  01/09/89  JS    DDS-2200    ORIGINAL COPYBOOK - SHOP STANDARD,
000240*                              CARRIED FORWARD UNCHANGED FROM THE
000250*                              PATIENT-BILLING SUITE.
000260*  09/12/95  AK    DDS-2390    NO CHANGE - RE-ISSUED UNDER THE
000270*                              LOG-ANALYSIS PROJECT LIBRARY.
000280*  01/14/99  RLH   DDS-2447    Y2K REVIEW - NO DATE FIELDS IN
000290*                              THIS COPYBOOK.  NO CHANGE REQUIRED.
000300******************************************************************
000310
000320 01  ABEND-WORK-AREA.
000330     05  PARA-NAME                   PIC X(32).
000340     05  ABEND-REASON                PIC X(40).
000350     05  EXPECTED-VAL                PIC S9(9) COMP.
000360     05  ACTUAL-VAL                  PIC S9(9) COMP.
000370     05  ZERO-VAL                    PIC 9(1)  VALUE 0.
000380     05  ONE-VAL                     PIC 9(1)  VALUE 1.
000390     05  FILLER                      PIC X(10).
000400
