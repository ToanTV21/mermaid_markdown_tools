000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID.  EVIDRPT.
000120 AUTHOR. JON SAYLES.
000130 INSTALLATION. COBOL DEVELOPMENT CENTER.
000140 DATE-WRITTEN. 10/02/89.
000150 DATE-COMPILED. 10/02/89.
000160 SECURITY. NON-CONFIDENTIAL.
000170
000180******************************************************************
000190* PROGRAM.......  EVIDRPT
000200* DESCRIPTION....  STEP 7 OF THE LOG ANALYSIS RUN - CONDITIONAL,
000210*                  ONLY CALLED BY LOGDRVR WHEN A TEST-ID CAME IN
000220*                  ON THE RUN-PARAMETER CARD.  REREADS PARSOUT
000230*                  AND SEQOUT, COMPUTES THE COVERAGE METRICS,
000240*                  PULLS THE CRITICAL AND ERROR LOG LINES, BUILDS
000250*                  A SMALL SEQUENCE-DIAGRAM EXCERPT, AND WRITES A
000260*                  MARKDOWN EVIDENCE REPORT PLUS A FIXED-FORMAT
000270*                  EVIDENCE-METADATA RECORD FOR THE TEST-RESULT
000280*                  ARCHIVE.
000290******************************************************************
000300* MAINTENANCE LOG
000310* DATE      INIT  TICKET      DESCRIPTION
000320* --------  ----  ----------  --------------------------------
000330* 10/02/89  JS    DDS-2230    ORIGINAL PROGRAM.
000340* 05/27/93  TGD   DDS-2316    PICKED UP FP-ENVIRONMENT-TEXT FOR
000350*                             THE REPORT-INFORMATION HEADER.
000360* 04/14/94  JS    DDS-2360    ADDED "CRASH" TO THE CRITICAL
000370*                             KEYWORD LIST - CAMERA HAL DRIVER
000380*                             ENTRIES WERE SLIPPING THROUGH.
000390* 06/05/95  TGD   DDS-2735    CAPPED THE CRITICAL AND ERROR
000400*                             TABLES AT 20 ROWS EACH - A BAD RUN
000410*                             WAS BLOWING THE REPORT PAST WHAT
000420*                             ANYONE COULD READ ON A TERMINAL.
000430* 11/02/96  AK    DDS-2788    ADDED THE CKSUMCLC CALL AND THE
000440*                             EVIDENCE-METADATA RECORD - AUDIT
000450*                             WANTED A WAY TO TELL IF A REPORT
000460*                             HAD BEEN HAND-EDITED AFTER THE RUN.
000470* 01/25/99  RLH   DDS-2447    Y2K REVIEW - AT-RUN-DATE ALREADY
000480*                             CARRIES A 4-DIGIT YEAR.  NO CHANGE.
000490******************************************************************
000500
000510 ENVIRONMENT DIVISION.
000520 CONFIGURATION SECTION.
000530 SOURCE-COMPUTER. IBM-390.
000540 OBJECT-COMPUTER. IBM-390.
000550 SPECIAL-NAMES.
000560     C01 IS NEXT-PAGE
000570     UPSI-0 ON STATUS IS EV-DEBUG-ON
000580            OFF STATUS IS EV-DEBUG-OFF.
000590
000600 INPUT-OUTPUT SECTION.
000610 FILE-CONTROL.
000620     SELECT SYSOUT
000630         ASSIGN TO UT-S-SYSOUT
000640         ORGANIZATION IS SEQUENTIAL.
000650
000660     SELECT PARSOUT
000670         ASSIGN TO UT-S-PARSOUT
000680         ORGANIZATION IS SEQUENTIAL
000690         FILE STATUS IS PFCODE.
000700
000710     SELECT SEQOUT
000720         ASSIGN TO UT-S-SEQOUT
000730         ORGANIZATION IS SEQUENTIAL
000740         FILE STATUS IS SQCODE.
000750
000760     SELECT CTLTOTS-FILE
000770         ASSIGN TO UT-S-CTLTOTS
000780         ORGANIZATION IS SEQUENTIAL
000790         FILE STATUS IS TFCODE.
000800
000810     SELECT EVIDRPT-FILE
000820         ASSIGN TO UT-S-EVIDRPT
000830         ORGANIZATION IS SEQUENTIAL
000840         FILE STATUS IS EFCODE.
000850
000860     SELECT EVIDMETA-FILE
000870         ASSIGN TO UT-S-EVIDMETA
000880         ORGANIZATION IS SEQUENTIAL
000890         FILE STATUS IS MFCODE.
000900
000910 DATA DIVISION.
000920 FILE SECTION.
000930
000940 FD  SYSOUT
000950     RECORD CONTAINS 132 CHARACTERS
000960     DATA RECORD IS SYSOUT-REC.
000970 01  SYSOUT-REC                     PIC X(132).
000980
000990** FULL PARSOUT - EVIDRPT REREADS EVERY ENTRY, NOT JUST THE
001000** SUBSET LOGFILT PASSED, SINCE THE EVIDENCE REPORT COVERS THE
001010** WHOLE RUN
001020 FD  PARSOUT
001030     RECORD CONTAINS 141 CHARACTERS
001040     DATA RECORD IS LE-FORMATTED-LINE.
001050
001060 FD  SEQOUT
001070     RECORD CONTAINS 170 CHARACTERS
001080     DATA RECORD IS SE-SEQUENCE-EVENT.
001090
001100 FD  CTLTOTS-FILE
001110     RECORD CONTAINS 100 CHARACTERS
001120     DATA RECORD IS CTLTOTS-REC.
001130 01  CTLTOTS-REC                    PIC X(100).
001140
001150 FD  EVIDRPT-FILE
001160     RECORD CONTAINS 132 CHARACTERS
001170     DATA RECORD IS EVIDRPT-REC.
001180 01  EVIDRPT-REC                    PIC X(132).
001190
001200 FD  EVIDMETA-FILE
001210     RECORD CONTAINS 132 CHARACTERS
001220     DATA RECORD IS EVIDMETA-REC.
001230 01  EVIDMETA-REC                   PIC X(132).
001240
001250 WORKING-STORAGE SECTION.
001260
001270 01  FILE-STATUS-CODES.
001280     05  PFCODE                  PIC X(2).
001290         88 PARSOUT-READ-OK        VALUE SPACES.
001300         88 PARSOUT-EOF            VALUE "10".
001310     05  SQCODE                  PIC X(2).
001320         88 SEQOUT-READ-OK         VALUE SPACES.
001330         88 SEQOUT-EOF             VALUE "10".
001340     05  TFCODE                  PIC X(2).
001350         88 CTLTOTS-READ-OK        VALUE SPACES.
001360     05  EFCODE                  PIC X(2).
001370         88 EVIDRPT-WRITE-OK       VALUE SPACES.
001380     05  MFCODE                  PIC X(2).
001390         88 EVIDMETA-WRITE-OK      VALUE SPACES.
001400
001410 COPY LOGENTRY.
001420 COPY SEQEVENT.
001430 COPY CTLTOTS.
001440
001450 01  WS-CONTROL-SWITCHES.
001460     05  MORE-PARSOUT-SW         PIC X(1) VALUE "Y".
001470         88  NO-MORE-PARSOUT         VALUE "N".
001480     05  MORE-SEQOUT-SW          PIC X(1) VALUE "Y".
001490         88  NO-MORE-SEQOUT          VALUE "N".
001500     05  WS-CRITICAL-SW          PIC X(1).
001510         88  WS-IS-CRITICAL          VALUE "Y".
001520     05  WS-ERROR-SW             PIC X(1).
001530         88  WS-IS-ERROR             VALUE "Y".
001540     05  WS-PART-FOUND-SW        PIC X(1).
001550         88  WS-PART-FOUND           VALUE "Y".
001560     05  WS-EVTYPE-FOUND-SW      PIC X(1).
001570         88  WS-EVTYPE-FOUND         VALUE "Y".
001580     05  WS-SWAPPED-SW           PIC X(1).
001590     05  WS-SAW-SEQDIAG-SW       PIC X(1) VALUE "N".
001600         88  WS-SAW-SEQDIAG           VALUE "Y".
001610     05  WS-SAW-PART-SW          PIC X(1) VALUE "N".
001620         88  WS-SAW-PART              VALUE "Y".
001630     05  WS-SAW-ARROW-SW         PIC X(1) VALUE "N".
001640         88  WS-SAW-ARROW             VALUE "Y".
001650
001660 01  WS-COUNTERS.
001670     05  WS-ENTRY-COUNT          PIC 9(7) COMP.
001680     05  WS-EVENT-SCAN-COUNT     PIC 9(5) COMP.
001690     05  WS-CRITICAL-COUNT       PIC 9(7) COMP.
001700     05  WS-ERROR-COUNT          PIC 9(7) COMP.
001710     05  WS-CRIT-ROW-COUNT       PIC 9(3) COMP.
001720     05  WS-ERR-ROW-COUNT        PIC 9(3) COMP.
001730     05  WS-DIAG-COUNT           PIC 9(3) COMP.
001740     05  WS-DIAG-PART-COUNT      PIC 9(3) COMP.
001750     05  WS-KEYWORD-COUNT        PIC 9(3) COMP.
001760     05  WS-MATCH-IDX            PIC 9(3) COMP.
001770     05  WS-SORT-I               PIC 9(3) COMP.
001780     05  WS-SORT-J               PIC 9(3) COMP.
001790
001800** ZONED-DECIMAL VIEW OF THE PRINCIPAL COUNTERS FOR THE CONSOLE
001810** DISPLAY IN 950-CLEANUP
001820 01  WS-COUNTERS-R REDEFINES WS-COUNTERS.
001830     05  WS-ENTRY-COUNT-D        PIC 9(7).
001840     05  FILLER                  PIC X(1).
001850     05  WS-CRITICAL-COUNT-D     PIC 9(7).
001860     05  FILLER                  PIC X(1).
001870     05  WS-ERROR-COUNT-D        PIC 9(7).
001880     05  FILLER                  PIC X(3).
001890
001900 01  WS-DIAG-COUNT-VIEW.
001910     05  WS-DIAG-COUNT-B         PIC 9(3) COMP.
001920** ALTERNATE VIEW OF THE DIAGRAM-EVENT COUNT - CARRIED OVER FROM
001930** THE FIRST DRAFT, WHICH DISPLAYED THE COUNT AS RAW BYTES ON
001940** THE OPERATOR CONSOLE DURING TESTING
001950 01  WS-DIAG-COUNT-VIEW-R REDEFINES WS-DIAG-COUNT-VIEW.
001960     05  WS-DIAG-COUNT-X         PIC X(2).
001970
001980 01  WS-CHECKSUM-VIEW.
001990     05  WS-CHECKSUM-B           PIC 9(9) COMP.
002000** ALTERNATE VIEW OF A STANDALONE CHECKSUM COPY - CARRIED OVER
002010** FROM WHEN THIS PROGRAM RAN ITS OWN LOCAL CHECKSUM ALONGSIDE
002020** THE CKSUMCLC CALL FOR CROSS-CHECKING DURING UNIT TEST
002030 01  WS-CHECKSUM-VIEW-R REDEFINES WS-CHECKSUM-VIEW.
002040     05  WS-CHECKSUM-X           PIC X(4).
002050
002060 01  WS-CANDIDATE-PART           PIC X(20).
002070 01  WS-CANDIDATE-EVTYPE         PIC X(30).
002080 01  WS-FIRST-TS                 PIC X(18).
002090 01  WS-LAST-TS                  PIC X(18).
002100 01  WS-GEN-TIMESTAMP            PIC X(14).
002110 01  WS-TIME-NOW                 PIC 9(6).
002120
002130** DIAGRAM-SCOPED PARTICIPANT LIST - THE FIRST 10 EVENTS ONLY,
002140** KEPT SEPARATE FROM SE-PART-NAME BELOW SO THE FULL-RUN
002150** DISTINCT-PARTICIPANT COUNT ON THE SUMMARY TABLE ISN'T THROWN
002160** OFF BY THE SMALLER DIAGRAM EXCERPT
002170 01  WS-DIAG-PART-TABLE.
002180     05  WS-DIAG-PART-ROW OCCURS 20 TIMES PIC X(20).
002190
002200** FIRST 10 SEQUENCE EVENTS, HELD FOR THE EVIDENCE DIAGRAM
002210 01  WS-DIAG-TABLE.
002220     05  WS-DIAG-ROW OCCURS 10 TIMES.
002230         10  WS-DIAG-FROM        PIC X(20).
002240         10  WS-DIAG-TO          PIC X(20).
002250         10  WS-DIAG-MSG         PIC X(30).
002260
002270** CRITICAL-LOG EVIDENCE TABLE - LEVEL E/F OR A CRITICAL
002280** KEYWORD HIT, CAPPED AT 20 ROWS PER DDS-2735
002290 01  WS-CRITICAL-TABLE.
002300     05  WS-CRIT-ROW OCCURS 20 TIMES.
002310         10  WS-CRIT-TS          PIC X(18).
002320         10  WS-CRIT-LEVEL       PIC X(1).
002330         10  WS-CRIT-TAG         PIC X(20).
002340         10  WS-CRIT-MSG         PIC X(80).
002350
002360** ERROR-LOG EVIDENCE TABLE - LEVEL E/F ONLY, CAPPED AT 20 ROWS
002370 01  WS-ERROR-TABLE.
002380     05  WS-ERR-ROW OCCURS 20 TIMES.
002390         10  WS-ERR-TS           PIC X(18).
002400         10  WS-ERR-LEVEL        PIC X(1).
002410         10  WS-ERR-TAG          PIC X(20).
002420         10  WS-ERR-MSG          PIC X(80).
002430
002440 01  WS-UC-MESSAGE                PIC X(80).
002450 01  WS-TRUNC-MSG                 PIC X(80).
002460
002470** WORK AREAS FOR THE RATECALC AND STRLTH CALLS - LAID OUT
002480** POSITIONALLY THE SAME AS EACH SUBPROGRAM'S OWN LINKAGE GROUP
002490 01  WS-RATECALC-PARMS.
002500     05  RC-NUMERATOR             PIC 9(7) COMP.
002510     05  RC-DENOMINATOR           PIC 9(7) COMP.
002520     05  RC-RESULT-PCT            PIC 9(3)V99.
002530     05  RC-RETURN-CODE           PIC 9(2) COMP.
002540
002550 01  WS-STRLTH-TEXT               PIC X(255).
002560 01  WS-STRLTH-LEN                PIC S9(4).
002570
002580 01  CK-PARM-AREA.
002590     05  CK-LINE-TEXT             PIC X(132).
002600     05  CK-LINE-LENGTH           PIC 9(3) COMP.
002610     05  CK-RUNNING-CHECKSUM      PIC 9(9) COMP.
002620     05  CK-RETURN-CODE           PIC 9(2) COMP.
002630
002640** GENERIC TRIM WORK AREA - BACKSCAN FINDS THE LAST NON-SPACE
002650** BYTE OF WHATEVER FIELD IS MOVED IN, THE SAME IDIOM SEQRPT
002660** USES FOR THE MERMAID PARTICIPANT/MESSAGE TEXT
002670 01  WS-GEN-TRIM-FLD              PIC X(30).
002680 01  WS-GEN-TRIM-LEN              PIC 9(2) COMP.
002690
002700 01  WS-TRIM-A                    PIC X(30).
002710 01  WS-LEN-A                     PIC 9(2) COMP.
002720 01  WS-TRIM-B                    PIC X(30).
002730 01  WS-LEN-B                     PIC 9(2) COMP.
002740 01  WS-TRIM-C                    PIC X(30).
002750 01  WS-LEN-C                     PIC 9(2) COMP.
002760
002770 01  WS-NUM-WORK.
002780     05  WS-NUM-EDIT              PIC ZZZZZZ9.
002790     05  WS-NUM-START             PIC 9(2) COMP.
002800
002810 01  WS-PCT-EDIT                  PIC ZZZ9.99.
002820
002830 01  WS-BUILT-LINE                PIC X(132).
002840
002850** FIXED-FORMAT EVIDENCE-METADATA RECORD - ONE RECORD PER RUN,
002860** LAID OUT "KEYWORD=VALUE" SO THE TEST-RESULT ARCHIVE CAN
002870** SCAN IT WITHOUT PARSING THE MARKDOWN REPORT
002880 01  EM-METADATA-LINE.
002890     05  FILLER                  PIC X(7)  VALUE "TESTID=".
002900     05  EM-TEST-ID              PIC X(10).
002910     05  FILLER                  PIC X(1)  VALUE SPACE.
002920     05  FILLER                  PIC X(3)  VALUE "TS=".
002930     05  EM-TIMESTAMP            PIC X(14).
002940     05  FILLER                  PIC X(1)  VALUE SPACE.
002950     05  FILLER                  PIC X(4)  VALUE "ENV=".
002960     05  EM-ENVIRONMENT          PIC X(20).
002970     05  FILLER                  PIC X(1)  VALUE SPACE.
002980     05  FILLER                  PIC X(4)  VALUE "LOG=".
002990     05  EM-LOG-FILE             PIC X(10).
003000     05  FILLER                  PIC X(1)  VALUE SPACE.
003010     05  FILLER                  PIC X(4)  VALUE "ENT=".
003020     05  EM-ENTRIES              PIC 9(7).
003030     05  FILLER                  PIC X(1)  VALUE SPACE.
003040     05  FILLER                  PIC X(4)  VALUE "EVT=".
003050     05  EM-EVENTS               PIC 9(5).
003060     05  FILLER                  PIC X(1)  VALUE SPACE.
003070     05  FILLER                  PIC X(4)  VALUE "COV=".
003080     05  EM-COVERAGE             PIC ZZ9.99.
003090     05  FILLER                  PIC X(1)  VALUE SPACE.
003100     05  FILLER                  PIC X(4)  VALUE "CKS=".
003110     05  EM-CHECKSUM             PIC 9(9).
003120     05  FILLER                  PIC X(1)  VALUE SPACE.
003130     05  FILLER                  PIC X(4)  VALUE "RET=".
003140     05  EM-RETENTION            PIC 9(2).
003150     05  FILLER                  PIC X(3)  VALUE SPACES.
003160
003170 01  EV-DEBUG-SWITCH.
003180     88  EV-DEBUG-ON.
003190     88  EV-DEBUG-OFF.
003200
003210 COPY ABENDREC.
003220
003230 LINKAGE SECTION.
003240 COPY FILTPARM.
003250 01  LS-RETURN-CODE                  PIC S9(4) COMP.
003260
003270 PROCEDURE DIVISION USING FP-FILTER-PARMS, LS-RETURN-CODE.
003280     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
003290     PERFORM 200-COMPUTE-COVERAGE THRU 200-EXIT.
003300     PERFORM 300-SCAN-PARSOUT THRU 300-EXIT.
003310     PERFORM 400-SCAN-SEQOUT THRU 400-EXIT.
003320     PERFORM 500-SORT-DIAG-PARTICIPANTS THRU 500-EXIT.
003330     PERFORM 600-WRITE-REPORT THRU 600-EXIT.
003340     PERFORM 700-WRITE-METADATA THRU 700-EXIT.
003350     PERFORM 950-CLEANUP THRU 950-EXIT.
003360     MOVE ZERO TO LS-RETURN-CODE.
003370     GOBACK.
003380
003390 000-HOUSEKEEPING.
003400     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
003410     MOVE ZERO TO CK-RUNNING-CHECKSUM.
003420     ACCEPT WS-TIME-NOW FROM TIME.
003430
003440     OPEN INPUT CTLTOTS-FILE.
003450     READ CTLTOTS-FILE INTO AT-ANALYSIS-TOTALS
003460         AT END
003470             MOVE "MISSING CTLTOTS TRAILER" TO ABEND-REASON
003480             GO TO 1000-ABEND-RTN
003490     END-READ.
003500     CLOSE CTLTOTS-FILE.
003510
003520     STRING AT-RUN-DATE DELIMITED BY SIZE
003530            WS-TIME-NOW DELIMITED BY SIZE
003540         INTO WS-GEN-TIMESTAMP.
003550
003560     OPEN OUTPUT SYSOUT.
003570     MOVE SPACES TO SYSOUT-REC.
003580     MOVE "EVIDRPT - EVIDENCE REPORT GENERATION STARTING"
003590                                              TO SYSOUT-REC.
003600     WRITE SYSOUT-REC.
003610     GO TO 000-EXIT.
003620 000-EXIT.
003630     EXIT.
003640
003650** PER DDS-2230 - THREE RATECALC-DRIVEN RATIOS, EACH ZERO-GUARDED,
003660** PLUS THE COVERAGE RATE, WHICH IS A STRAIGHT AVERAGE OF THE
003670** OTHER THREE RATHER THAN A RATIO OF ITS OWN
003680 200-COMPUTE-COVERAGE.
003690     MOVE "200-COMPUTE-COVERAGE" TO PARA-NAME.
003700     IF AT-PARSED EQUAL TO ZERO
003710         MOVE ZERO TO CM-TEMPLATE-MATCH-RATE
003720         MOVE ZERO TO CM-EVENT-GEN-RATE
003730         MOVE ZERO TO CM-LOG-SUCCESS-RATE
003740         MOVE ZERO TO CM-COVERAGE-RATE
003750     ELSE
003760         MOVE AT-EVENTS TO RC-NUMERATOR
003770         MOVE AT-PARSED TO RC-DENOMINATOR
003780         CALL "RATECALC" USING WS-RATECALC-PARMS
003790         MOVE RC-RESULT-PCT TO CM-TEMPLATE-MATCH-RATE
003800         MOVE RC-RESULT-PCT TO CM-EVENT-GEN-RATE
003810
003820         COMPUTE RC-NUMERATOR =
003830             AT-PARSED - AT-LEVEL-CTR(5) - AT-LEVEL-CTR(6)
003840         MOVE AT-PARSED TO RC-DENOMINATOR
003850         CALL "RATECALC" USING WS-RATECALC-PARMS
003860         MOVE RC-RESULT-PCT TO CM-LOG-SUCCESS-RATE
003870
003880         COMPUTE CM-COVERAGE-RATE ROUNDED =
003890             (CM-TEMPLATE-MATCH-RATE + CM-EVENT-GEN-RATE +
003900              CM-LOG-SUCCESS-RATE) / 3
003910     END-IF.
003920     GO TO 200-EXIT.
003930 200-EXIT.
003940     EXIT.
003950
003960** PER DDS-2230/DDS-2360 - REREAD PARSOUT IN FULL AND SPLIT OFF
003970** THE CRITICAL AND ERROR EVIDENCE ROWS
003980 300-SCAN-PARSOUT.
003990     MOVE "300-SCAN-PARSOUT" TO PARA-NAME.
004000     OPEN INPUT PARSOUT.
004010     PERFORM 900-READ-PARSOUT THRU 900-EXIT.
004020     PERFORM 310-CLASSIFY-ENTRY THRU 310-EXIT
004030             UNTIL NO-MORE-PARSOUT.
004040     CLOSE PARSOUT.
004050     GO TO 300-EXIT.
004060 300-EXIT.
004070     EXIT.
004080
004090 310-CLASSIFY-ENTRY.
004100     ADD 1 TO WS-ENTRY-COUNT.
004110     MOVE "N" TO WS-CRITICAL-SW.
004120     MOVE "N" TO WS-ERROR-SW.
004130     IF LE-FMT-LEVEL EQUAL TO "E" OR LE-FMT-LEVEL EQUAL TO "F"
004140         MOVE "Y" TO WS-CRITICAL-SW
004150         MOVE "Y" TO WS-ERROR-SW
004160     END-IF.
004170
004180     IF NOT WS-IS-CRITICAL
004190         MOVE LE-FMT-MESSAGE TO WS-UC-MESSAGE
004200         INSPECT WS-UC-MESSAGE CONVERTING
004210             "abcdefghijklmnopqrstuvwxyz" TO
004220             "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
004230         MOVE ZERO TO WS-KEYWORD-COUNT
004240         INSPECT WS-UC-MESSAGE TALLYING WS-KEYWORD-COUNT
004250             FOR ALL "ERROR" "FAIL" "EXCEPTION" "CRITICAL"
004260                     "FATAL" "CRASH"
004270         IF WS-KEYWORD-COUNT GREATER THAN ZERO
004280             MOVE "Y" TO WS-CRITICAL-SW
004290         END-IF
004300     END-IF.
004310
004320     IF WS-IS-CRITICAL
004330         ADD 1 TO WS-CRITICAL-COUNT
004340         IF WS-CRIT-ROW-COUNT LESS THAN 20
004350             ADD 1 TO WS-CRIT-ROW-COUNT
004360             PERFORM 320-CAPTURE-CRIT-ROW THRU 320-EXIT
004370         END-IF
004380     END-IF.
004390
004400     IF WS-IS-ERROR
004410         ADD 1 TO WS-ERROR-COUNT
004420         IF WS-ERR-ROW-COUNT LESS THAN 20
004430             ADD 1 TO WS-ERR-ROW-COUNT
004440             PERFORM 330-CAPTURE-ERR-ROW THRU 330-EXIT
004450         END-IF
004460     END-IF.
004470
004480     PERFORM 900-READ-PARSOUT THRU 900-EXIT.
004490 310-EXIT.
004500     EXIT.
004510
004520 320-CAPTURE-CRIT-ROW.
004530     MOVE LE-FMT-TIMESTAMP TO WS-CRIT-TS(WS-CRIT-ROW-COUNT).
004540     MOVE LE-FMT-LEVEL     TO WS-CRIT-LEVEL(WS-CRIT-ROW-COUNT).
004550     MOVE LE-FMT-TAG       TO WS-CRIT-TAG(WS-CRIT-ROW-COUNT).
004560     PERFORM 350-TRUNCATE-MESSAGE THRU 350-EXIT.
004570     MOVE WS-TRUNC-MSG     TO WS-CRIT-MSG(WS-CRIT-ROW-COUNT).
004580     GO TO 320-EXIT.
004590 320-EXIT.
004600     EXIT.
004610
004620 330-CAPTURE-ERR-ROW.
004630     MOVE LE-FMT-TIMESTAMP TO WS-ERR-TS(WS-ERR-ROW-COUNT).
004640     MOVE LE-FMT-LEVEL     TO WS-ERR-LEVEL(WS-ERR-ROW-COUNT).
004650     MOVE LE-FMT-TAG       TO WS-ERR-TAG(WS-ERR-ROW-COUNT).
004660     PERFORM 350-TRUNCATE-MESSAGE THRU 350-EXIT.
004670     MOVE WS-TRUNC-MSG     TO WS-ERR-MSG(WS-ERR-ROW-COUNT).
004680     GO TO 330-EXIT.
004690 330-EXIT.
004700     EXIT.
004710
004720** TRIM THE MESSAGE TO ITS TRUE LENGTH THROUGH STRLTH
004730** BEFORE THE 100-CHARACTER EVIDENCE-REPORT WIDTH CHECK.  SINCE
004740** LE-FMT-MESSAGE IS ONLY 80 BYTES WIDE THE CHECK NEVER ACTUALLY
004750** TRIMS ANYTHING, BUT THE CALL STAYS IN PLACE IN CASE THE
004760** MESSAGE FIELD IS EVER WIDENED
004770 350-TRUNCATE-MESSAGE.
004780     MOVE SPACES TO WS-STRLTH-TEXT.
004790     MOVE LE-FMT-MESSAGE TO WS-STRLTH-TEXT(1:80).
004800     MOVE ZERO TO WS-STRLTH-LEN.
004810     CALL "STRLTH" USING WS-STRLTH-TEXT, WS-STRLTH-LEN.
004820     IF WS-STRLTH-LEN GREATER THAN 80
004830         MOVE 80 TO WS-STRLTH-LEN
004840     END-IF.
004850     MOVE SPACES TO WS-TRUNC-MSG.
004860     IF WS-STRLTH-LEN GREATER THAN ZERO
004870         MOVE LE-FMT-MESSAGE(1:WS-STRLTH-LEN) TO WS-TRUNC-MSG
004880     END-IF.
004890     GO TO 350-EXIT.
004900 350-EXIT.
004910     EXIT.
004920
004930** SEQUENCE STATISTICS - FULL RESCAN OF SEQOUT FOR THE DISTINCT
004940** PARTICIPANT/EVENT-TYPE COUNTS AND THE TIME SPAN, PLUS A
004950** SEPARATE CAPTURE OF THE FIRST 10 EVENTS FOR THE DIAGRAM
004960 400-SCAN-SEQOUT.
004970     MOVE "400-SCAN-SEQOUT" TO PARA-NAME.
004980     OPEN INPUT SEQOUT.
004990     PERFORM 905-READ-SEQOUT THRU 905-EXIT.
005000     PERFORM 410-PROCESS-ONE-SEQ-EVENT THRU 410-EXIT
005010             UNTIL NO-MORE-SEQOUT.
005020     CLOSE SEQOUT.
005030     GO TO 400-EXIT.
005040 400-EXIT.
005050     EXIT.
005060
005070 410-PROCESS-ONE-SEQ-EVENT.
005080     ADD 1 TO WS-EVENT-SCAN-COUNT.
005090     IF WS-EVENT-SCAN-COUNT EQUAL TO 1
005100         MOVE SE-TIMESTAMP TO WS-FIRST-TS
005110     END-IF.
005120     MOVE SE-TIMESTAMP TO WS-LAST-TS.
005130
005140     MOVE SE-FROM TO WS-CANDIDATE-PART.
005150     PERFORM 420-TALLY-PARTICIPANT THRU 420-EXIT.
005160     MOVE SE-TO TO WS-CANDIDATE-PART.
005170     PERFORM 420-TALLY-PARTICIPANT THRU 420-EXIT.
005180     MOVE SE-EVENT-TYPE TO WS-CANDIDATE-EVTYPE.
005190     PERFORM 430-TALLY-EVTYPE THRU 430-EXIT.
005200
005210     IF WS-DIAG-COUNT LESS THAN 10
005220         PERFORM 440-CAPTURE-DIAG-EVENT THRU 440-EXIT
005230     END-IF.
005240
005250     PERFORM 905-READ-SEQOUT THRU 905-EXIT.
005260 410-EXIT.
005270     EXIT.
005280
005290 420-TALLY-PARTICIPANT.
005300     MOVE "N" TO WS-PART-FOUND-SW.
005310     IF SE-PART-COUNT GREATER THAN ZERO
005320         PERFORM 425-SCAN-PART THRU 425-EXIT
005330                 VARYING SE-PART-IDX FROM 1 BY 1
005340                 UNTIL WS-PART-FOUND
005350                    OR SE-PART-IDX GREATER THAN SE-PART-COUNT
005360     END-IF.
005370     IF WS-PART-FOUND
005380         ADD 1 TO SE-PART-TALLY(WS-MATCH-IDX)
005390     ELSE
005400         IF SE-PART-COUNT LESS THAN 20
005410             ADD 1 TO SE-PART-COUNT
005420             MOVE WS-CANDIDATE-PART TO
005430                               SE-PART-NAME(SE-PART-COUNT)
005440             MOVE 1 TO SE-PART-TALLY(SE-PART-COUNT)
005450         END-IF
005460     END-IF.
005470     GO TO 420-EXIT.
005480 420-EXIT.
005490     EXIT.
005500
005510 425-SCAN-PART.
005520     IF SE-PART-NAME(SE-PART-IDX) EQUAL TO WS-CANDIDATE-PART
005530         MOVE "Y" TO WS-PART-FOUND-SW
005540         MOVE SE-PART-IDX TO WS-MATCH-IDX
005550     END-IF.
005560 425-EXIT.
005570     EXIT.
005580
005590 430-TALLY-EVTYPE.
005600     MOVE "N" TO WS-EVTYPE-FOUND-SW.
005610     IF SE-EVTYPE-COUNT GREATER THAN ZERO
005620         PERFORM 435-SCAN-EVTYPE THRU 435-EXIT
005630                 VARYING SE-EVTYPE-IDX FROM 1 BY 1
005640                 UNTIL WS-EVTYPE-FOUND
005650                    OR SE-EVTYPE-IDX GREATER THAN SE-EVTYPE-COUNT
005660     END-IF.
005670     IF WS-EVTYPE-FOUND
005680         ADD 1 TO SE-EVTYPE-TALLY(WS-MATCH-IDX)
005690     ELSE
005700         IF SE-EVTYPE-COUNT LESS THAN 50
005710             ADD 1 TO SE-EVTYPE-COUNT
005720             MOVE WS-CANDIDATE-EVTYPE TO
005730                               SE-EVTYPE-NAME(SE-EVTYPE-COUNT)
005740             MOVE 1 TO SE-EVTYPE-TALLY(SE-EVTYPE-COUNT)
005750         END-IF
005760     END-IF.
005770     GO TO 430-EXIT.
005780 430-EXIT.
005790     EXIT.
005800
005810 435-SCAN-EVTYPE.
005820     IF SE-EVTYPE-NAME(SE-EVTYPE-IDX) EQUAL TO
005830                                       WS-CANDIDATE-EVTYPE
005840         MOVE "Y" TO WS-EVTYPE-FOUND-SW
005850         MOVE SE-EVTYPE-IDX TO WS-MATCH-IDX
005860     END-IF.
005870 435-EXIT.
005880     EXIT.
005890
005900 440-CAPTURE-DIAG-EVENT.
005910     ADD 1 TO WS-DIAG-COUNT.
005920     MOVE SE-FROM    TO WS-DIAG-FROM(WS-DIAG-COUNT).
005930     MOVE SE-TO      TO WS-DIAG-TO(WS-DIAG-COUNT).
005940     MOVE SE-MESSAGE TO WS-DIAG-MSG(WS-DIAG-COUNT).
005950     MOVE SE-FROM TO WS-CANDIDATE-PART.
005960     PERFORM 450-ADD-DIAG-PARTICIPANT THRU 450-EXIT.
005970     MOVE SE-TO TO WS-CANDIDATE-PART.
005980     PERFORM 450-ADD-DIAG-PARTICIPANT THRU 450-EXIT.
005990 440-EXIT.
006000     EXIT.
006010
006020 450-ADD-DIAG-PARTICIPANT.
006030     MOVE "N" TO WS-PART-FOUND-SW.
006040     IF WS-DIAG-PART-COUNT GREATER THAN ZERO
006050         PERFORM 455-SCAN-DIAG-PART THRU 455-EXIT
006060                 VARYING WS-SORT-I FROM 1 BY 1
006070                 UNTIL WS-PART-FOUND
006080                    OR WS-SORT-I GREATER THAN WS-DIAG-PART-COUNT
006090     END-IF.
006100     IF NOT WS-PART-FOUND
006110         IF WS-DIAG-PART-COUNT LESS THAN 20
006120             ADD 1 TO WS-DIAG-PART-COUNT
006130             MOVE WS-CANDIDATE-PART TO
006140                       WS-DIAG-PART-ROW(WS-DIAG-PART-COUNT)
006150         END-IF
006160     END-IF.
006170     GO TO 450-EXIT.
006180 450-EXIT.
006190     EXIT.
006200
006210 455-SCAN-DIAG-PART.
006220     IF WS-DIAG-PART-ROW(WS-SORT-I) EQUAL TO WS-CANDIDATE-PART
006230         MOVE "Y" TO WS-PART-FOUND-SW
006240     END-IF.
006250 455-EXIT.
006260     EXIT.
006270
006280** BUBBLE SORT ON THE SMALL DIAGRAM PARTICIPANT LIST - SAME
006290** IDIOM SEQRPT USES ON ITS OWN OVERVIEW PARTICIPANT TABLE
006300 500-SORT-DIAG-PARTICIPANTS.
006310     MOVE "500-SORT-DIAG-PARTICIPANTS" TO PARA-NAME.
006320     IF WS-DIAG-PART-COUNT LESS THAN 2
006330         GO TO 500-EXIT
006340     END-IF.
006350     MOVE "Y" TO WS-SWAPPED-SW.
006360     PERFORM 510-SORT-PASS THRU 510-EXIT
006370             UNTIL WS-SWAPPED-SW EQUAL TO "N".
006380     GO TO 500-EXIT.
006390 500-EXIT.
006400     EXIT.
006410
006420 510-SORT-PASS.
006430     MOVE "N" TO WS-SWAPPED-SW.
006440     PERFORM 515-SORT-COMPARE THRU 515-EXIT
006450             VARYING WS-SORT-I FROM 1 BY 1
006460             UNTIL WS-SORT-I GREATER THAN WS-DIAG-PART-COUNT - 1.
006470 510-EXIT.
006480     EXIT.
006490
006500 515-SORT-COMPARE.
006510     COMPUTE WS-SORT-J = WS-SORT-I + 1.
006520     IF WS-DIAG-PART-ROW(WS-SORT-I) GREATER THAN
006530        WS-DIAG-PART-ROW(WS-SORT-J)
006540         MOVE WS-DIAG-PART-ROW(WS-SORT-I) TO WS-GEN-TRIM-FLD
006550         MOVE WS-DIAG-PART-ROW(WS-SORT-J) TO
006560                                  WS-DIAG-PART-ROW(WS-SORT-I)
006570         MOVE WS-GEN-TRIM-FLD TO WS-DIAG-PART-ROW(WS-SORT-J)
006580         MOVE "Y" TO WS-SWAPPED-SW
006590     END-IF.
006600 515-EXIT.
006610     EXIT.
006620
006630** WRITE THE MARKDOWN EVIDENCE REPORT - REPORT INFORMATION,
006640** SUMMARY, SEQUENCE DIAGRAM, THEN LOG EVIDENCE, IN THE ORDER
006650** THE TEST-RESULT ARCHIVE EXPECTS TO FIND THEM
006660 600-WRITE-REPORT.
006670     MOVE "600-WRITE-REPORT" TO PARA-NAME.
006680     OPEN OUTPUT EVIDRPT-FILE.
006690     PERFORM 610-WRITE-HEADER THRU 610-EXIT.
006700     PERFORM 620-WRITE-SUMMARY THRU 620-EXIT.
006710     PERFORM 630-WRITE-DIAGRAM THRU 630-EXIT.
006720     PERFORM 660-WRITE-CRITICAL-TABLE THRU 660-EXIT.
006730     PERFORM 670-WRITE-ERROR-TABLE THRU 670-EXIT.
006740     CLOSE EVIDRPT-FILE.
006750     GO TO 600-EXIT.
006760 600-EXIT.
006770     EXIT.
006780
006790 610-WRITE-HEADER.
006800     MOVE SPACES TO WS-BUILT-LINE.
006810     MOVE "# EVIDENCE REPORT" TO WS-BUILT-LINE.
006820     PERFORM 800-WRITE-EVID-LINE THRU 800-EXIT.
006830     MOVE SPACES TO WS-BUILT-LINE.
006840     PERFORM 800-WRITE-EVID-LINE THRU 800-EXIT.
006850
006860     MOVE SPACES TO WS-BUILT-LINE.
006870     MOVE "## Report Information" TO WS-BUILT-LINE.
006880     PERFORM 800-WRITE-EVID-LINE THRU 800-EXIT.
006890     MOVE SPACES TO WS-BUILT-LINE.
006900     MOVE "| Field | Value |" TO WS-BUILT-LINE.
006910     PERFORM 800-WRITE-EVID-LINE THRU 800-EXIT.
006920     MOVE SPACES TO WS-BUILT-LINE.
006930     MOVE "|---|---|" TO WS-BUILT-LINE.
006940     PERFORM 800-WRITE-EVID-LINE THRU 800-EXIT.
006950
006960     MOVE FP-TEST-ID TO WS-GEN-TRIM-FLD.
006970     PERFORM 850-BACKSCAN-GEN THRU 850-EXIT.
006980     MOVE SPACES TO WS-BUILT-LINE.
006990     STRING "| Test ID | " DELIMITED BY SIZE
007000            WS-GEN-TRIM-FLD(1:WS-GEN-TRIM-LEN) DELIMITED BY SIZE
007010            " |" DELIMITED BY SIZE
007020         INTO WS-BUILT-LINE.
007030     PERFORM 800-WRITE-EVID-LINE THRU 800-EXIT.
007040
007050     MOVE SPACES TO WS-BUILT-LINE.
007060     STRING "| Generated | " DELIMITED BY SIZE
007070            WS-GEN-TIMESTAMP DELIMITED BY SIZE
007080            " |" DELIMITED BY SIZE
007090         INTO WS-BUILT-LINE.
007100     PERFORM 800-WRITE-EVID-LINE THRU 800-EXIT.
007110
007120     MOVE FP-ENVIRONMENT-TEXT TO WS-GEN-TRIM-FLD.
007130     PERFORM 850-BACKSCAN-GEN THRU 850-EXIT.
007140     MOVE SPACES TO WS-BUILT-LINE.
007150     STRING "| Environment | " DELIMITED BY SIZE
007160            WS-GEN-TRIM-FLD(1:WS-GEN-TRIM-LEN) DELIMITED BY SIZE
007170            " |" DELIMITED BY SIZE
007180         INTO WS-BUILT-LINE.
007190     PERFORM 800-WRITE-EVID-LINE THRU 800-EXIT.
007200
007210     MOVE SPACES TO WS-BUILT-LINE.
007220     MOVE "| Log File | UT-S-LOGIN |" TO WS-BUILT-LINE.
007230     PERFORM 800-WRITE-EVID-LINE THRU 800-EXIT.
007240     MOVE SPACES TO WS-BUILT-LINE.
007250     MOVE "| Report Version | 1.0 |" TO WS-BUILT-LINE.
007260     PERFORM 800-WRITE-EVID-LINE THRU 800-EXIT.
007270     MOVE SPACES TO WS-BUILT-LINE.
007280     MOVE "| Generator | LOGDRVR-EVIDRPT |" TO WS-BUILT-LINE.
007290     PERFORM 800-WRITE-EVID-LINE THRU 800-EXIT.
007300
007310     MOVE SPACES TO WS-BUILT-LINE.
007320     PERFORM 800-WRITE-EVID-LINE THRU 800-EXIT.
007330 610-EXIT.
007340     EXIT.
007350
007360 620-WRITE-SUMMARY.
007370     MOVE SPACES TO WS-BUILT-LINE.
007380     MOVE "## Summary" TO WS-BUILT-LINE.
007390     PERFORM 800-WRITE-EVID-LINE THRU 800-EXIT.
007400     MOVE SPACES TO WS-BUILT-LINE.
007410     PERFORM 800-WRITE-EVID-LINE THRU 800-EXIT.
007420
007430     MOVE SPACES TO WS-BUILT-LINE.
007440     MOVE "### Analysis Overview" TO WS-BUILT-LINE.
007450     PERFORM 800-WRITE-EVID-LINE THRU 800-EXIT.
007460     MOVE SPACES TO WS-BUILT-LINE.
007470     MOVE "| Metric | Value |" TO WS-BUILT-LINE.
007480     PERFORM 800-WRITE-EVID-LINE THRU 800-EXIT.
007490     MOVE SPACES TO WS-BUILT-LINE.
007500     MOVE "|---|---|" TO WS-BUILT-LINE.
007510     PERFORM 800-WRITE-EVID-LINE THRU 800-EXIT.
007520
007530     MOVE WS-ENTRY-COUNT TO WS-NUM-EDIT.
007540     PERFORM 810-FIND-NUM-START THRU 810-EXIT.
007550     MOVE SPACES TO WS-BUILT-LINE.
007560     STRING "| Total Entries | " DELIMITED BY SIZE
007570            WS-NUM-EDIT(WS-NUM-START:) DELIMITED BY SIZE
007580            " |" DELIMITED BY SIZE
007590         INTO WS-BUILT-LINE.
007600     PERFORM 800-WRITE-EVID-LINE THRU 800-EXIT.
007610
007620     MOVE AT-EVENTS TO WS-NUM-EDIT.
007630     PERFORM 810-FIND-NUM-START THRU 810-EXIT.
007640     MOVE SPACES TO WS-BUILT-LINE.
007650     STRING "| Events Generated | " DELIMITED BY SIZE
007660            WS-NUM-EDIT(WS-NUM-START:) DELIMITED BY SIZE
007670            " |" DELIMITED BY SIZE
007680         INTO WS-BUILT-LINE.
007690     PERFORM 800-WRITE-EVID-LINE THRU 800-EXIT.
007700
007710     MOVE WS-CRITICAL-COUNT TO WS-NUM-EDIT.
007720     PERFORM 810-FIND-NUM-START THRU 810-EXIT.
007730     MOVE SPACES TO WS-BUILT-LINE.
007740     STRING "| Critical Logs | " DELIMITED BY SIZE
007750            WS-NUM-EDIT(WS-NUM-START:) DELIMITED BY SIZE
007760            " |" DELIMITED BY SIZE
007770         INTO WS-BUILT-LINE.
007780     PERFORM 800-WRITE-EVID-LINE THRU 800-EXIT.
007790
007800     MOVE WS-ERROR-COUNT TO WS-NUM-EDIT.
007810     PERFORM 810-FIND-NUM-START THRU 810-EXIT.
007820     MOVE SPACES TO WS-BUILT-LINE.
007830     STRING "| Error Logs | " DELIMITED BY SIZE
007840            WS-NUM-EDIT(WS-NUM-START:) DELIMITED BY SIZE
007850            " |" DELIMITED BY SIZE
007860         INTO WS-BUILT-LINE.
007870     PERFORM 800-WRITE-EVID-LINE THRU 800-EXIT.
007880
007890     MOVE SE-EVTYPE-COUNT TO WS-NUM-EDIT.
007900     PERFORM 810-FIND-NUM-START THRU 810-EXIT.
007910     MOVE SPACES TO WS-BUILT-LINE.
007920     STRING "| Distinct Event Types | " DELIMITED BY SIZE
007930            WS-NUM-EDIT(WS-NUM-START:) DELIMITED BY SIZE
007940            " |" DELIMITED BY SIZE
007950         INTO WS-BUILT-LINE.
007960     PERFORM 800-WRITE-EVID-LINE THRU 800-EXIT.
007970
007980     MOVE SE-PART-COUNT TO WS-NUM-EDIT.
007990     PERFORM 810-FIND-NUM-START THRU 810-EXIT.
008000     MOVE SPACES TO WS-BUILT-LINE.
008010     STRING "| Distinct Participants | " DELIMITED BY SIZE
008020            WS-NUM-EDIT(WS-NUM-START:) DELIMITED BY SIZE
008030            " |" DELIMITED BY SIZE
008040         INTO WS-BUILT-LINE.
008050     PERFORM 800-WRITE-EVID-LINE THRU 800-EXIT.
008060
008070     MOVE SPACES TO WS-BUILT-LINE.
008080     STRING "| Time Span | " DELIMITED BY SIZE
008090            WS-FIRST-TS      DELIMITED BY SIZE
008100            " to "           DELIMITED BY SIZE
008110            WS-LAST-TS       DELIMITED BY SIZE
008120            " |"             DELIMITED BY SIZE
008130         INTO WS-BUILT-LINE.
008140     PERFORM 800-WRITE-EVID-LINE THRU 800-EXIT.
008150
008160     MOVE SPACES TO WS-BUILT-LINE.
008170     PERFORM 800-WRITE-EVID-LINE THRU 800-EXIT.
008180
008190     MOVE SPACES TO WS-BUILT-LINE.
008200     MOVE "### Coverage Metrics" TO WS-BUILT-LINE.
008210     PERFORM 800-WRITE-EVID-LINE THRU 800-EXIT.
008220     MOVE SPACES TO WS-BUILT-LINE.
008230     MOVE "| Metric | Rate |" TO WS-BUILT-LINE.
008240     PERFORM 800-WRITE-EVID-LINE THRU 800-EXIT.
008250     MOVE SPACES TO WS-BUILT-LINE.
008260     MOVE "|---|---|" TO WS-BUILT-LINE.
008270     PERFORM 800-WRITE-EVID-LINE THRU 800-EXIT.
008280
008290     MOVE CM-TEMPLATE-MATCH-RATE TO WS-PCT-EDIT.
008300     MOVE SPACES TO WS-BUILT-LINE.
008310     STRING "| Template Match Rate | " DELIMITED BY SIZE
008320            WS-PCT-EDIT                DELIMITED BY SIZE
008330            "% |"                      DELIMITED BY SIZE
008340         INTO WS-BUILT-LINE.
008350     PERFORM 800-WRITE-EVID-LINE THRU 800-EXIT.
008360
008370     MOVE CM-EVENT-GEN-RATE TO WS-PCT-EDIT.
008380     MOVE SPACES TO WS-BUILT-LINE.
008390     STRING "| Event Generation Rate | " DELIMITED BY SIZE
008400            WS-PCT-EDIT                  DELIMITED BY SIZE
008410            "% |"                        DELIMITED BY SIZE
008420         INTO WS-BUILT-LINE.
008430     PERFORM 800-WRITE-EVID-LINE THRU 800-EXIT.
008440
008450     MOVE CM-LOG-SUCCESS-RATE TO WS-PCT-EDIT.
008460     MOVE SPACES TO WS-BUILT-LINE.
008470     STRING "| Log Processing Success | " DELIMITED BY SIZE
008480            WS-PCT-EDIT                   DELIMITED BY SIZE
008490            "% |"                         DELIMITED BY SIZE
008500         INTO WS-BUILT-LINE.
008510     PERFORM 800-WRITE-EVID-LINE THRU 800-EXIT.
008520
008530     MOVE CM-COVERAGE-RATE TO WS-PCT-EDIT.
008540     MOVE SPACES TO WS-BUILT-LINE.
008550     STRING "| Coverage Rate | " DELIMITED BY SIZE
008560            WS-PCT-EDIT         DELIMITED BY SIZE
008570            "% |"               DELIMITED BY SIZE
008580         INTO WS-BUILT-LINE.
008590     PERFORM 800-WRITE-EVID-LINE THRU 800-EXIT.
008600
008610     MOVE SPACES TO WS-BUILT-LINE.
008620     PERFORM 800-WRITE-EVID-LINE THRU 800-EXIT.
008630 620-EXIT.
008640     EXIT.
008650
008660** MERMAID EXCERPT OF THE FIRST 10 SEQUENCE EVENTS - SAME
008670** LAYOUT SEQRPT USES FOR ITS FULL OVERVIEW DIAGRAM
008680 630-WRITE-DIAGRAM.
008690     MOVE SPACES TO WS-BUILT-LINE.
008700     MOVE "## Sequence Diagram" TO WS-BUILT-LINE.
008710     PERFORM 800-WRITE-EVID-LINE THRU 800-EXIT.
008720     MOVE SPACES TO WS-BUILT-LINE.
008730     PERFORM 800-WRITE-EVID-LINE THRU 800-EXIT.
008740
008750     IF WS-DIAG-COUNT EQUAL TO ZERO
008760         MOVE "*No sequence events were generated.*"
008770                                          TO WS-BUILT-LINE
008780         PERFORM 800-WRITE-EVID-LINE THRU 800-EXIT
008790         MOVE SPACES TO WS-BUILT-LINE
008800         PERFORM 800-WRITE-EVID-LINE THRU 800-EXIT
008810         GO TO 630-EXIT
008820     END-IF.
008830
008840     MOVE "```mermaid" TO WS-BUILT-LINE.
008850     PERFORM 800-WRITE-EVID-LINE THRU 800-EXIT.
008860     MOVE SPACES TO WS-BUILT-LINE.
008870     MOVE "sequenceDiagram" TO WS-BUILT-LINE.
008880     PERFORM 800-WRITE-EVID-LINE THRU 800-EXIT.
008890     MOVE "Y" TO WS-SAW-SEQDIAG-SW.
008900
008910     PERFORM 635-WRITE-DIAG-PARTS THRU 635-EXIT.
008920     PERFORM 640-WRITE-DIAG-EVENTS THRU 640-EXIT.
008930
008940     MOVE SPACES TO WS-BUILT-LINE.
008950     MOVE "```" TO WS-BUILT-LINE.
008960     PERFORM 800-WRITE-EVID-LINE THRU 800-EXIT.
008970     MOVE SPACES TO WS-BUILT-LINE.
008980     PERFORM 800-WRITE-EVID-LINE THRU 800-EXIT.
008990
009000     IF AT-EVENTS GREATER THAN 10
009010         MOVE AT-EVENTS TO WS-NUM-EDIT
009020         PERFORM 810-FIND-NUM-START THRU 810-EXIT
009030         MOVE SPACES TO WS-BUILT-LINE
009040         STRING "*Showing first 10 events of " DELIMITED BY SIZE
009050                WS-NUM-EDIT(WS-NUM-START:) DELIMITED BY SIZE
009060                " total events*" DELIMITED BY SIZE
009070             INTO WS-BUILT-LINE
009080         PERFORM 800-WRITE-EVID-LINE THRU 800-EXIT
009090         MOVE SPACES TO WS-BUILT-LINE
009100         PERFORM 800-WRITE-EVID-LINE THRU 800-EXIT
009110     END-IF.
009120
009130     IF NOT WS-SAW-SEQDIAG OR NOT WS-SAW-PART
009140                            OR NOT WS-SAW-ARROW
009150         MOVE SPACES TO SYSOUT-REC
009160         MOVE "** EVIDRPT DIAGRAM VALIDATION FAILED"
009170                                              TO SYSOUT-REC
009180         WRITE SYSOUT-REC
009190     END-IF.
009200 630-EXIT.
009210     EXIT.
009220
009230 635-WRITE-DIAG-PARTS.
009240     IF WS-DIAG-PART-COUNT GREATER THAN ZERO
009250         PERFORM 636-WRITE-ONE-DIAG-PART THRU 636-EXIT
009260                 VARYING WS-SORT-I FROM 1 BY 1
009270                 UNTIL WS-SORT-I GREATER THAN WS-DIAG-PART-COUNT
009280     END-IF.
009290 635-EXIT.
009300     EXIT.
009310
009320 636-WRITE-ONE-DIAG-PART.
009330     MOVE WS-DIAG-PART-ROW(WS-SORT-I) TO WS-GEN-TRIM-FLD.
009340     PERFORM 850-BACKSCAN-GEN THRU 850-EXIT.
009350     MOVE SPACES TO WS-BUILT-LINE.
009360     STRING "participant " DELIMITED BY SIZE
009370            WS-GEN-TRIM-FLD(1:WS-GEN-TRIM-LEN) DELIMITED BY SIZE
009380         INTO WS-BUILT-LINE.
009390     PERFORM 800-WRITE-EVID-LINE THRU 800-EXIT.
009400     MOVE "Y" TO WS-SAW-PART-SW.
009410 636-EXIT.
009420     EXIT.
009430
009440 640-WRITE-DIAG-EVENTS.
009450     IF WS-DIAG-COUNT GREATER THAN ZERO
009460         PERFORM 645-WRITE-ONE-DIAG-EVENT THRU 645-EXIT
009470                 VARYING WS-SORT-I FROM 1 BY 1
009480                 UNTIL WS-SORT-I GREATER THAN WS-DIAG-COUNT
009490     END-IF.
009500 640-EXIT.
009510     EXIT.
009520
009530 645-WRITE-ONE-DIAG-EVENT.
009540     MOVE WS-DIAG-FROM(WS-SORT-I) TO WS-GEN-TRIM-FLD.
009550     PERFORM 850-BACKSCAN-GEN THRU 850-EXIT.
009560     MOVE WS-GEN-TRIM-FLD TO WS-TRIM-A.
009570     MOVE WS-GEN-TRIM-LEN TO WS-LEN-A.
009580
009590     MOVE WS-DIAG-TO(WS-SORT-I) TO WS-GEN-TRIM-FLD.
009600     PERFORM 850-BACKSCAN-GEN THRU 850-EXIT.
009610     MOVE WS-GEN-TRIM-FLD TO WS-TRIM-B.
009620     MOVE WS-GEN-TRIM-LEN TO WS-LEN-B.
009630
009640     MOVE WS-DIAG-MSG(WS-SORT-I) TO WS-GEN-TRIM-FLD.
009650     PERFORM 850-BACKSCAN-GEN THRU 850-EXIT.
009660     MOVE WS-GEN-TRIM-FLD TO WS-TRIM-C.
009670     MOVE WS-GEN-TRIM-LEN TO WS-LEN-C.
009680
009690     MOVE SPACES TO WS-BUILT-LINE.
009700     STRING WS-TRIM-A(1:WS-LEN-A) DELIMITED BY SIZE
009710            "->>"                 DELIMITED BY SIZE
009720            WS-TRIM-B(1:WS-LEN-B) DELIMITED BY SIZE
009730            ": "                  DELIMITED BY SIZE
009740            WS-TRIM-C(1:WS-LEN-C) DELIMITED BY SIZE
009750         INTO WS-BUILT-LINE.
009760     PERFORM 800-WRITE-EVID-LINE THRU 800-EXIT.
009770     MOVE "Y" TO WS-SAW-ARROW-SW.
009780 645-EXIT.
009790     EXIT.
009800
009810 660-WRITE-CRITICAL-TABLE.
009820     MOVE SPACES TO WS-BUILT-LINE.
009830     MOVE "## Log Evidence" TO WS-BUILT-LINE.
009840     PERFORM 800-WRITE-EVID-LINE THRU 800-EXIT.
009850     MOVE SPACES TO WS-BUILT-LINE.
009860     PERFORM 800-WRITE-EVID-LINE THRU 800-EXIT.
009870     MOVE SPACES TO WS-BUILT-LINE.
009880     MOVE "### Critical Logs" TO WS-BUILT-LINE.
009890     PERFORM 800-WRITE-EVID-LINE THRU 800-EXIT.
009900
009910     IF WS-CRIT-ROW-COUNT EQUAL TO ZERO
009920         MOVE SPACES TO WS-BUILT-LINE
009930         MOVE "*No critical log entries were found.*"
009940                                          TO WS-BUILT-LINE
009950         PERFORM 800-WRITE-EVID-LINE THRU 800-EXIT
009960     ELSE
009970         MOVE SPACES TO WS-BUILT-LINE
009980         MOVE "| Timestamp | Level | Tag | Message |"
009990                                          TO WS-BUILT-LINE
010000         PERFORM 800-WRITE-EVID-LINE THRU 800-EXIT
010010         MOVE SPACES TO WS-BUILT-LINE
010020         MOVE "|---|---|---|---|" TO WS-BUILT-LINE
010030         PERFORM 800-WRITE-EVID-LINE THRU 800-EXIT
010040         PERFORM 665-WRITE-ONE-CRIT-ROW THRU 665-EXIT
010050                 VARYING WS-SORT-I FROM 1 BY 1
010060                 UNTIL WS-SORT-I GREATER THAN WS-CRIT-ROW-COUNT
010070         IF WS-CRITICAL-COUNT GREATER THAN 20
010080             MOVE WS-CRITICAL-COUNT TO WS-NUM-EDIT
010090             PERFORM 810-FIND-NUM-START THRU 810-EXIT
010100             MOVE SPACES TO WS-BUILT-LINE
010110             STRING "*Showing first 20 of " DELIMITED BY SIZE
010120                    WS-NUM-EDIT(WS-NUM-START:) DELIMITED BY SIZE
010130                    " critical entries*" DELIMITED BY SIZE
010140                 INTO WS-BUILT-LINE
010150             PERFORM 800-WRITE-EVID-LINE THRU 800-EXIT
010160         END-IF
010170     END-IF.
010180
010190     MOVE SPACES TO WS-BUILT-LINE.
010200     PERFORM 800-WRITE-EVID-LINE THRU 800-EXIT.
010210 660-EXIT.
010220     EXIT.
010230
010240 665-WRITE-ONE-CRIT-ROW.
010250     MOVE SPACES TO WS-BUILT-LINE.
010260     STRING "| "                     DELIMITED BY SIZE
010270            WS-CRIT-TS(WS-SORT-I)    DELIMITED BY SIZE
010280            " | "                    DELIMITED BY SIZE
010290            WS-CRIT-LEVEL(WS-SORT-I) DELIMITED BY SIZE
010300            " | "                    DELIMITED BY SIZE
010310            WS-CRIT-TAG(WS-SORT-I)   DELIMITED BY SIZE
010320            " | "                    DELIMITED BY SIZE
010330            WS-CRIT-MSG(WS-SORT-I)   DELIMITED BY SIZE
010340            " |"                     DELIMITED BY SIZE
010350         INTO WS-BUILT-LINE.
010360     PERFORM 800-WRITE-EVID-LINE THRU 800-EXIT.
010370 665-EXIT.
010380     EXIT.
010390
010400 670-WRITE-ERROR-TABLE.
010410     MOVE SPACES TO WS-BUILT-LINE.
010420     MOVE "### Error Logs" TO WS-BUILT-LINE.
010430     PERFORM 800-WRITE-EVID-LINE THRU 800-EXIT.
010440
010450     IF WS-ERR-ROW-COUNT EQUAL TO ZERO
010460         MOVE SPACES TO WS-BUILT-LINE
010470         MOVE "*No error log entries were found.*"
010480                                          TO WS-BUILT-LINE
010490         PERFORM 800-WRITE-EVID-LINE THRU 800-EXIT
010500     ELSE
010510         MOVE SPACES TO WS-BUILT-LINE
010520         MOVE "| Timestamp | Level | Tag | Message |"
010530                                          TO WS-BUILT-LINE
010540         PERFORM 800-WRITE-EVID-LINE THRU 800-EXIT
010550         MOVE SPACES TO WS-BUILT-LINE
010560         MOVE "|---|---|---|---|" TO WS-BUILT-LINE
010570         PERFORM 800-WRITE-EVID-LINE THRU 800-EXIT
010580         PERFORM 675-WRITE-ONE-ERR-ROW THRU 675-EXIT
010590                 VARYING WS-SORT-I FROM 1 BY 1
010600                 UNTIL WS-SORT-I GREATER THAN WS-ERR-ROW-COUNT
010610         IF WS-ERROR-COUNT GREATER THAN 20
010620             MOVE WS-ERROR-COUNT TO WS-NUM-EDIT
010630             PERFORM 810-FIND-NUM-START THRU 810-EXIT
010640             MOVE SPACES TO WS-BUILT-LINE
010650             STRING "*Showing first 20 of " DELIMITED BY SIZE
010660                    WS-NUM-EDIT(WS-NUM-START:) DELIMITED BY SIZE
010670                    " error entries*" DELIMITED BY SIZE
010680                 INTO WS-BUILT-LINE
010690             PERFORM 800-WRITE-EVID-LINE THRU 800-EXIT
010700         END-IF
010710     END-IF.
010720 670-EXIT.
010730     EXIT.
010740
010750 675-WRITE-ONE-ERR-ROW.
010760     MOVE SPACES TO WS-BUILT-LINE.
010770     STRING "| "                    DELIMITED BY SIZE
010780            WS-ERR-TS(WS-SORT-I)    DELIMITED BY SIZE
010790            " | "                   DELIMITED BY SIZE
010800            WS-ERR-LEVEL(WS-SORT-I) DELIMITED BY SIZE
010810            " | "                   DELIMITED BY SIZE
010820            WS-ERR-TAG(WS-SORT-I)   DELIMITED BY SIZE
010830            " | "                   DELIMITED BY SIZE
010840            WS-ERR-MSG(WS-SORT-I)   DELIMITED BY SIZE
010850            " |"                    DELIMITED BY SIZE
010860         INTO WS-BUILT-LINE.
010870     PERFORM 800-WRITE-EVID-LINE THRU 800-EXIT.
010880 675-EXIT.
010890     EXIT.
010900
010910** PER DDS-2788 - ONE FIXED-FORMAT EVIDENCE-METADATA RECORD PER
010920** RUN, RETENTION FIXED AT 7 YEARS - THE SHOP HAS NO CONFIGURABLE
010930** RETENTION-PERIOD FIELD ANYWHERE ELSE IN THE SYSTEM
010940 700-WRITE-METADATA.
010950     MOVE "700-WRITE-METADATA" TO PARA-NAME.
010960     OPEN OUTPUT EVIDMETA-FILE.
010970     MOVE SPACES TO EM-METADATA-LINE.
010980     MOVE FP-TEST-ID                TO EM-TEST-ID.
010990     MOVE WS-GEN-TIMESTAMP          TO EM-TIMESTAMP.
011000     MOVE FP-ENVIRONMENT-TEXT(1:20) TO EM-ENVIRONMENT.
011010     MOVE "UT-S-LOGIN"              TO EM-LOG-FILE.
011020     MOVE WS-ENTRY-COUNT            TO EM-ENTRIES.
011030     MOVE AT-EVENTS                 TO EM-EVENTS.
011040     MOVE CM-COVERAGE-RATE          TO EM-COVERAGE.
011050     MOVE CK-RUNNING-CHECKSUM       TO EM-CHECKSUM.
011060     MOVE 7                         TO EM-RETENTION.
011070     WRITE EVIDMETA-REC FROM EM-METADATA-LINE.
011080     CLOSE EVIDMETA-FILE.
011090     GO TO 700-EXIT.
011100 700-EXIT.
011110     EXIT.
011120
011130** SHARED LINE-WRITE PARAGRAPH - EVERY EVIDENCE-REPORT LINE
011140** PASSES THROUGH HERE SO CKSUMCLC SEES EVERY BYTE THAT WENT TO
011150** THE REPORT
011160 800-WRITE-EVID-LINE.
011170     WRITE EVIDRPT-REC FROM WS-BUILT-LINE.
011180     MOVE WS-BUILT-LINE TO CK-LINE-TEXT.
011190     MOVE 132 TO CK-LINE-LENGTH.
011200     CALL "CKSUMCLC" USING CK-PARM-AREA.
011210     GO TO 800-EXIT.
011220 800-EXIT.
011230     EXIT.
011240
011250** NUMERIC-EDIT TRIM - FIND THE FIRST NON-SPACE POSITION IN A
011260** ZERO-SUPPRESSED EDIT FIELD SO IT CAN BE STRUNG WITHOUT
011270** LEADING SPACES
011280 810-FIND-NUM-START.
011290     MOVE 1 TO WS-NUM-START.
011300 815-SCAN-NUM-START.
011310     IF WS-NUM-START GREATER THAN 6
011320         GO TO 810-EXIT
011330     END-IF.
011340     IF WS-NUM-EDIT(WS-NUM-START:1) NOT EQUAL TO SPACE
011350         GO TO 810-EXIT
011360     END-IF.
011370     ADD 1 TO WS-NUM-START.
011380     GO TO 815-SCAN-NUM-START.
011390 810-EXIT.
011400     EXIT.
011410
011420** GENERIC BACKSCAN - TRIM TRAILING SPACES OFF WS-GEN-TRIM-FLD,
011430** THE SAME HELPER SEQRPT USES FOR ITS OVERVIEW DIAGRAM TEXT
011440 850-BACKSCAN-GEN.
011450     MOVE 30 TO WS-GEN-TRIM-LEN.
011460 855-BACKSCAN-GEN-ONE.
011470     IF WS-GEN-TRIM-LEN EQUAL TO ZERO
011480         GO TO 850-EXIT
011490     END-IF.
011500     IF WS-GEN-TRIM-FLD(WS-GEN-TRIM-LEN:1) NOT EQUAL TO SPACE
011510         GO TO 850-EXIT
011520     END-IF.
011530     SUBTRACT 1 FROM WS-GEN-TRIM-LEN.
011540     GO TO 855-BACKSCAN-GEN-ONE.
011550 850-EXIT.
011560     EXIT.
011570
011580 900-READ-PARSOUT.
011590     READ PARSOUT INTO LE-FORMATTED-LINE
011600         AT END MOVE "N" TO MORE-PARSOUT-SW
011610     END-READ.
011620 900-EXIT.
011630     EXIT.
011640
011650 905-READ-SEQOUT.
011660     READ SEQOUT INTO SE-SEQUENCE-EVENT
011670         AT END MOVE "N" TO MORE-SEQOUT-SW
011680     END-READ.
011690 905-EXIT.
011700     EXIT.
011710
011720 950-CLEANUP.
011730     MOVE "950-CLEANUP" TO PARA-NAME.
011740     DISPLAY "EVIDRPT - ENTRIES=" WS-ENTRY-COUNT-D
011750             " CRITICAL="  WS-CRITICAL-COUNT-D
011760             " ERRORS="    WS-ERROR-COUNT-D
011770             UPON CONSOLE.
011780     MOVE SPACES TO SYSOUT-REC.
011790     MOVE "EVIDRPT - EVIDENCE REPORT GENERATION COMPLETE"
011800                                              TO SYSOUT-REC.
011810     WRITE SYSOUT-REC.
011820     CLOSE SYSOUT.
011830
011840     OPEN OUTPUT CTLTOTS-FILE.
011850     WRITE CTLTOTS-REC FROM AT-ANALYSIS-TOTALS.
011860     CLOSE CTLTOTS-FILE.
011870     GO TO 950-EXIT.
011880 950-EXIT.
011890     EXIT.
011900
011910 1000-ABEND-RTN.
011920     DISPLAY "ABEND IN PARAGRAPH: " PARA-NAME.
011930     DISPLAY "REASON: " ABEND-REASON.
011940     DIVIDE ZERO-VAL INTO ONE-VAL.
011950
011960
