000100******************************************************************
000110* PROGRAM.......  LOGPARSE
000120* DESCRIPTION....  READLOG STEP, PART 1.  READS THE RAW DEVICE
000130*                  LOG ONE LINE AT A TIME, TESTS EACH LINE
000140*                  AGAINST THE LOGCAT POSITIONAL LAYOUT, BUILDS
000150*                  A LOG-ENTRY ON SUCCESS, FOLDS NON-CONFORMING
000160*                  LINES INTO THE PRIOR ENTRY AS A CONTINUATION
000170*                  WHEN ONE IS ALREADY OPEN, AND WRITES THE
000180*                  PARSED-ENTRIES AND UNPARSED-LINES FILES.
000190*                  MODELED ON THE OLD DALYEDIT READ/EDIT/WRITE
000200*                  MAINLINE.
000210******************************************************************
000220* MAINTENANCE LOG
000230* DATE      INIT  TICKET      DESCRIPTION
000240* --------  ----  ----------  --------------------------------
000250* 03/21/89  JS    DDS-2610    ORIGINAL PROGRAM.
000260* 10/02/91  JS    DDS-2648    ADDED THE CONTINUATION-LINE RULE -
000270*                             STACK TRACES WERE COMING THROUGH
000280*                             AS "UNPARSED" WHEN THEY SHOULD BE
000290*                             FOLDED INTO THE PRECEDING ENTRY.
000300* 03/11/94  TGD   DDS-2705    ADDED 320-CLASSIFY-LEVEL - AN
000310*                             UNRECOGNIZED LEVEL BYTE WAS
000320*                             ABENDING THE STEP INSTEAD OF
000330*                             DEFAULTING TO INFO.
000340* 07/23/96  AK    DDS-2765    CALL RATECALC FOR THE PARSE-RATE
000350*                             PERCENTAGE INSTEAD OF THE OLD
000360*                             IN-LINE COMPUTE - SAME HALF-UP
000370*                             ROUNDING RATECALC USES EVERYWHERE
000380*                             ELSE.
000390* 03/18/99  RLH   DDS-2805    Y2K REVIEW - TIMESTAMP CARRIES
000400*                             MM-DD ONLY, NO 2-DIGIT YEAR.  NO
000410*                             CHANGE REQUIRED.
000420******************************************************************
000430
000440 IDENTIFICATION DIVISION.
000450 PROGRAM-ID.  LOGPARSE.
000460 AUTHOR. JON SAYLES.
000470 INSTALLATION. COBOL DEVELOPMENT CENTER.
000480 DATE-WRITTEN. 03/21/89.
000490 DATE-COMPILED. 03/21/89.
000500 SECURITY. NON-CONFIDENTIAL.
000510
000520 ENVIRONMENT DIVISION.
000530 CONFIGURATION SECTION.
000540 SOURCE-COMPUTER. IBM-390.
000550 OBJECT-COMPUTER. IBM-390.
000560 SPECIAL-NAMES.
000570     C01 IS NEXT-PAGE.
000580
000590 INPUT-OUTPUT SECTION.
000600 FILE-CONTROL.
000610     SELECT SYSOUT
000620     ASSIGN TO UT-S-SYSOUT
000630       ORGANIZATION IS SEQUENTIAL.
000640
000650     SELECT LOGIN
000660     ASSIGN TO UT-S-LOGIN
000670       ACCESS MODE IS SEQUENTIAL
000680       FILE STATUS IS IFCODE.
000690
000700     SELECT PARSOUT
000710     ASSIGN TO UT-S-PARSOUT
000720       ACCESS MODE IS SEQUENTIAL
000730       FILE STATUS IS OFCODE.
000740
000750     SELECT UNPRSOUT
000760     ASSIGN TO UT-S-UNPRSOUT
000770       ACCESS MODE IS SEQUENTIAL
000780       FILE STATUS IS UFCODE.
000790
000800     SELECT CTLTOTS-FILE
000810     ASSIGN TO UT-S-CTLTOTS
000820       ACCESS MODE IS SEQUENTIAL
000830       FILE STATUS IS TFCODE.
000840
000850 DATA DIVISION.
000860 FILE SECTION.
000870 FD  SYSOUT
000880     RECORDING MODE IS F
000890     LABEL RECORDS ARE STANDARD
000900     RECORD CONTAINS 100 CHARACTERS
000910     BLOCK CONTAINS 0 RECORDS
000920     DATA RECORD IS SYSOUT-REC.
000930 01  SYSOUT-REC  PIC X(100).
000940
000950** RAW DEVICE LOG - ONE LINE PER RECORD, 120 BYTES FIXED
000960 FD  LOGIN
000970     RECORDING MODE IS F
000980     LABEL RECORDS ARE STANDARD
000990     RECORD CONTAINS 120 CHARACTERS
001000     BLOCK CONTAINS 0 RECORDS
001010     DATA RECORD IS LOGIN-REC.
001020 01  LOGIN-REC                       PIC X(120).
001030
001040** PARSED ENTRIES, "TIMESTAMP LEVEL TAG: MESSAGE" FORM
001050 FD  PARSOUT
001060     RECORDING MODE IS F
001070     LABEL RECORDS ARE STANDARD
001080     RECORD CONTAINS 141 CHARACTERS
001090     BLOCK CONTAINS 0 RECORDS
001100     DATA RECORD IS LE-FORMATTED-LINE.
001110
001120** LINES THAT FAILED THE LOGCAT LAYOUT TEST AND WERE NOT A
001130** CONTINUATION OF A PRIOR ENTRY
001140 FD  UNPRSOUT
001150     RECORDING MODE IS F
001160     LABEL RECORDS ARE STANDARD
001170     RECORD CONTAINS 120 CHARACTERS
001180     BLOCK CONTAINS 0 RECORDS
001190     DATA RECORD IS UNPRSOUT-REC.
001200 01  UNPRSOUT-REC                    PIC X(120).
001210
001220 FD  CTLTOTS-FILE
001230     RECORDING MODE IS F
001240     LABEL RECORDS ARE STANDARD
001250     RECORD CONTAINS 100 CHARACTERS
001260     BLOCK CONTAINS 0 RECORDS
001270     DATA RECORD IS CTLTOTS-REC.
001280 01  CTLTOTS-REC                     PIC X(100).
001290
001300 WORKING-STORAGE SECTION.
001310
001320 01  FILE-STATUS-CODES.
001330     05  IFCODE                  PIC X(2).
001340         88 LOGIN-READ-OK          VALUE SPACES.
001350         88 LOGIN-EOF              VALUE "10".
001360     05  OFCODE                  PIC X(2).
001370         88 PARSOUT-WRITE-OK       VALUE SPACES.
001380     05  UFCODE                  PIC X(2).
001390         88 UNPRSOUT-WRITE-OK      VALUE SPACES.
001400     05  TFCODE                  PIC X(2).
001410         88 CTLTOTS-READ-OK        VALUE SPACES.
001420
001430 COPY LOGENTRY.
001440 COPY CTLTOTS.
001450
001460 01  WS-CONTROL-SWITCHES.
001470     05  MORE-LINES-SW           PIC X(1) VALUE "Y".
001480         88  NO-MORE-LINES           VALUE "N".
001490     05  ENTRY-OPEN-SW           PIC X(1) VALUE "N".
001500         88  PRIOR-ENTRY-OPEN        VALUE "Y".
001510
001520 01  WS-COUNTERS.
001530     05  WS-LINE-NO              PIC 9(7) COMP.
001540     05  WS-TRIM-IDX             PIC 9(3) COMP.
001550     05  WS-MSG-USED-LEN         PIC 9(3) COMP.
001560     05  WS-LINE-USED-LEN        PIC 9(3) COMP.
001570
001580** SAME COUNTERS, UNSIGNED DISPLAY VIEW FOR THE LOAD-SUMMARY LINE
001590 01  WS-COUNTERS-R REDEFINES WS-COUNTERS.
001600     05  WS-PR-LINE-NO           PIC 9(7).
001610     05  FILLER                  PIC X(9).
001620
001630 01  WS-HOLD-LOG-LINE            PIC X(120).
001640
001650** POSITIONAL VIEW OF THE HOLD AREA, USED TO TEST FOR A BLANK
001660** LINE BEFORE THE LOGCAT LAYOUT TEST
001670 01  WS-HOLD-LOG-LINE-R REDEFINES WS-HOLD-LOG-LINE.
001680     05  WS-HOLD-FIRST-CHAR      PIC X(1).
001690     05  WS-HOLD-REST            PIC X(119).
001700
001710 01  WS-MSG-HOLD-AREA            PIC X(80).
001720
001730 01  WS-PARSE-SUMMARY-LINE.
001740     05  FILLER                  PIC X(22) VALUE
001750         "LOGPARSE - LINES READ".
001760     05  WS-PS-READ              PIC ZZZZZZ9.
001770     05  FILLER                  PIC X(10) VALUE " PARSED:".
001780     05  WS-PS-PARSED            PIC ZZZZZZ9.
001790     05  FILLER                  PIC X(12) VALUE " UNPARSED:".
001800     05  WS-PS-UNPARSED          PIC ZZZZZZ9.
001810     05  FILLER                  PIC X(23) VALUE SPACES.
001820
001830 01  WS-RATECALC-PARMS.
001840     05  RC-NUMERATOR            PIC 9(7) COMP.
001850     05  RC-DENOMINATOR          PIC 9(7) COMP.
001860     05  RC-RESULT-PCT           PIC 9(3)V99.
001870     05  RC-RETURN-CODE          PIC 9(2) COMP.
001880
001890 COPY ABENDREC.
001900
001910 LINKAGE SECTION.
001920 01  LS-RETURN-CODE                  PIC S9(4) COMP.
001930
001940 PROCEDURE DIVISION USING LS-RETURN-CODE.
001950     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
001960     PERFORM 100-MAINLINE THRU 100-EXIT
001970             UNTIL NO-MORE-LINES.
001980     PERFORM 600-COMPUTE-PARSE-RATE THRU 600-EXIT.
001990     PERFORM 950-CLEANUP THRU 950-EXIT.
002000     MOVE ZERO TO LS-RETURN-CODE.
002010     GOBACK.
002020
002030 000-HOUSEKEEPING.
002040     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
002050     OPEN INPUT CTLTOTS-FILE.
002060     READ CTLTOTS-FILE INTO AT-ANALYSIS-TOTALS
002070         AT END
002080         MOVE "** MISSING CTLTOTS AT LOGPARSE START"
002090                                  TO ABEND-REASON
002100         GO TO 1000-ABEND-RTN
002110     END-READ.
002120     CLOSE CTLTOTS-FILE.
002130     OPEN INPUT LOGIN.
002140     OPEN OUTPUT PARSOUT.
002150     OPEN OUTPUT UNPRSOUT.
002160     OPEN OUTPUT SYSOUT.
002170     MOVE ZERO TO WS-LINE-NO.
002180     MOVE "N" TO ENTRY-OPEN-SW.
002190     PERFORM 900-READ-LOGIN THRU 900-EXIT.
002200     GO TO 000-EXIT.
002210 000-EXIT.
002220     EXIT.
002230
002240 100-MAINLINE.
002250     MOVE "100-MAINLINE" TO PARA-NAME.
002260     IF WS-HOLD-LOG-LINE EQUAL TO SPACES
002270         GO TO 100-SKIP-BLANK
002280     END-IF.
002290     ADD 1 TO WS-LINE-NO.
002300     ADD 1 TO AT-LINES-READ.
002310     PERFORM 300-PARSE-LOGLINE THRU 300-EXIT.
002320 100-SKIP-BLANK.
002330     PERFORM 900-READ-LOGIN THRU 900-EXIT.
002340     GO TO 100-EXIT.
002350 100-EXIT.
002360     EXIT.
002370
002380** TESTS THE HELD LINE AGAINST THE LOGCAT LAYOUT (PER DDS-2610);
002390** ON FAILURE, DECIDES BETWEEN A CONTINUATION LINE (DDS-2648)
002400** AND A TRUE UNPARSED LINE
002410 300-PARSE-LOGLINE.
002420     MOVE "300-PARSE-LOGLINE" TO PARA-NAME.
002430     MOVE WS-HOLD-LOG-LINE TO LL-RAW-LOG-LINE.
002440     IF LL-TS-MM NUMERIC AND LL-TS-DD NUMERIC AND
002450        LL-TS-HH NUMERIC AND LL-TS-MI NUMERIC AND
002460        LL-TS-SS NUMERIC AND LL-TS-MMM NUMERIC AND
002470        LL-TS-DASH1 EQUAL TO "-" AND
002480        LL-TS-SPACE1 EQUAL TO SPACE AND
002490        LL-TS-COLON1 EQUAL TO ":" AND
002500        LL-TS-COLON2 EQUAL TO ":" AND
002510        LL-TS-DOT EQUAL TO "."
002520         PERFORM 310-BUILD-ENTRY THRU 310-EXIT
002530     ELSE
002540         IF PRIOR-ENTRY-OPEN
002550             PERFORM 340-CONTINUATION-RTN THRU 340-EXIT
002560         ELSE
002570             ADD 1 TO AT-UNPARSED
002580             WRITE UNPRSOUT-REC FROM WS-HOLD-LOG-LINE
002590         END-IF
002600     END-IF.
002610     GO TO 300-EXIT.
002620 300-EXIT.
002630     EXIT.
002640
002650** THE PRIOR ENTRY, IF ANY, IS FLUSHED TO PARSOUT BEFORE THIS
002660** ONE REPLACES IT IN WORKING STORAGE - PARSOUT CARRIES ONE
002670** RECORD PER COMPLETED ENTRY, CONTINUATIONS ALREADY FOLDED IN
002680 310-BUILD-ENTRY.
002690     IF PRIOR-ENTRY-OPEN
002700         PERFORM 700-WRITE-PARSOUT THRU 700-EXIT
002710     END-IF.
002720     MOVE LL-TS-MM         TO LE-TIMESTAMP(1:2).
002730     MOVE LL-TS-DASH1      TO LE-TIMESTAMP(3:1).
002740     MOVE LL-TS-DD         TO LE-TIMESTAMP(4:2).
002750     MOVE LL-TS-SPACE1     TO LE-TIMESTAMP(6:1).
002760     MOVE LL-TS-HH         TO LE-TIMESTAMP(7:2).
002770     MOVE LL-TS-COLON1     TO LE-TIMESTAMP(9:1).
002780     MOVE LL-TS-MI         TO LE-TIMESTAMP(10:2).
002790     MOVE LL-TS-COLON2     TO LE-TIMESTAMP(12:1).
002800     MOVE LL-TS-SS         TO LE-TIMESTAMP(13:2).
002810     MOVE LL-TS-DOT        TO LE-TIMESTAMP(15:1).
002820     MOVE LL-TS-MMM        TO LE-TIMESTAMP(16:3).
002830     PERFORM 320-CLASSIFY-LEVEL THRU 320-EXIT.
002840     PERFORM 330-SPLIT-TAG-MSG THRU 330-EXIT.
002850     MOVE WS-LINE-NO TO LE-LINE-NO.
002860     ADD 1 TO AT-PARSED.
002870     MOVE "Y" TO ENTRY-OPEN-SW.
002880     GO TO 310-EXIT.
002890 310-EXIT.
002900     EXIT.
002910
002920** PER DDS-2705 - UNKNOWN LEVEL CODE DEFAULTS TO I WITH A WARNING;
002930** ALSO TALLIES THE PER-SEVERITY COUNT USED BY THE RUN SUMMARY
002940 320-CLASSIFY-LEVEL.
002950     UNSTRING LL-LEVEL-AREA DELIMITED BY SPACE
002960         INTO LE-LEVEL
002970     END-UNSTRING.
002980     IF NOT LE-LEVEL-VALID
002990         DISPLAY "** UNKNOWN LEVEL CODE, DEFAULTED TO I: "
003000                 LE-LEVEL
003010         MOVE "I" TO LE-LEVEL
003020     END-IF.
003030     PERFORM 325-TALLY-LEVEL THRU 325-EXIT
003040             VARYING LE-SEV-IDX FROM 1 BY 1
003050             UNTIL LE-SEV-IDX > 6.
003060     GO TO 320-EXIT.
003070 320-EXIT.
003080     EXIT.
003090
003100 325-TALLY-LEVEL.
003110     IF LE-SEV-CODE(LE-SEV-IDX) EQUAL TO LE-LEVEL
003120         SET AT-LEVEL-IDX TO LE-SEV-IDX
003130         ADD 1 TO AT-LEVEL-CTR(AT-LEVEL-IDX)
003140     END-IF.
003150     GO TO 325-EXIT.
003160 325-EXIT.
003170     EXIT.
003180
003190** SPLITS "TAG: MESSAGE" OUT OF THE REMAINDER OF THE LINE - THE
003200** 2-CHARACTER ": " DELIMITER STRIPS THE USUAL SINGLE SPACE
003210** AFTER THE COLON SO LE-MESSAGE COMES OUT LEFT-JUSTIFIED
003220 330-SPLIT-TAG-MSG.
003230     UNSTRING LL-REST-OF-LINE DELIMITED BY ": "
003240         INTO LE-TAG LE-MESSAGE
003250     END-UNSTRING.
003260     GO TO 330-EXIT.
003270 330-EXIT.
003280     EXIT.
003290
003300** PER DDS-2648 - FOLD A NON-CONFORMING LINE INTO THE OPEN ENTRY'S
003310** MESSAGE, ONE SEPARATING SPACE, TRUNCATED AT LE-MESSAGE WIDTH.
003320** THE TWO BACKSCAN ROUTINES FIND THE TRIMMED LENGTH OF THE
003330** MESSAGE-SO-FAR AND OF THE CONTINUATION LINE.
003340 340-CONTINUATION-RTN.
003350     ADD 1 TO AT-CONTINUATIONS.
003360     MOVE 80 TO WS-TRIM-IDX.
003370     PERFORM 345-BACKSCAN-MSG THRU 345-EXIT.
003380     MOVE WS-TRIM-IDX TO WS-MSG-USED-LEN.
003390     MOVE 120 TO WS-TRIM-IDX.
003400     PERFORM 346-BACKSCAN-LINE THRU 346-EXIT.
003410     MOVE WS-TRIM-IDX TO WS-LINE-USED-LEN.
003420     IF WS-MSG-USED-LEN LESS THAN 79 AND
003430                    WS-LINE-USED-LEN GREATER THAN ZERO
003440         PERFORM 348-APPEND-LINE THRU 348-EXIT
003450     END-IF.
003460     GO TO 340-EXIT.
003470 340-EXIT.
003480     EXIT.
003490
003500 345-BACKSCAN-MSG.
003510     IF WS-TRIM-IDX EQUAL TO ZERO
003520         GO TO 345-EXIT
003530     END-IF.
003540     IF LE-MESSAGE(WS-TRIM-IDX:1) NOT EQUAL TO SPACE
003550         GO TO 345-EXIT
003560     END-IF.
003570     SUBTRACT 1 FROM WS-TRIM-IDX.
003580     GO TO 345-BACKSCAN-MSG.
003590 345-EXIT.
003600     EXIT.
003610
003620 346-BACKSCAN-LINE.
003630     IF WS-TRIM-IDX EQUAL TO ZERO
003640         GO TO 346-EXIT
003650     END-IF.
003660     IF WS-HOLD-LOG-LINE(WS-TRIM-IDX:1) NOT EQUAL TO SPACE
003670         GO TO 346-EXIT
003680     END-IF.
003690     SUBTRACT 1 FROM WS-TRIM-IDX.
003700     GO TO 346-BACKSCAN-LINE.
003710 346-EXIT.
003720     EXIT.
003730
003740 348-APPEND-LINE.
003750     COMPUTE WS-TRIM-IDX = 79 - WS-MSG-USED-LEN.
003760     IF WS-TRIM-IDX GREATER THAN WS-LINE-USED-LEN
003770         MOVE WS-LINE-USED-LEN TO WS-TRIM-IDX
003780     END-IF.
003790     MOVE LE-MESSAGE TO WS-MSG-HOLD-AREA.
003800     STRING WS-MSG-HOLD-AREA(1:WS-MSG-USED-LEN) DELIMITED BY SIZE
003810            " "                                 DELIMITED BY SIZE
003820            WS-HOLD-LOG-LINE(1:WS-TRIM-IDX)      DELIMITED BY SIZE
003830            INTO LE-MESSAGE
003840     END-STRING.
003850     GO TO 348-EXIT.
003860 348-EXIT.
003870     EXIT.
003880
003890 600-COMPUTE-PARSE-RATE.
003900     MOVE "600-COMPUTE-PARSE-RATE" TO PARA-NAME.
003910     IF PRIOR-ENTRY-OPEN
003920         PERFORM 700-WRITE-PARSOUT THRU 700-EXIT
003930     END-IF.
003940     COMPUTE RC-DENOMINATOR = AT-PARSED + AT-UNPARSED.
003950     IF RC-DENOMINATOR EQUAL TO ZERO
003960         MOVE ZERO TO AT-PARSE-RATE
003970     ELSE
003980         MOVE AT-PARSED TO RC-NUMERATOR
003990         CALL "RATECALC" USING WS-RATECALC-PARMS
004000         MOVE RC-RESULT-PCT TO AT-PARSE-RATE
004010     END-IF.
004020     GO TO 600-EXIT.
004030 600-EXIT.
004040     EXIT.
004050
004060 700-WRITE-PARSOUT.
004070     MOVE LE-TIMESTAMP TO LE-FMT-TIMESTAMP.
004080     MOVE LE-LEVEL     TO LE-FMT-LEVEL.
004090     MOVE LE-TAG       TO LE-FMT-TAG.
004100     MOVE LE-MESSAGE   TO LE-FMT-MESSAGE.
004105     MOVE LE-LINE-NO   TO LE-FMT-LINE-NO.
004110     WRITE LE-FORMATTED-LINE.
004120     GO TO 700-EXIT.
004130 700-EXIT.
004140     EXIT.
004150
004160 900-READ-LOGIN.
004170     MOVE "900-READ-LOGIN" TO PARA-NAME.
004180     READ LOGIN INTO WS-HOLD-LOG-LINE
004190         AT END
004200         MOVE "N" TO MORE-LINES-SW
004210         MOVE SPACES TO WS-HOLD-LOG-LINE
004220     END-READ.
004230     GO TO 900-EXIT.
004240 900-EXIT.
004250     EXIT.
004260
004270 950-CLEANUP.
004280     MOVE "950-CLEANUP" TO PARA-NAME.
004290     MOVE WS-LINE-NO   TO WS-PS-READ.
004300     MOVE AT-PARSED    TO WS-PS-PARSED.
004310     MOVE AT-UNPARSED  TO WS-PS-UNPARSED.
004320     WRITE SYSOUT-REC FROM WS-PARSE-SUMMARY-LINE.
004330     CLOSE LOGIN, PARSOUT, UNPRSOUT, SYSOUT.
004340     OPEN OUTPUT CTLTOTS-FILE.
004350     WRITE CTLTOTS-REC FROM AT-ANALYSIS-TOTALS.
004360     CLOSE CTLTOTS-FILE.
004370     GO TO 950-EXIT.
004380 950-EXIT.
004390     EXIT.
004400
004410 1000-ABEND-RTN.
004420     DISPLAY "ABEND IN PARAGRAPH: " PARA-NAME.
004430     DISPLAY "REASON: " ABEND-REASON.
004440     DIVIDE ZERO-VAL INTO ONE-VAL.
004450
