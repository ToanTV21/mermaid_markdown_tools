000100******************************************************************
000110*  COPYBOOK.......  LOGENTRY
000120*  DESCRIPTION....  RAW DEVICE-LOG LINE AND PARSED LOG-ENTRY
000130*                   LAYOUTS.  COPIED INTO EVERY STEP OF THE
000140*                   LOG ANALYSIS RUN (LOGPARSE, LOGFILT, SEQGEN,
000150*                   SEQEXP, EVIDRPT).
000160******************************************************************
000170*  MAINTENANCE LOG
000180*  DATE      INIT  TICKET      DESCRIPTION
000190*  --------  ----  ----------  --------------------------------
000200*  03/14/89  JS    DDS-2201    ORIGINAL COPYBOOK - CARVED OUT OF
000210*                              THE OLD IN-LINE FD FOR THE DEVICE
000220*                              LOG READER.
000230*  11/02/90  JS    DDS-2244    ADDED LE-SEVERITY-TABLE FOR THE
000240*                              MIN-LEVEL FILTER COMPARE.
000250*  06/19/92  TGD   DDS-2301    ADDED LE-FORMATTED-LINE - PARSED
000260*                              AND FILTERED OUTPUT NOW SHARE ONE
000270*                              "TIMESTAMP LEVEL TAG: MESSAGE"
000280*                              PRINT LAYOUT.
000290*  02/08/94  AK    DDS-2355    WIDENED LE-TAG TO X(20) - CAMERA
000300*                              HAL TAGS WERE TRUNCATING.
000310*  09/26/97  MM    DDS-2402    ADDED LL-RAW-LOG-LINE-LAYOUT
000320*                              REDEFINES FOR THE LOGCAT POSITIONAL
000330*                              EDIT (WAS INLINE UNSTRING BEFORE).
000340*  01/11/99  RLH   DDS-2440    Y2K REVIEW - NO 2-DIGIT YEAR DATA
000350*                              IN THIS COPYBOOK, TIMESTAMP CARRIES
000360*                              MM-DD ONLY.  NO CHANGE REQUIRED.
000370*  05/03/01  RLH   DDS-2478    ADDED LE-LEVEL-VALID 88 FOR THE
000380*                              UNKNOWN-LEVEL-DEFAULTS-TO-I RULE.
000390******************************************************************
000400
000410** QSAM FILE - RAW DEVICE LOG LINE, 120 BYTES FIXED
000420 01  LL-RAW-LOG-LINE.
000430     05  LL-TEXT                     PIC X(120).
000440
000450** POSITIONAL VIEW OF THE RAW LINE USED TO TEST THE LOGCAT LAYOUT
000460** POSITIONS 1-18 MUST BE  NN-NN NN:NN:NN.NNN
000470 01  LL-LOGCAT-LAYOUT REDEFINES LL-RAW-LOG-LINE.
000480     05  LL-TS-MM                    PIC XX.
000490     05  LL-TS-DASH1                 PIC X.
000500     05  LL-TS-DD                    PIC XX.
000510     05  LL-TS-SPACE1                PIC X.
000520     05  LL-TS-HH                    PIC XX.
000530     05  LL-TS-COLON1                PIC X.
000540     05  LL-TS-MI                    PIC XX.
000550     05  LL-TS-COLON2                PIC X.
000560     05  LL-TS-SS                    PIC XX.
000570     05  LL-TS-DOT                   PIC X.
000580     05  LL-TS-MMM                   PIC XXX.
000590     05  LL-AFTER-TIMESTAMP          PIC X(102).
000600     05  LL-AFTER-TIMESTAMP-R REDEFINES LL-AFTER-TIMESTAMP.
000610         10  LL-LEVEL-AREA           PIC X(6).
000620         10  LL-REST-OF-LINE         PIC X(96).
000630
000640** PARSED LOG ENTRY - THE UNIT OF WORK FOR EVERY DOWNSTREAM STEP
000650 01  LE-LOG-ENTRY.
000660     05  LE-TIMESTAMP                PIC X(18).
000670     05  LE-LEVEL                    PIC X(1).
000680         88  LE-LEVEL-VERBOSE            VALUE "V".
000690         88  LE-LEVEL-DEBUG              VALUE "D".
000700         88  LE-LEVEL-INFO               VALUE "I".
000710         88  LE-LEVEL-WARN               VALUE "W".
000720         88  LE-LEVEL-ERROR              VALUE "E".
000730         88  LE-LEVEL-FATAL              VALUE "F".
000740         88  LE-LEVEL-VALID              VALUES "V" "D" "I"
000750                                                 "W" "E" "F".
000760         88  LE-LEVEL-ERROR-OR-FATAL     VALUES "E" "F".
000770     05  LE-TAG                      PIC X(20).
000780     05  LE-MESSAGE                  PIC X(80).
000790     05  LE-LINE-NO                  PIC 9(7).
000800     05  FILLER                      PIC X(14).
000810
000820** THE SAME ENTRY, KEYED VIEW - USED WHEN MATCHING AGAINST THE
000830** CRITICAL/ERROR KEYWORD LIST IN EVIDRPT
000840 01  LE-LOG-ENTRY-R REDEFINES LE-LOG-ENTRY.
000850     05  FILLER                      PIC X(19).
000860     05  LE-KEY-TAG                  PIC X(20).
000870     05  LE-KEY-MESSAGE              PIC X(80).
000880     05  FILLER                      PIC X(21).
000890
000900** OUTPUT LINE COMMON TO PARSOUT AND FILTOUT -
000910** "TIMESTAMP LEVEL TAG: MESSAGE"
000920 01  LE-FORMATTED-LINE.
000930     05  LE-FMT-TIMESTAMP            PIC X(18).
000940     05  FILLER                      PIC X(1)  VALUE SPACE.
000950     05  LE-FMT-LEVEL                PIC X(1).
000960     05  FILLER                      PIC X(1)  VALUE SPACE.
000970     05  LE-FMT-TAG                  PIC X(20).
000980     05  LE-FMT-COLON                PIC X(2)  VALUE ": ".
000990     05  LE-FMT-MESSAGE              PIC X(80).
001000     05  FILLER                      PIC X(17) VALUE SPACES.
001010
001020** SEVERITY RANK TABLE - LOW TO HIGH, V=0 ... F=5
001030 01  LE-SEVERITY-TABLE-AREA.
001040     05  LE-SEVERITY-VALUES.
001050         10  FILLER                  PIC X(3) VALUE "V00".
001060         10  FILLER                  PIC X(3) VALUE "D01".
001070         10  FILLER                  PIC X(3) VALUE "I02".
001080         10  FILLER                  PIC X(3) VALUE "W03".
001090         10  FILLER                  PIC X(3) VALUE "E04".
001100         10  FILLER                  PIC X(3) VALUE "F05".
001110     05  LE-SEVERITY-TABLE REDEFINES LE-SEVERITY-VALUES
001120                        OCCURS 6 TIMES INDEXED BY LE-SEV-IDX.
001130         10  LE-SEV-CODE             PIC X(1).
001140         10  LE-SEV-RANK             PIC 9(2).
001150
