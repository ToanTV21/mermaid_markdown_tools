000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID.  SEQRPT.
000120 AUTHOR. JON SAYLES.
000130 INSTALLATION. COBOL DEVELOPMENT CENTER.
000140 DATE-WRITTEN. 06/01/89.
000150 DATE-COMPILED. 06/01/89.
000160 SECURITY. NON-CONFIDENTIAL.
000170
000180******************************************************************
000190* PROGRAM.......  SEQRPT
000200* DESCRIPTION....  COMPARE STEP, PART 2.  READS THE SEQUENCE-
000210*                  EVENTS WORK FILE TWICE AND WRITES TWO MERMAID
000220*                  SEQUENCE-DIAGRAM REPORTS - OVRVSEQ (FIRST 20
000230*                  EVENTS) AND DTLSEQ (ALL EVENTS, PAGED 1000 AT
000240*                  A TIME).  MODELED ON THE OLD PATLIST PAGE-
000250*                  HEADER/COLUMN-HEADER REPORT SKELETON.
000260******************************************************************
000270* MAINTENANCE LOG
000280* DATE      INIT  TICKET      DESCRIPTION
000290* --------  ----  ----------  --------------------------------
000300* 06/01/89  JS    DDS-2621    ORIGINAL PROGRAM.
000310* 01/14/92  JS    DDS-2662    ADDED THE "NOTE OVER" TIMESTAMP
000320*                             MARKERS EVERY TENTH EVENT ON THE
000330*                             DETAIL DIAGRAM - REQUESTED BY QA
000340*                             TO MAKE LONG DIAGRAMS EASIER TO
000350*                             SCAN.
000360* 02/27/95  TGD   DDS-2731    ADDED THE ERROR-EVENT NOTE AFTER
000370*                             E/F-LEVEL EVENTS.
000380* 08/19/97  AK    DDS-2784    PAGED THE DETAIL DIAGRAM AT 1000
000390*                             EVENTS - A LONG SOAK-TEST RUN WAS
000400*                             PRODUCING A SINGLE UNREADABLE
000410*                             FENCE BLOCK.
000420* 03/30/99  RLH   DDS-2815    Y2K REVIEW - NO DATE FIELDS OTHER
000430*                             THAN THE PASS-THROUGH TIMESTAMP
000440*                             STRING.  NO CHANGE REQUIRED.
000450******************************************************************
000460
000470 ENVIRONMENT DIVISION.
000480 CONFIGURATION SECTION.
000490 SOURCE-COMPUTER. IBM-390.
000500 OBJECT-COMPUTER. IBM-390.
000510 SPECIAL-NAMES.
000520     C01 IS NEXT-PAGE.
000530
000540 INPUT-OUTPUT SECTION.
000550 FILE-CONTROL.
000560     SELECT SYSOUT
000570     ASSIGN TO UT-S-SYSOUT
000580       ORGANIZATION IS SEQUENTIAL.
000590
000600     SELECT SEQOUT
000610     ASSIGN TO UT-S-SEQOUT
000620       ACCESS MODE IS SEQUENTIAL
000630       FILE STATUS IS SFCODE.
000640
000650     SELECT OVRVSEQ
000660     ASSIGN TO UT-S-OVRVSEQ
000670       ACCESS MODE IS SEQUENTIAL
000680       FILE STATUS IS OFCODE.
000690
000700     SELECT DTLSEQ
000710     ASSIGN TO UT-S-DTLSEQ
000720       ACCESS MODE IS SEQUENTIAL
000730       FILE STATUS IS DFCODE.
000740
000750     SELECT CTLTOTS-FILE
000760     ASSIGN TO UT-S-CTLTOTS
000770       ACCESS MODE IS SEQUENTIAL
000780       FILE STATUS IS TFCODE.
000790
000800 DATA DIVISION.
000810 FILE SECTION.
000820 FD  SYSOUT
000830     RECORDING MODE IS F
000840     LABEL RECORDS ARE STANDARD
000850     RECORD CONTAINS 100 CHARACTERS
000860     BLOCK CONTAINS 0 RECORDS
000870     DATA RECORD IS SYSOUT-REC.
000880 01  SYSOUT-REC  PIC X(100).
000890
000900** GENERATED SEQUENCE EVENTS, WRITTEN BY SEQGEN, READ HERE TWICE
000910** (ONCE FOR THE OVERVIEW, ONCE FOR THE PAGED DETAIL DIAGRAM)
000920 FD  SEQOUT
000930     RECORDING MODE IS F
000940     LABEL RECORDS ARE STANDARD
000950     RECORD CONTAINS 170 CHARACTERS
000960     BLOCK CONTAINS 0 RECORDS
000970     DATA RECORD IS SE-SEQUENCE-EVENT.
000980
000990** OVERVIEW MERMAID DIAGRAM - FIRST 20 EVENTS ONLY
001000 FD  OVRVSEQ
001010     RECORDING MODE IS F
001020     LABEL RECORDS ARE STANDARD
001030     RECORD CONTAINS 132 CHARACTERS
001040     BLOCK CONTAINS 0 RECORDS
001050     DATA RECORD IS OVRVSEQ-REC.
001060 01  OVRVSEQ-REC                     PIC X(132).
001070
001080** DETAILED MERMAID DIAGRAM - ALL EVENTS, PAGED 1000 AT A TIME
001090 FD  DTLSEQ
001100     RECORDING MODE IS F
001110     LABEL RECORDS ARE STANDARD
001120     RECORD CONTAINS 132 CHARACTERS
001130     BLOCK CONTAINS 0 RECORDS
001140     DATA RECORD IS DTLSEQ-REC.
001150 01  DTLSEQ-REC                      PIC X(132).
001160
001170 FD  CTLTOTS-FILE
001180     RECORDING MODE IS F
001190     LABEL RECORDS ARE STANDARD
001200     RECORD CONTAINS 100 CHARACTERS
001210     BLOCK CONTAINS 0 RECORDS
001220     DATA RECORD IS CTLTOTS-REC.
001230 01  CTLTOTS-REC                     PIC X(100).
001240
001250 WORKING-STORAGE SECTION.
001260
001270 01  FILE-STATUS-CODES.
001280     05  SFCODE                  PIC X(2).
001290         88 SEQOUT-READ-OK         VALUE SPACES.
001300         88 SEQOUT-EOF             VALUE "10".
001310     05  OFCODE                  PIC X(2).
001320         88 OVRVSEQ-WRITE-OK       VALUE SPACES.
001330     05  DFCODE                  PIC X(2).
001340         88 DTLSEQ-WRITE-OK        VALUE SPACES.
001350     05  TFCODE                  PIC X(2).
001360         88 CTLTOTS-READ-OK        VALUE SPACES.
001370
001380 COPY SEQEVENT.
001390 COPY CTLTOTS.
001400
001410 01  WS-CONTROL-SWITCHES.
001420     05  MORE-SEQOUT-SW          PIC X(1) VALUE "Y".
001430         88  NO-MORE-SEQOUT          VALUE "N".
001440     05  WS-OVW-SAW-SEQDIAG-SW   PIC X(1) VALUE "N".
001450         88  WS-OVW-SAW-SEQDIAG      VALUE "Y".
001460     05  WS-OVW-SAW-PART-SW      PIC X(1) VALUE "N".
001470         88  WS-OVW-SAW-PART         VALUE "Y".
001480     05  WS-OVW-SAW-ARROW-SW     PIC X(1) VALUE "N".
001490         88  WS-OVW-SAW-ARROW        VALUE "Y".
001500     05  WS-DTL-SAW-SEQDIAG-SW   PIC X(1) VALUE "N".
001510         88  WS-DTL-SAW-SEQDIAG      VALUE "Y".
001520     05  WS-DTL-SAW-PART-SW      PIC X(1) VALUE "N".
001530         88  WS-DTL-SAW-PART         VALUE "Y".
001540     05  WS-DTL-SAW-ARROW-SW     PIC X(1) VALUE "N".
001550         88  WS-DTL-SAW-ARROW        VALUE "Y".
001560     05  WS-PART-FOUND-SW        PIC X(1).
001570         88  WS-PART-FOUND           VALUE "Y".
001580     05  WS-SWAPPED-SW           PIC X(1).
001590         88  WS-DID-SWAP             VALUE "Y".
001600
001610 01  WS-OVW-TABLE.
001620     05  WS-OVW-COUNT            PIC 9(3) COMP.
001630     05  WS-OVW-ROW OCCURS 20 TIMES.
001640         10  WS-OVW-FROM         PIC X(20).
001650         10  WS-OVW-TO           PIC X(20).
001660         10  WS-OVW-MSG          PIC X(30).
001670
001680 01  WS-DTL-TABLE.
001690     05  WS-DTL-COUNT            PIC 9(4) COMP.
001700     05  WS-DTL-ROW OCCURS 1000 TIMES.
001710         10  WS-DTL-FROM         PIC X(20).
001720         10  WS-DTL-TO           PIC X(20).
001730         10  WS-DTL-MSG          PIC X(30).
001740         10  WS-DTL-TS           PIC X(18).
001750         10  WS-DTL-LEVEL        PIC X(1).
001760
001770 01  WS-SORT-WORK.
001780     05  WS-SORT-I               PIC 9(3) COMP.
001790     05  WS-SORT-J               PIC 9(3) COMP.
001800     05  WS-SORT-HOLD            PIC X(20).
001810
001820 01  WS-PAGE-WORK.
001830     05  WS-PAGE-NO              PIC 9(3) COMP.
001840     05  WS-TOTAL-PAGES          PIC 9(3) COMP.
001850     05  WS-PAGE-REM             PIC 9(3) COMP.
001860     05  WS-DTL-I                PIC 9(4) COMP.
001870     05  WS-IDX0                 PIC 9(4) COMP.
001880     05  WS-MOD-Q                PIC 9(4) COMP.
001890     05  WS-MOD-R                PIC 9(4) COMP.
001900
001910** SAME PAGE COUNTERS, ZONED-DECIMAL VIEW - SPOT-CHECKED FROM
001920** THE CONSOLE DURING A LONG SOAK-TEST RUN
001930 01  WS-PAGE-WORK-R REDEFINES WS-PAGE-WORK.
001940     05  FILLER                  PIC X(6).
001950     05  WS-DTL-I-DISPLAY        PIC 9(4).
001960     05  FILLER                  PIC X(8).
001970
001980 01  WS-CANDIDATE-PART           PIC X(20).
001990
002000 01  WS-TRIM-WORK.
002010     05  WS-GEN-TRIM-FLD         PIC X(30).
002020     05  WS-GEN-TRIM-LEN         PIC 9(3) COMP.
002030     05  WS-TRIM-A               PIC X(30).
002040     05  WS-LEN-A                PIC 9(3) COMP.
002050     05  WS-TRIM-B               PIC X(30).
002060     05  WS-LEN-B                PIC 9(3) COMP.
002070     05  WS-TRIM-C               PIC X(30).
002080     05  WS-LEN-C                PIC 9(3) COMP.
002090
002100 01  WS-NUM-WORK.
002110     05  WS-NUM-EDIT             PIC ZZZZ9.
002120     05  WS-NUM-START            PIC 9(2) COMP.
002130
002140 01  WS-BUILT-LINE               PIC X(132).
002150
002160 01  WS-RPT-SUMMARY-LINE.
002170     05  FILLER                  PIC X(21) VALUE
002180         "SEQRPT - EVENTS:".
002190     05  WS-RS-EVENTS            PIC ZZZZ9.
002200     05  FILLER                  PIC X(20) VALUE
002210         " DIAGRAMS WRITTEN:".
002220     05  WS-RS-DIAGS             PIC 9.
002230     05  FILLER                  PIC X(60) VALUE SPACES.
002240
002250 COPY ABENDREC.
002260
002270 LINKAGE SECTION.
002280 01  LS-RETURN-CODE                  PIC S9(4) COMP.
002290
002300 PROCEDURE DIVISION USING LS-RETURN-CODE.
002310     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
002320     PERFORM 100-MAINLINE THRU 100-EXIT.
002330     PERFORM 950-CLEANUP THRU 950-EXIT.
002340     MOVE ZERO TO LS-RETURN-CODE.
002350     GOBACK.
002360
002370 000-HOUSEKEEPING.
002380     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
002390     OPEN INPUT CTLTOTS-FILE.
002400     READ CTLTOTS-FILE INTO AT-ANALYSIS-TOTALS
002410         AT END
002420         MOVE "** MISSING CTLTOTS AT SEQRPT START"
002430                                  TO ABEND-REASON
002440         GO TO 1000-ABEND-RTN
002450     END-READ.
002460     CLOSE CTLTOTS-FILE.
002470     OPEN OUTPUT SYSOUT.
002480     MOVE ZERO TO WS-RS-DIAGS.
002490     GO TO 000-EXIT.
002500 000-EXIT.
002510     EXIT.
002520
002530 100-MAINLINE.
002540     MOVE "100-MAINLINE" TO PARA-NAME.
002550     IF AT-EVENTS EQUAL TO ZERO
002560         MOVE SPACES TO WS-BUILT-LINE
002570         MOVE "** NO SEQUENCE EVENTS - DIAGRAMS NOT WRITTEN **"
002580                                  TO WS-BUILT-LINE
002590         WRITE SYSOUT-REC FROM WS-BUILT-LINE
002600         GO TO 100-EXIT
002610     END-IF.
002620     PERFORM 200-BUILD-OVERVIEW THRU 200-EXIT.
002630     PERFORM 400-BUILD-DETAIL THRU 400-EXIT.
002640     GO TO 100-EXIT.
002650 100-EXIT.
002660     EXIT.
002670
002680 200-BUILD-OVERVIEW.
002690     MOVE "200-BUILD-OVERVIEW" TO PARA-NAME.
002700     MOVE ZERO TO SE-PART-COUNT, WS-OVW-COUNT.
002710     MOVE "Y" TO MORE-SEQOUT-SW.
002720     OPEN INPUT SEQOUT.
002730     OPEN OUTPUT OVRVSEQ.
002740
002750     PERFORM 900-READ-SEQOUT THRU 900-EXIT.
002760     PERFORM 210-CAPTURE-OVW-EVENT THRU 210-EXIT
002770             UNTIL NO-MORE-SEQOUT OR WS-OVW-COUNT EQUAL TO 20.
002780
002790     PERFORM 300-SORT-PARTICIPANTS THRU 300-EXIT.
002800     PERFORM 320-WRITE-OVW-HEADER THRU 320-EXIT.
002810     PERFORM 330-WRITE-OVW-PARTICIPANTS THRU 330-EXIT.
002820     PERFORM 340-WRITE-OVW-EVENTS THRU 340-EXIT.
002830     PERFORM 350-WRITE-OVW-TRAILER THRU 350-EXIT.
002840     PERFORM 360-VALIDATE-OVERVIEW THRU 360-EXIT.
002850
002860     CLOSE SEQOUT.
002870     CLOSE OVRVSEQ.
002880     ADD 1 TO WS-RS-DIAGS.
002890     GO TO 200-EXIT.
002900 200-EXIT.
002910     EXIT.
002920
002930 210-CAPTURE-OVW-EVENT.
002940     ADD 1 TO WS-OVW-COUNT.
002950     MOVE SE-FROM    TO WS-OVW-FROM(WS-OVW-COUNT).
002960     MOVE SE-TO      TO WS-OVW-TO(WS-OVW-COUNT).
002970     MOVE SE-MESSAGE TO WS-OVW-MSG(WS-OVW-COUNT).
002980     MOVE SE-FROM TO WS-CANDIDATE-PART.
002990     PERFORM 250-ADD-PARTICIPANT THRU 250-EXIT.
003000     MOVE SE-TO TO WS-CANDIDATE-PART.
003010     PERFORM 250-ADD-PARTICIPANT THRU 250-EXIT.
003020     PERFORM 900-READ-SEQOUT THRU 900-EXIT.
003030 210-EXIT.
003040     EXIT.
003050
003060** ADD WS-CANDIDATE-PART TO THE RUNNING PARTICIPANT TABLE UNLESS
003070** IT IS ALREADY THERE.  TABLE IS RESET AND RELOADED FOR EVERY
003080** DIAGRAM (OVERVIEW ONCE, DETAIL ONCE PER PAGE).
003090 250-ADD-PARTICIPANT.
003100     MOVE "N" TO WS-PART-FOUND-SW.
003110     IF SE-PART-COUNT GREATER THAN ZERO
003120         PERFORM 255-SCAN-FOR-PART THRU 255-EXIT
003130                 VARYING SE-PART-IDX FROM 1 BY 1
003140                 UNTIL WS-PART-FOUND
003150                    OR SE-PART-IDX GREATER THAN SE-PART-COUNT
003160     END-IF.
003170     IF NOT WS-PART-FOUND AND SE-PART-COUNT LESS THAN 20
003180         ADD 1 TO SE-PART-COUNT
003190         MOVE WS-CANDIDATE-PART TO SE-PART-NAME(SE-PART-COUNT)
003200     END-IF.
003210     GO TO 250-EXIT.
003220 250-EXIT.
003230     EXIT.
003240
003250 255-SCAN-FOR-PART.
003260     IF SE-PART-NAME(SE-PART-IDX) EQUAL TO WS-CANDIDATE-PART
003270         MOVE "Y" TO WS-PART-FOUND-SW
003280     END-IF.
003290 255-EXIT.
003300     EXIT.
003310
003320** BUBBLE SORT THE PARTICIPANT TABLE ASCENDING - AT MOST 20 ROWS
003330** SO THE O(N**2) PASS IS CHEAP
003340 300-SORT-PARTICIPANTS.
003350     IF SE-PART-COUNT LESS THAN 2
003360         GO TO 300-EXIT
003370     END-IF.
003380     MOVE "Y" TO WS-SWAPPED-SW.
003390     PERFORM 310-SORT-PASS THRU 310-EXIT
003400             UNTIL WS-SWAPPED-SW EQUAL TO "N".
003410     GO TO 300-EXIT.
003420 300-EXIT.
003430     EXIT.
003440
003450 310-SORT-PASS.
003460     MOVE "N" TO WS-SWAPPED-SW.
003470     PERFORM 315-SORT-COMPARE THRU 315-EXIT
003480             VARYING WS-SORT-I FROM 1 BY 1
003490             UNTIL WS-SORT-I GREATER THAN SE-PART-COUNT - 1.
003500 310-EXIT.
003510     EXIT.
003520
003530 315-SORT-COMPARE.
003540     COMPUTE WS-SORT-J = WS-SORT-I + 1.
003550     IF SE-PART-NAME(WS-SORT-I) GREATER THAN
003560        SE-PART-NAME(WS-SORT-J)
003570         MOVE SE-PART-NAME(WS-SORT-I) TO WS-SORT-HOLD
003580         MOVE SE-PART-NAME(WS-SORT-J) TO SE-PART-NAME(WS-SORT-I)
003590         MOVE WS-SORT-HOLD TO SE-PART-NAME(WS-SORT-J)
003600         MOVE "Y" TO WS-SWAPPED-SW
003610     END-IF.
003620 315-EXIT.
003630     EXIT.
003640
003650 320-WRITE-OVW-HEADER.
003660     MOVE SPACES TO WS-BUILT-LINE.
003670     MOVE "# Sequence Overview" TO WS-BUILT-LINE.
003680     WRITE OVRVSEQ-REC FROM WS-BUILT-LINE.
003690     MOVE SPACES TO OVRVSEQ-REC.
003700     WRITE OVRVSEQ-REC.
003710     MOVE SPACES TO WS-BUILT-LINE.
003720     MOVE "```mermaid" TO WS-BUILT-LINE.
003730     WRITE OVRVSEQ-REC FROM WS-BUILT-LINE.
003740     MOVE SPACES TO WS-BUILT-LINE.
003750     MOVE "sequenceDiagram" TO WS-BUILT-LINE.
003760     WRITE OVRVSEQ-REC FROM WS-BUILT-LINE.
003770     MOVE "Y" TO WS-OVW-SAW-SEQDIAG-SW.
003780 320-EXIT.
003790     EXIT.
003800
003810 330-WRITE-OVW-PARTICIPANTS.
003820     IF SE-PART-COUNT GREATER THAN ZERO
003830         PERFORM 335-WRITE-ONE-OVW-PART THRU 335-EXIT
003840                 VARYING WS-SORT-I FROM 1 BY 1
003850                 UNTIL WS-SORT-I GREATER THAN SE-PART-COUNT
003860     END-IF.
003870 330-EXIT.
003880     EXIT.
003890
003900 335-WRITE-ONE-OVW-PART.
003910     MOVE SE-PART-NAME(WS-SORT-I) TO WS-GEN-TRIM-FLD.
003920     PERFORM 800-BACKSCAN-GEN THRU 800-EXIT.
003930     MOVE SPACES TO WS-BUILT-LINE.
003940     STRING "participant " DELIMITED BY SIZE
003950            WS-GEN-TRIM-FLD(1:WS-GEN-TRIM-LEN) DELIMITED BY SIZE
003960         INTO WS-BUILT-LINE.
003970     WRITE OVRVSEQ-REC FROM WS-BUILT-LINE.
003980     MOVE "Y" TO WS-OVW-SAW-PART-SW.
003990 335-EXIT.
004000     EXIT.
004010
004020 340-WRITE-OVW-EVENTS.
004030     IF WS-OVW-COUNT GREATER THAN ZERO
004040         PERFORM 345-WRITE-ONE-OVW-EVENT THRU 345-EXIT
004050                 VARYING WS-SORT-I FROM 1 BY 1
004060                 UNTIL WS-SORT-I GREATER THAN WS-OVW-COUNT
004070     END-IF.
004080 340-EXIT.
004090     EXIT.
004100
004110 345-WRITE-ONE-OVW-EVENT.
004120     MOVE WS-OVW-FROM(WS-SORT-I) TO WS-GEN-TRIM-FLD.
004130     PERFORM 800-BACKSCAN-GEN THRU 800-EXIT.
004140     MOVE WS-GEN-TRIM-FLD TO WS-TRIM-A.
004150     MOVE WS-GEN-TRIM-LEN TO WS-LEN-A.
004160
004170     MOVE WS-OVW-TO(WS-SORT-I) TO WS-GEN-TRIM-FLD.
004180     PERFORM 800-BACKSCAN-GEN THRU 800-EXIT.
004190     MOVE WS-GEN-TRIM-FLD TO WS-TRIM-B.
004200     MOVE WS-GEN-TRIM-LEN TO WS-LEN-B.
004210
004220     MOVE WS-OVW-MSG(WS-SORT-I) TO WS-GEN-TRIM-FLD.
004230     PERFORM 800-BACKSCAN-GEN THRU 800-EXIT.
004240     MOVE WS-GEN-TRIM-FLD TO WS-TRIM-C.
004250     MOVE WS-GEN-TRIM-LEN TO WS-LEN-C.
004260
004270     MOVE SPACES TO WS-BUILT-LINE.
004280     STRING WS-TRIM-A(1:WS-LEN-A) DELIMITED BY SIZE
004290            "->>"                 DELIMITED BY SIZE
004300            WS-TRIM-B(1:WS-LEN-B) DELIMITED BY SIZE
004310            ": "                  DELIMITED BY SIZE
004320            WS-TRIM-C(1:WS-LEN-C) DELIMITED BY SIZE
004330         INTO WS-BUILT-LINE.
004340     WRITE OVRVSEQ-REC FROM WS-BUILT-LINE.
004350     MOVE "Y" TO WS-OVW-SAW-ARROW-SW.
004360 345-EXIT.
004370     EXIT.
004380
004390 350-WRITE-OVW-TRAILER.
004400     MOVE SPACES TO WS-BUILT-LINE.
004410     MOVE "```" TO WS-BUILT-LINE.
004420     WRITE OVRVSEQ-REC FROM WS-BUILT-LINE.
004430     MOVE SPACES TO OVRVSEQ-REC.
004440     WRITE OVRVSEQ-REC.
004450
004460     MOVE WS-OVW-COUNT TO WS-NUM-EDIT.
004470     PERFORM 810-FIND-NUM-START THRU 810-EXIT.
004480     MOVE WS-NUM-EDIT(WS-NUM-START:) TO WS-TRIM-A.
004490     MOVE SPACES TO WS-BUILT-LINE.
004500     STRING "*Overview showing first "  DELIMITED BY SIZE
004510            WS-NUM-EDIT(WS-NUM-START:)  DELIMITED BY SIZE
004520            " events of "               DELIMITED BY SIZE
004530         INTO WS-BUILT-LINE.
004540     MOVE AT-EVENTS TO WS-NUM-EDIT.
004550     PERFORM 810-FIND-NUM-START THRU 810-EXIT.
004560     MOVE SPACES TO WS-TRIM-B.
004570     STRING WS-NUM-EDIT(WS-NUM-START:) DELIMITED BY SIZE
004580            " total*"                  DELIMITED BY SIZE
004590         INTO WS-TRIM-B.
004600     PERFORM 800-BACKSCAN-GEN-B THRU 800-EXIT-B.
004610     STRING WS-BUILT-LINE DELIMITED BY "  "
004620            WS-TRIM-B     DELIMITED BY SIZE
004630         INTO WS-BUILT-LINE.
004640     WRITE OVRVSEQ-REC FROM WS-BUILT-LINE.
004650 350-EXIT.
004660     EXIT.
004670
004680 360-VALIDATE-OVERVIEW.
004690     IF NOT WS-OVW-SAW-SEQDIAG OR NOT WS-OVW-SAW-PART
004700                               OR NOT WS-OVW-SAW-ARROW
004710         MOVE SPACES TO WS-BUILT-LINE
004720         MOVE "** OVERVIEW DIAGRAM VALIDATION FAILED **"
004730                                  TO WS-BUILT-LINE
004740         WRITE SYSOUT-REC FROM WS-BUILT-LINE
004750     END-IF.
004760 360-EXIT.
004770     EXIT.
004780
004790 400-BUILD-DETAIL.
004800     MOVE "400-BUILD-DETAIL" TO PARA-NAME.
004810     OPEN OUTPUT DTLSEQ.
004820     MOVE SPACES TO WS-BUILT-LINE.
004830     MOVE "# Sequence Detail" TO WS-BUILT-LINE.
004840     WRITE DTLSEQ-REC FROM WS-BUILT-LINE.
004850     MOVE SPACES TO DTLSEQ-REC.
004860     WRITE DTLSEQ-REC.
004870
004880     DIVIDE AT-EVENTS BY 1000 GIVING WS-TOTAL-PAGES
004890                              REMAINDER WS-PAGE-REM.
004900     IF WS-PAGE-REM GREATER THAN ZERO
004910         ADD 1 TO WS-TOTAL-PAGES
004920     END-IF.
004930     IF WS-TOTAL-PAGES EQUAL TO ZERO
004940         MOVE 1 TO WS-TOTAL-PAGES
004950     END-IF.
004960
004970     OPEN INPUT SEQOUT.
004980     MOVE "Y" TO MORE-SEQOUT-SW.
004990     PERFORM 900-READ-SEQOUT THRU 900-EXIT.
005000
005010     PERFORM 420-BUILD-ONE-PAGE THRU 420-EXIT
005020             VARYING WS-PAGE-NO FROM 1 BY 1
005030             UNTIL WS-PAGE-NO GREATER THAN WS-TOTAL-PAGES.
005040
005050     MOVE AT-EVENTS TO WS-NUM-EDIT.
005060     PERFORM 810-FIND-NUM-START THRU 810-EXIT.
005070     MOVE SPACES TO WS-BUILT-LINE.
005080     STRING "*Detailed view showing all " DELIMITED BY SIZE
005090            WS-NUM-EDIT(WS-NUM-START:)    DELIMITED BY SIZE
005100            " events with timestamps*"    DELIMITED BY SIZE
005110         INTO WS-BUILT-LINE.
005120     WRITE DTLSEQ-REC FROM WS-BUILT-LINE.
005130
005140     CLOSE SEQOUT.
005150     CLOSE DTLSEQ.
005160     PERFORM 480-VALIDATE-DETAIL THRU 480-EXIT.
005170     ADD 1 TO WS-RS-DIAGS.
005180     GO TO 400-EXIT.
005190 400-EXIT.
005200     EXIT.
005210
005220 420-BUILD-ONE-PAGE.
005230     MOVE ZERO TO WS-DTL-COUNT, SE-PART-COUNT.
005240     PERFORM 430-CAPTURE-DTL-EVENT THRU 430-EXIT
005250             UNTIL NO-MORE-SEQOUT
005260                OR WS-DTL-COUNT EQUAL TO 1000.
005270     PERFORM 300-SORT-PARTICIPANTS THRU 300-EXIT.
005280     PERFORM 440-WRITE-DTL-PAGE-HDR THRU 440-EXIT.
005290     PERFORM 450-WRITE-DTL-PARTICIPANTS THRU 450-EXIT.
005300     PERFORM 460-WRITE-DTL-EVENTS THRU 460-EXIT.
005310     MOVE SPACES TO WS-BUILT-LINE.
005320     MOVE "```" TO WS-BUILT-LINE.
005330     WRITE DTLSEQ-REC FROM WS-BUILT-LINE.
005340     MOVE SPACES TO DTLSEQ-REC.
005350     WRITE DTLSEQ-REC.
005360 420-EXIT.
005370     EXIT.
005380
005390 430-CAPTURE-DTL-EVENT.
005400     ADD 1 TO WS-DTL-COUNT.
005410     MOVE SE-FROM      TO WS-DTL-FROM(WS-DTL-COUNT).
005420     MOVE SE-TO        TO WS-DTL-TO(WS-DTL-COUNT).
005430     MOVE SE-MESSAGE   TO WS-DTL-MSG(WS-DTL-COUNT).
005440     MOVE SE-TIMESTAMP TO WS-DTL-TS(WS-DTL-COUNT).
005450     MOVE SE-LEVEL     TO WS-DTL-LEVEL(WS-DTL-COUNT).
005460     MOVE SE-FROM TO WS-CANDIDATE-PART.
005470     PERFORM 250-ADD-PARTICIPANT THRU 250-EXIT.
005480     MOVE SE-TO TO WS-CANDIDATE-PART.
005490     PERFORM 250-ADD-PARTICIPANT THRU 250-EXIT.
005500     PERFORM 900-READ-SEQOUT THRU 900-EXIT.
005510 430-EXIT.
005520     EXIT.
005530
005540 440-WRITE-DTL-PAGE-HDR.
005550     MOVE WS-PAGE-NO TO WS-NUM-EDIT.
005560     PERFORM 810-FIND-NUM-START THRU 810-EXIT.
005570     MOVE SPACES TO WS-BUILT-LINE.
005580     STRING "## Page " DELIMITED BY SIZE
005590            WS-NUM-EDIT(WS-NUM-START:) DELIMITED BY SIZE
005600            " of "     DELIMITED BY SIZE
005610         INTO WS-BUILT-LINE.
005620     MOVE WS-TOTAL-PAGES TO WS-NUM-EDIT.
005630     PERFORM 810-FIND-NUM-START THRU 810-EXIT.
005640     MOVE SPACES TO WS-TRIM-A.
005650     MOVE WS-NUM-EDIT(WS-NUM-START:) TO WS-TRIM-A.
005660     STRING WS-BUILT-LINE DELIMITED BY "  "
005670            WS-TRIM-A     DELIMITED BY SIZE
005680         INTO WS-BUILT-LINE.
005690     WRITE DTLSEQ-REC FROM WS-BUILT-LINE.
005700     MOVE SPACES TO DTLSEQ-REC.
005710     WRITE DTLSEQ-REC.
005720     MOVE SPACES TO WS-BUILT-LINE.
005730     MOVE "```mermaid" TO WS-BUILT-LINE.
005740     WRITE DTLSEQ-REC FROM WS-BUILT-LINE.
005750     MOVE SPACES TO WS-BUILT-LINE.
005760     MOVE "sequenceDiagram" TO WS-BUILT-LINE.
005770     WRITE DTLSEQ-REC FROM WS-BUILT-LINE.
005780     MOVE "Y" TO WS-DTL-SAW-SEQDIAG-SW.
005790 440-EXIT.
005800     EXIT.
005810
005820 450-WRITE-DTL-PARTICIPANTS.
005830     IF SE-PART-COUNT GREATER THAN ZERO
005840         PERFORM 455-WRITE-ONE-DTL-PART THRU 455-EXIT
005850                 VARYING WS-SORT-I FROM 1 BY 1
005860                 UNTIL WS-SORT-I GREATER THAN SE-PART-COUNT
005870     END-IF.
005880 450-EXIT.
005890     EXIT.
005900
005910 455-WRITE-ONE-DTL-PART.
005920     MOVE SE-PART-NAME(WS-SORT-I) TO WS-GEN-TRIM-FLD.
005930     PERFORM 800-BACKSCAN-GEN THRU 800-EXIT.
005940     MOVE SPACES TO WS-BUILT-LINE.
005950     STRING "participant " DELIMITED BY SIZE
005960            WS-GEN-TRIM-FLD(1:WS-GEN-TRIM-LEN) DELIMITED BY SIZE
005970         INTO WS-BUILT-LINE.
005980     WRITE DTLSEQ-REC FROM WS-BUILT-LINE.
005990     MOVE "Y" TO WS-DTL-SAW-PART-SW.
006000 455-EXIT.
006010     EXIT.
006020
006030 460-WRITE-DTL-EVENTS.
006040     IF WS-DTL-COUNT GREATER THAN ZERO
006050         PERFORM 465-WRITE-ONE-DTL-EVENT THRU 465-EXIT
006060                 VARYING WS-DTL-I FROM 1 BY 1
006070                 UNTIL WS-DTL-I GREATER THAN WS-DTL-COUNT
006080     END-IF.
006090 460-EXIT.
006100     EXIT.
006110
006120 465-WRITE-ONE-DTL-EVENT.
006130     COMPUTE WS-IDX0 = WS-DTL-I - 1.
006140     DIVIDE WS-IDX0 BY 10 GIVING WS-MOD-Q
006150                          REMAINDER WS-MOD-R.
006160     IF WS-MOD-R EQUAL TO ZERO AND SE-PART-COUNT GREATER
006170                                    THAN ZERO
006180         PERFORM 467-WRITE-DTL-NOTE-TS THRU 467-EXIT
006190     END-IF.
006200
006210     MOVE WS-DTL-FROM(WS-DTL-I) TO WS-GEN-TRIM-FLD.
006220     PERFORM 800-BACKSCAN-GEN THRU 800-EXIT.
006230     MOVE WS-GEN-TRIM-FLD TO WS-TRIM-A.
006240     MOVE WS-GEN-TRIM-LEN TO WS-LEN-A.
006250
006260     MOVE WS-DTL-TO(WS-DTL-I) TO WS-GEN-TRIM-FLD.
006270     PERFORM 800-BACKSCAN-GEN THRU 800-EXIT.
006280     MOVE WS-GEN-TRIM-FLD TO WS-TRIM-B.
006290     MOVE WS-GEN-TRIM-LEN TO WS-LEN-B.
006300
006310     MOVE WS-DTL-MSG(WS-DTL-I) TO WS-GEN-TRIM-FLD.
006320     PERFORM 800-BACKSCAN-GEN THRU 800-EXIT.
006330     MOVE WS-GEN-TRIM-FLD TO WS-TRIM-C.
006340     MOVE WS-GEN-TRIM-LEN TO WS-LEN-C.
006350
006360     MOVE SPACES TO WS-BUILT-LINE.
006370     STRING WS-TRIM-A(1:WS-LEN-A) DELIMITED BY SIZE
006380            "->>"                 DELIMITED BY SIZE
006390            WS-TRIM-B(1:WS-LEN-B) DELIMITED BY SIZE
006400            ": "                  DELIMITED BY SIZE
006410            WS-TRIM-C(1:WS-LEN-C) DELIMITED BY SIZE
006420         INTO WS-BUILT-LINE.
006430     WRITE DTLSEQ-REC FROM WS-BUILT-LINE.
006440     MOVE "Y" TO WS-DTL-SAW-ARROW-SW.
006450
006460     IF WS-DTL-LEVEL(WS-DTL-I) EQUAL TO "E" OR
006470        WS-DTL-LEVEL(WS-DTL-I) EQUAL TO "F"
006480         MOVE SPACES TO WS-BUILT-LINE
006490         STRING "Note over " DELIMITED BY SIZE
006500                WS-TRIM-B(1:WS-LEN-B) DELIMITED BY SIZE
006510                ": Error Event" DELIMITED BY SIZE
006520             INTO WS-BUILT-LINE
006530         WRITE DTLSEQ-REC FROM WS-BUILT-LINE
006540     END-IF.
006550 465-EXIT.
006560     EXIT.
006570
006580** WRITE THE "NOTE OVER FIRST,LAST: TIMESTAMP" MARKER AHEAD OF
006590** EVERY TENTH EVENT ON THE CURRENT PAGE
006600 467-WRITE-DTL-NOTE-TS.
006610     MOVE SE-PART-NAME(1) TO WS-GEN-TRIM-FLD.
006620     PERFORM 800-BACKSCAN-GEN THRU 800-EXIT.
006630     MOVE WS-GEN-TRIM-FLD TO WS-TRIM-A.
006640     MOVE WS-GEN-TRIM-LEN TO WS-LEN-A.
006650
006660     MOVE SE-PART-NAME(SE-PART-COUNT) TO WS-GEN-TRIM-FLD.
006670     PERFORM 800-BACKSCAN-GEN THRU 800-EXIT.
006680     MOVE WS-GEN-TRIM-FLD TO WS-TRIM-B.
006690     MOVE WS-GEN-TRIM-LEN TO WS-LEN-B.
006700
006710     MOVE SPACES TO WS-BUILT-LINE.
006720     STRING "Note over " DELIMITED BY SIZE
006730            WS-TRIM-A(1:WS-LEN-A) DELIMITED BY SIZE
006740            ","                   DELIMITED BY SIZE
006750            WS-TRIM-B(1:WS-LEN-B) DELIMITED BY SIZE
006760            ": "                  DELIMITED BY SIZE
006770            WS-DTL-TS(WS-DTL-I)   DELIMITED BY SIZE
006780         INTO WS-BUILT-LINE.
006790     WRITE DTLSEQ-REC FROM WS-BUILT-LINE.
006800 467-EXIT.
006810     EXIT.
006820
006830 470-VALIDATE-DETAIL-UNUSED.
006840*    PLACEHOLDER RETAINED FOR PARAGRAPH-NUMBER SPACING
006850 470-EXIT-UNUSED.
006860     EXIT.
006870
006880 480-VALIDATE-DETAIL.
006890     IF NOT WS-DTL-SAW-SEQDIAG OR NOT WS-DTL-SAW-PART
006900                               OR NOT WS-DTL-SAW-ARROW
006910         MOVE SPACES TO WS-BUILT-LINE
006920         MOVE "** DETAIL DIAGRAM VALIDATION FAILED **"
006930                                  TO WS-BUILT-LINE
006940         WRITE SYSOUT-REC FROM WS-BUILT-LINE
006950     END-IF.
006960 480-EXIT.
006970     EXIT.
006980
006990** BACKSCAN WS-GEN-TRIM-FLD (30 BYTES) FOR ITS TRIMMED LENGTH -
007000** NO FUNCTION TRIM ON THIS COMPILER.  SHARED BY EVERY PARAGRAPH
007010** THAT BUILDS A MERMAID LINE FROM A NAME OR MESSAGE FIELD.
007020 800-BACKSCAN-GEN.
007030     MOVE 30 TO WS-GEN-TRIM-LEN.
007040     PERFORM 805-BACKSCAN-GEN-ONE THRU 805-EXIT.
007050     IF WS-GEN-TRIM-LEN EQUAL TO ZERO
007060         MOVE 1 TO WS-GEN-TRIM-LEN
007070     END-IF.
007080     GO TO 800-EXIT.
007090 800-EXIT.
007100     EXIT.
007110
007120 805-BACKSCAN-GEN-ONE.
007130     IF WS-GEN-TRIM-LEN EQUAL TO ZERO
007140         GO TO 805-EXIT
007150     END-IF.
007160     IF WS-GEN-TRIM-FLD(WS-GEN-TRIM-LEN:1) NOT EQUAL TO SPACE
007170         GO TO 805-EXIT
007180     END-IF.
007190     SUBTRACT 1 FROM WS-GEN-TRIM-LEN.
007200     GO TO 805-BACKSCAN-GEN-ONE.
007210 805-EXIT.
007220     EXIT.
007230
007240** TRIM THE TRAILING "*OVERVIEW..." FRAGMENT BUILT IN WS-TRIM-B
007250** DOWN TO ITS ACTUAL LENGTH BEFORE APPENDING IT TO THE LINE
007260 800-BACKSCAN-GEN-B.
007270     MOVE WS-TRIM-B TO WS-GEN-TRIM-FLD.
007280     PERFORM 800-BACKSCAN-GEN THRU 800-EXIT.
007290     MOVE WS-GEN-TRIM-FLD(1:WS-GEN-TRIM-LEN) TO WS-TRIM-B.
007300 800-EXIT-B.
007310     EXIT.
007320
007330** FIND THE FIRST NON-SPACE POSITION IN A ZZZZ9-EDITED NUMERIC
007340** FIELD SO IT CAN BE APPENDED TO A MESSAGE WITHOUT LEADING PAD
007350 810-FIND-NUM-START.
007360     MOVE 1 TO WS-NUM-START.
007370     PERFORM 815-SCAN-NUM-START THRU 815-EXIT.
007380     GO TO 810-EXIT.
007390 810-EXIT.
007400     EXIT.
007410
007420 815-SCAN-NUM-START.
007430     IF WS-NUM-EDIT(WS-NUM-START:1) NOT EQUAL TO SPACE
007440         GO TO 815-EXIT
007450     END-IF.
007460     IF WS-NUM-START GREATER THAN OR EQUAL TO 5
007470         GO TO 815-EXIT
007480     END-IF.
007490     ADD 1 TO WS-NUM-START.
007500     GO TO 815-SCAN-NUM-START.
007510 815-EXIT.
007520     EXIT.
007530
007540 900-READ-SEQOUT.
007550     READ SEQOUT
007560         AT END
007570         MOVE "N" TO MORE-SEQOUT-SW
007580         GO TO 900-EXIT
007590     END-READ.
007600 900-EXIT.
007610     EXIT.
007620
007630 950-CLEANUP.
007640     MOVE "950-CLEANUP" TO PARA-NAME.
007650     MOVE AT-EVENTS TO WS-RS-EVENTS.
007660     WRITE SYSOUT-REC FROM WS-RPT-SUMMARY-LINE.
007670     CLOSE SYSOUT.
007680
007690     OPEN OUTPUT CTLTOTS-FILE.
007700     WRITE CTLTOTS-REC FROM AT-ANALYSIS-TOTALS.
007710     CLOSE CTLTOTS-FILE.
007720     GO TO 950-EXIT.
007730 950-EXIT.
007740     EXIT.
007750
007760 1000-ABEND-RTN.
007770     WRITE SYSOUT-REC FROM ABEND-REC.
007780     DISPLAY "*** ABNORMAL END OF JOB-SEQRPT ***" UPON CONSOLE.
007790     DIVIDE ZERO-VAL INTO ONE-VAL.
007800
