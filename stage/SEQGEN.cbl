000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID.  SEQGEN.
000120 AUTHOR. JON SAYLES.
000130 INSTALLATION. COBOL DEVELOPMENT CENTER.
000140 DATE-WRITTEN. 05/15/89.
000150 DATE-COMPILED. 05/15/89.
000160 SECURITY. NON-CONFIDENTIAL.
000170
000180******************************************************************
000190* PROGRAM.......  SEQGEN
000200* DESCRIPTION....  COMPARE STEP, PART 1.  READS EACH FILTERED LOG
000210*                  ENTRY, SCANS THE VALIDATED TEMPLATE TABLE IN
000220*                  ASCENDING PRIORITY ORDER FOR THE FIRST TEMPLATE
000230*                  WHOSE KEYWORD(S) ALL APPEAR IN THE MESSAGE, AND
000240*                  WRITES A SEQUENCE-EVENT TO SEQOUT.  ENTRIES
000250*                  MATCHING NO TEMPLATE ARE COUNTED UNMATCHED.
000260*                  MODELED ON THE OLD PATSRCH EQUIPMENT-TABLE
000270*                  SEARCH.
000280******************************************************************
000290* MAINTENANCE LOG
000300* DATE      INIT  TICKET      DESCRIPTION
000310* --------  ----  ----------  --------------------------------
000320* 05/15/89  JS    DDS-2620    ORIGINAL PROGRAM.
000330* 12/03/91  JS    DDS-2658    ADDED 350-SANITIZE-ENTITY - THE
000340*                             MERMAID EXPORT WAS CHOKING ON RAW
000350*                             FROM/TO TEXT THAT STARTED WITH A
000360*                             DIGIT.
000370* 09/14/94  TGD   DDS-2726    SPLIT THE SEARCH INTO A SEPARATE
000380*                             310-SCAN-ONE-TEMPLATE PARAGRAPH SO
000390*                             THE TWO-KEYWORD TEMPLATES (ACTIVITY
000400*                             LAUNCH) COULD BE HANDLED WITHOUT A
000410*                             SPECIAL CASE IN THE MAIN SCAN LOOP.
000420* 06/02/97  AK    DDS-2779    RAISED THE TEMPLATE TABLE FROM 25 TO
000430*                             50 ROWS TO MATCH THE TMPLREC CHANGE.
000440* 03/22/99  RLH   DDS-2812    Y2K REVIEW - NO DATE FIELDS OTHER
000450*                             THAN THE PASS-THROUGH TIMESTAMP
000460*                             STRING.  NO CHANGE REQUIRED.
000470******************************************************************
000480
000490 ENVIRONMENT DIVISION.
000500 CONFIGURATION SECTION.
000510 SOURCE-COMPUTER. IBM-390.
000520 OBJECT-COMPUTER. IBM-390.
000530 SPECIAL-NAMES.
000540     C01 IS NEXT-PAGE.
000550
000560 INPUT-OUTPUT SECTION.
000570 FILE-CONTROL.
000580     SELECT SYSOUT
000590     ASSIGN TO UT-S-SYSOUT
000600       ORGANIZATION IS SEQUENTIAL.
000610
000620     SELECT FILTOUT
000630     ASSIGN TO UT-S-FILTOUT
000640       ACCESS MODE IS SEQUENTIAL
000650       FILE STATUS IS IFCODE.
000660
000670     SELECT VALTMPL
000680     ASSIGN TO UT-S-VALTMPL
000690       ACCESS MODE IS SEQUENTIAL
000700       FILE STATUS IS VFCODE.
000710
000720     SELECT SEQOUT
000730     ASSIGN TO UT-S-SEQOUT
000740       ACCESS MODE IS SEQUENTIAL
000750       FILE STATUS IS OFCODE.
000760
000770     SELECT CTLTOTS-FILE
000780     ASSIGN TO UT-S-CTLTOTS
000790       ACCESS MODE IS SEQUENTIAL
000800       FILE STATUS IS TFCODE.
000810
000820 DATA DIVISION.
000830 FILE SECTION.
000840 FD  SYSOUT
000850     RECORDING MODE IS F
000860     LABEL RECORDS ARE STANDARD
000870     RECORD CONTAINS 100 CHARACTERS
000880     BLOCK CONTAINS 0 RECORDS
000890     DATA RECORD IS SYSOUT-REC.
000900 01  SYSOUT-REC  PIC X(100).
000910
000920** ENTRIES THAT SURVIVED THE FILTER STEP, SAME 141-BYTE LAYOUT
000930** AS PARSOUT
000940 FD  FILTOUT
000950     RECORDING MODE IS F
000960     LABEL RECORDS ARE STANDARD
000970     RECORD CONTAINS 141 CHARACTERS
000980     BLOCK CONTAINS 0 RECORDS
000990     DATA RECORD IS FILTOUT-REC.
001000 01  FILTOUT-REC                     PIC X(141).
001010
001020** VALIDATED, PRIORITY-SORTED TEMPLATE TABLE WRITTEN BY TPLLOAD
001030 FD  VALTMPL
001040     RECORDING MODE IS F
001050     LABEL RECORDS ARE STANDARD
001060     RECORD CONTAINS 183 CHARACTERS
001070     BLOCK CONTAINS 0 RECORDS
001080     DATA RECORD IS TP-TEMPLATE-REC.
001090
001100** ONE GENERATED SEQUENCE-EVENT PER MATCHED ENTRY, IN THE SAME
001110** CHRONOLOGICAL ORDER AS THE INPUT
001120 FD  SEQOUT
001130     RECORDING MODE IS F
001140     LABEL RECORDS ARE STANDARD
001150     RECORD CONTAINS 170 CHARACTERS
001160     BLOCK CONTAINS 0 RECORDS
001170     DATA RECORD IS SE-SEQUENCE-EVENT.
001180
001190 FD  CTLTOTS-FILE
001200     RECORDING MODE IS F
001210     LABEL RECORDS ARE STANDARD
001220     RECORD CONTAINS 100 CHARACTERS
001230     BLOCK CONTAINS 0 RECORDS
001240     DATA RECORD IS CTLTOTS-REC.
001250 01  CTLTOTS-REC                     PIC X(100).
001260
001270 WORKING-STORAGE SECTION.
001280
001290 01  FILE-STATUS-CODES.
001300     05  IFCODE                  PIC X(2).
001310         88 FILTOUT-READ-OK        VALUE SPACES.
001320         88 FILTOUT-EOF            VALUE "10".
001330     05  VFCODE                  PIC X(2).
001340         88 VALTMPL-READ-OK        VALUE SPACES.
001350         88 VALTMPL-EOF            VALUE "10".
001360     05  OFCODE                  PIC X(2).
001370         88 SEQOUT-WRITE-OK        VALUE SPACES.
001380     05  TFCODE                  PIC X(2).
001390         88 CTLTOTS-READ-OK        VALUE SPACES.
001400
001410 COPY LOGENTRY.
001420 COPY TMPLREC.
001430 COPY SEQEVENT.
001440 COPY CTLTOTS.
001450
001460 01  WS-CONTROL-SWITCHES.
001470     05  MORE-ENTRIES-SW         PIC X(1) VALUE "Y".
001480         88  NO-MORE-ENTRIES         VALUE "N".
001490     05  MORE-TEMPLATES-SW       PIC X(1) VALUE "Y".
001500         88  NO-MORE-TEMPLATES       VALUE "N".
001510     05  WS-MATCH-FOUND-SW       PIC X(1).
001520         88  WS-MATCH-FOUND          VALUE "Y".
001530
001540 01  WS-COUNTERS.
001550     05  WS-ENTRIES-READ         PIC 9(7) COMP.
001560     05  WS-KW1-LEN              PIC 9(3) COMP.
001570     05  WS-KW2-LEN              PIC 9(3) COMP.
001580     05  WS-KW-COUNT             PIC 9(5) COMP.
001590     05  WS-TRIM-IDX             PIC 9(3) COMP.
001600
001610** SAME COUNTERS, UNSIGNED DISPLAY VIEW FOR THE ABEND DUMP
001620 01  WS-COUNTERS-R REDEFINES WS-COUNTERS.
001630     05  WS-PR-KW1-LEN           PIC 9(3).
001640     05  WS-PR-KW2-LEN           PIC 9(3).
001650     05  FILLER                  PIC X(7).
001660
001670 01  WS-UC-MESSAGE               PIC X(80).
001680
001690 01  WS-ENTITY-WORK-AREA.
001700     05  WS-RAW-ENTITY           PIC X(20).
001710     05  WS-CLEAN-ENTITY         PIC X(20).
001720     05  WS-CLEAN-IDX            PIC 9(2) COMP.
001730     05  WS-SCAN-IDX             PIC 9(2) COMP.
001740     05  WS-SCAN-CHAR            PIC X(1).
001750
001760** SAME 20 BYTES, NUMERIC-TEST VIEW USED TO CHECK WHETHER THE
001770** FIRST CHARACTER OF A SANITIZED NAME IS A LETTER
001780 01  WS-ENTITY-WORK-AREA-R REDEFINES WS-ENTITY-WORK-AREA.
001790     05  FILLER                  PIC X(20).
001800     05  WS-CLEAN-FIRST-CHAR     PIC X(1).
001810     05  FILLER                  PIC X(46).
001820
001830 01  WS-GEN-SUMMARY-LINE.
001840     05  FILLER                  PIC X(23) VALUE
001850         "SEQGEN - ENTRIES READ".
001860     05  WS-GS-READ              PIC ZZZZZZ9.
001870     05  FILLER                  PIC X(10) VALUE " EVENTS:".
001880     05  WS-GS-EVENTS            PIC ZZZZZZ9.
001890     05  FILLER                  PIC X(13) VALUE " UNMATCHED:".
001900     05  WS-GS-UNMATCHED         PIC ZZZZZZ9.
001910     05  FILLER                  PIC X(20) VALUE SPACES.
001920
001930 COPY ABENDREC.
001940
001950 LINKAGE SECTION.
001960 01  LS-RETURN-CODE                  PIC S9(4) COMP.
001970
001980 PROCEDURE DIVISION USING LS-RETURN-CODE.
001990     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
002000     PERFORM 200-LOAD-TEMPLATE-TABLE THRU 200-EXIT
002010             VARYING TP-TBL-IDX FROM 1 BY 1
002020             UNTIL NO-MORE-TEMPLATES.
002030     PERFORM 100-MAINLINE THRU 100-EXIT UNTIL NO-MORE-ENTRIES.
002040     PERFORM 950-CLEANUP THRU 950-EXIT.
002050     MOVE ZERO TO LS-RETURN-CODE.
002060     GOBACK.
002070
002080 000-HOUSEKEEPING.
002090     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
002100     OPEN INPUT CTLTOTS-FILE.
002110     READ CTLTOTS-FILE INTO AT-ANALYSIS-TOTALS
002120         AT END
002130         MOVE "** MISSING CTLTOTS AT SEQGEN START"
002140                                  TO ABEND-REASON
002150         GO TO 1000-ABEND-RTN
002160     END-READ.
002170     CLOSE CTLTOTS-FILE.
002180     MOVE ZERO TO AT-EVENTS, AT-UNMATCHED.
002190
002200     OPEN INPUT FILTOUT, VALTMPL.
002210     OPEN OUTPUT SEQOUT, SYSOUT.
002220     MOVE ZERO TO TP-TABLE-COUNT.
002230
002240     READ VALTMPL
002250         AT END
002260         MOVE "N" TO MORE-TEMPLATES-SW
002270     END-READ.
002280
002290     PERFORM 900-READ-FILTOUT THRU 900-EXIT.
002300     GO TO 000-EXIT.
002310 000-EXIT.
002320     EXIT.
002330
002340 200-LOAD-TEMPLATE-TABLE.
002350     MOVE "200-LOAD-TEMPLATE-TABLE" TO PARA-NAME.
002360     IF NO-MORE-TEMPLATES
002370         GO TO 200-EXIT
002380     END-IF.
002390     ADD 1 TO TP-TABLE-COUNT.
002400     MOVE TP-NAME       TO TP-TBL-NAME(TP-TABLE-COUNT).
002410     MOVE TP-KEYWORD-1  TO TP-TBL-KEYWORD-1(TP-TABLE-COUNT).
002420     MOVE TP-KEYWORD-2  TO TP-TBL-KEYWORD-2(TP-TABLE-COUNT).
002430     MOVE TP-FROM       TO TP-TBL-FROM(TP-TABLE-COUNT).
002440     MOVE TP-TO         TO TP-TBL-TO(TP-TABLE-COUNT).
002450     MOVE TP-MESSAGE    TO TP-TBL-MESSAGE(TP-TABLE-COUNT).
002460     MOVE TP-PRIORITY   TO TP-TBL-PRIORITY(TP-TABLE-COUNT).
002470     MOVE TP-DESC       TO TP-TBL-DESC(TP-TABLE-COUNT).
002480
002490     INSPECT TP-TBL-KEYWORD-1(TP-TABLE-COUNT) CONVERTING
002500         "abcdefghijklmnopqrstuvwxyz" TO
002510         "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
002520     INSPECT TP-TBL-KEYWORD-2(TP-TABLE-COUNT) CONVERTING
002530         "abcdefghijklmnopqrstuvwxyz" TO
002540         "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
002550
002560     READ VALTMPL
002570         AT END
002580         MOVE "N" TO MORE-TEMPLATES-SW
002590     END-READ.
002600     GO TO 200-EXIT.
002610 200-EXIT.
002620     EXIT.
002630
002640 100-MAINLINE.
002650     MOVE "100-MAINLINE" TO PARA-NAME.
002660     PERFORM 300-MATCH-ENTRY THRU 300-EXIT.
002670     PERFORM 900-READ-FILTOUT THRU 900-EXIT.
002680 100-EXIT.
002690     EXIT.
002700
002710 300-MATCH-ENTRY.
002720     MOVE "300-MATCH-ENTRY" TO PARA-NAME.
002730     MOVE "N" TO WS-MATCH-FOUND-SW.
002740     MOVE LE-FMT-MESSAGE TO WS-UC-MESSAGE.
002750     INSPECT WS-UC-MESSAGE CONVERTING
002760         "abcdefghijklmnopqrstuvwxyz" TO
002770         "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
002780
002790     PERFORM 310-SCAN-ONE-TEMPLATE THRU 310-EXIT
002800             VARYING TP-TBL-IDX FROM 1 BY 1
002810             UNTIL WS-MATCH-FOUND
002820                OR TP-TBL-IDX GREATER THAN TP-TABLE-COUNT.
002830
002840     IF WS-MATCH-FOUND
002850         PERFORM 320-BUILD-EVENT THRU 320-EXIT
002860     ELSE
002870         ADD 1 TO AT-UNMATCHED
002880     END-IF.
002890     GO TO 300-EXIT.
002900 300-EXIT.
002910     EXIT.
002920
002930 310-SCAN-ONE-TEMPLATE.
002940     MOVE "310-SCAN-ONE-TEMPLATE" TO PARA-NAME.
002950     MOVE 20 TO WS-TRIM-IDX.
002960     PERFORM 315-BACKSCAN-KW1 THRU 315-EXIT.
002970     MOVE WS-TRIM-IDX TO WS-KW1-LEN.
002980
002990     MOVE ZERO TO WS-KW-COUNT.
003000     IF WS-KW1-LEN GREATER THAN ZERO
003010         INSPECT WS-UC-MESSAGE TALLYING WS-KW-COUNT FOR ALL
003020             TP-TBL-KEYWORD-1(TP-TBL-IDX)(1:WS-KW1-LEN)
003030     END-IF.
003040     IF WS-KW-COUNT EQUAL TO ZERO
003050         GO TO 310-EXIT
003060     END-IF.
003070
003080     IF TP-TBL-KEYWORD-2(TP-TBL-IDX) NOT EQUAL TO SPACES
003090         MOVE 20 TO WS-TRIM-IDX
003100         PERFORM 316-BACKSCAN-KW2 THRU 316-EXIT
003110         MOVE WS-TRIM-IDX TO WS-KW2-LEN
003120         MOVE ZERO TO WS-KW-COUNT
003130         IF WS-KW2-LEN GREATER THAN ZERO
003140             INSPECT WS-UC-MESSAGE TALLYING WS-KW-COUNT FOR ALL
003150                 TP-TBL-KEYWORD-2(TP-TBL-IDX)(1:WS-KW2-LEN)
003160         END-IF
003170         IF WS-KW-COUNT EQUAL TO ZERO
003180             GO TO 310-EXIT
003190         END-IF
003200     END-IF.
003210
003220     MOVE "Y" TO WS-MATCH-FOUND-SW.
003230     GO TO 310-EXIT.
003240 310-EXIT.
003250     EXIT.
003260
003270** BACKSCAN TP-TBL-KEYWORD-1 OF THE CURRENT ROW FOR ITS TRIMMED
003280** LENGTH - NO FUNCTION TRIM ON THIS COMPILER
003290 315-BACKSCAN-KW1.
003300     IF WS-TRIM-IDX EQUAL TO ZERO
003310         GO TO 315-EXIT
003320     END-IF.
003330     IF TP-TBL-KEYWORD-1(TP-TBL-IDX)(WS-TRIM-IDX:1)
003340                                    NOT EQUAL TO SPACE
003350         GO TO 315-EXIT
003360     END-IF.
003370     SUBTRACT 1 FROM WS-TRIM-IDX.
003380     GO TO 315-BACKSCAN-KW1.
003390 315-EXIT.
003400     EXIT.
003410
003420** SAME BACKSCAN, OVER TP-TBL-KEYWORD-2 OF THE CURRENT ROW
003430 316-BACKSCAN-KW2.
003440     IF WS-TRIM-IDX EQUAL TO ZERO
003450         GO TO 316-EXIT
003460     END-IF.
003470     IF TP-TBL-KEYWORD-2(TP-TBL-IDX)(WS-TRIM-IDX:1)
003480                                    NOT EQUAL TO SPACE
003490         GO TO 316-EXIT
003500     END-IF.
003510     SUBTRACT 1 FROM WS-TRIM-IDX.
003520     GO TO 316-BACKSCAN-KW2.
003530 316-EXIT.
003540     EXIT.
003550
003560 320-BUILD-EVENT.
003570     MOVE "320-BUILD-EVENT" TO PARA-NAME.
003580     ADD 1 TO AT-EVENTS.
003590     MOVE AT-EVENTS TO SE-SEQ-NO.
003600     MOVE LE-FMT-TIMESTAMP TO SE-TIMESTAMP.
003610
003620     MOVE TP-TBL-FROM(TP-TBL-IDX) TO WS-RAW-ENTITY.
003630     PERFORM 350-SANITIZE-ENTITY THRU 350-EXIT.
003640     MOVE WS-CLEAN-ENTITY TO SE-FROM.
003650
003660     MOVE TP-TBL-TO(TP-TBL-IDX) TO WS-RAW-ENTITY.
003670     PERFORM 350-SANITIZE-ENTITY THRU 350-EXIT.
003680     MOVE WS-CLEAN-ENTITY TO SE-TO.
003690
003700     MOVE TP-TBL-MESSAGE(TP-TBL-IDX)  TO SE-MESSAGE.
003710     MOVE TP-TBL-NAME(TP-TBL-IDX)     TO SE-EVENT-TYPE.
003720     MOVE LE-FMT-LEVEL                TO SE-LEVEL.
003730     MOVE LE-FMT-TAG                  TO SE-TAG.
003740     MOVE LE-FMT-LINE-NO              TO SE-LINE-NO.
003750
003760     WRITE SE-SEQUENCE-EVENT.
003770     GO TO 320-EXIT.
003780 320-EXIT.
003790     EXIT.
003800
003810** SANITIZE A RAW FROM/TO ENTITY INTO IDENTIFIER FORM (BR-C3) -
003820** DROP ANYTHING BUT LETTERS, DIGITS, HYPHEN AND UNDERSCORE,
003830** COLLAPSE INTERNAL SPACE RUNS TO A SINGLE UNDERSCORE, PREFIX
003840** "P_" IF THE RESULT DOES NOT START WITH A LETTER, AND FALL
003850** BACK TO "UNKNOWN" WHEN NOTHING SURVIVES THE SCAN.
003860 350-SANITIZE-ENTITY.
003870     MOVE "350-SANITIZE-ENTITY" TO PARA-NAME.
003880     MOVE SPACES TO WS-CLEAN-ENTITY.
003890     MOVE ZERO   TO WS-CLEAN-IDX.
003900
003910     PERFORM 355-SCAN-ONE-CHAR THRU 355-EXIT
003920             VARYING WS-SCAN-IDX FROM 1 BY 1
003930             UNTIL WS-SCAN-IDX GREATER THAN 20.
003940
003950     IF WS-CLEAN-ENTITY EQUAL TO SPACES
003960         MOVE "Unknown" TO WS-CLEAN-ENTITY
003970         GO TO 350-EXIT
003980     END-IF.
003990
004000     IF WS-CLEAN-FIRST-CHAR IS NOT ALPHABETIC
004010         PERFORM 360-PREFIX-ENTITY THRU 360-EXIT
004020     END-IF.
004030     GO TO 350-EXIT.
004040 350-EXIT.
004050     EXIT.
004060
004070 355-SCAN-ONE-CHAR.
004080     MOVE WS-RAW-ENTITY(WS-SCAN-IDX:1) TO WS-SCAN-CHAR.
004090     IF WS-SCAN-CHAR IS ALPHABETIC OR WS-SCAN-CHAR IS NUMERIC
004100         ADD 1 TO WS-CLEAN-IDX
004110         MOVE WS-SCAN-CHAR TO WS-CLEAN-ENTITY(WS-CLEAN-IDX:1)
004120         GO TO 355-EXIT
004130     END-IF.
004140     IF WS-SCAN-CHAR EQUAL TO "-" OR WS-SCAN-CHAR EQUAL TO "_"
004150         ADD 1 TO WS-CLEAN-IDX
004160         MOVE WS-SCAN-CHAR TO WS-CLEAN-ENTITY(WS-CLEAN-IDX:1)
004170         GO TO 355-EXIT
004180     END-IF.
004190     IF WS-SCAN-CHAR EQUAL TO SPACE
004200         IF WS-CLEAN-IDX GREATER THAN ZERO AND
004210            WS-CLEAN-ENTITY(WS-CLEAN-IDX:1) NOT EQUAL TO "_"
004220             ADD 1 TO WS-CLEAN-IDX
004230             MOVE "_" TO WS-CLEAN-ENTITY(WS-CLEAN-IDX:1)
004240         END-IF
004250     END-IF.
004260     GO TO 355-EXIT.
004270 355-EXIT.
004280     EXIT.
004290
004300** SLIDE THE SANITIZED NAME RIGHT ONE BYTE AND PREFIX "P_" WHEN
004310** IT DOES NOT ALREADY START WITH A LETTER
004320 360-PREFIX-ENTITY.
004330     MOVE "360-PREFIX-ENTITY" TO PARA-NAME.
004340     MOVE WS-CLEAN-ENTITY TO WS-RAW-ENTITY.
004350     MOVE SPACES TO WS-CLEAN-ENTITY.
004360     MOVE "P_" TO WS-CLEAN-ENTITY(1:2).
004370     MOVE WS-RAW-ENTITY(1:18) TO WS-CLEAN-ENTITY(3:18).
004380     GO TO 360-EXIT.
004390 360-EXIT.
004400     EXIT.
004410
004420 900-READ-FILTOUT.
004430     MOVE "900-READ-FILTOUT" TO PARA-NAME.
004440     READ FILTOUT INTO LE-FORMATTED-LINE
004450         AT END
004460         MOVE "N" TO MORE-ENTRIES-SW
004470         GO TO 900-EXIT
004480     END-READ.
004490     ADD 1 TO WS-ENTRIES-READ.
004500     GO TO 900-EXIT.
004510 900-EXIT.
004520     EXIT.
004530
004540 950-CLEANUP.
004550     MOVE "950-CLEANUP" TO PARA-NAME.
004560     MOVE WS-ENTRIES-READ TO WS-GS-READ.
004570     MOVE AT-EVENTS      TO WS-GS-EVENTS.
004580     MOVE AT-UNMATCHED   TO WS-GS-UNMATCHED.
004590     WRITE SYSOUT-REC FROM WS-GEN-SUMMARY-LINE.
004600
004610     CLOSE FILTOUT, VALTMPL, SEQOUT, SYSOUT.
004620
004630     OPEN OUTPUT CTLTOTS-FILE.
004640     WRITE CTLTOTS-REC FROM AT-ANALYSIS-TOTALS.
004650     CLOSE CTLTOTS-FILE.
004660     GO TO 950-EXIT.
004670 950-EXIT.
004680     EXIT.
004690
004700 1000-ABEND-RTN.
004710     WRITE SYSOUT-REC FROM ABEND-REC.
004720     DISPLAY "*** ABNORMAL END OF JOB-SEQGEN ***" UPON CONSOLE.
004730     DIVIDE ZERO-VAL INTO ONE-VAL.
004740
