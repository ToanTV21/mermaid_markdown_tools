000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID.  RATECALC.
000120 AUTHOR. JON SAYLES.
000130 INSTALLATION. COBOL DEVELOPMENT CENTER.
000140 DATE-WRITTEN. 07/23/89.
000150 DATE-COMPILED. 07/23/89.
000160 SECURITY. NON-CONFIDENTIAL.
000170
000180******************************************************************
000190* PROGRAM.......  RATECALC
000200* DESCRIPTION....  SHARED PERCENTAGE SUBPROGRAM.  GIVEN A
000210*                  NUMERATOR AND A DENOMINATOR, RETURNS THE
000220*                  RATIO AS A PERCENTAGE ROUNDED HALF-UP TO TWO
000230*                  DECIMAL PLACES.  CALLED BY LOGPARSE FOR THE
000240*                  PARSE RATE AND BY EVIDRPT FOR THE COVERAGE
000250*                  METRICS SO THE ROUNDING RULE LIVES IN ONE
000260*                  PLACE INSTEAD OF BEING COPIED INTO EVERY STEP
000270*                  THAT NEEDS A PERCENTAGE.  MODELED ON THE OLD
000280*                  CLCLBCST LINKAGE-SECTION CALCULATOR PATTERN.
000290******************************************************************
000300* MAINTENANCE LOG
000310* DATE      INIT  TICKET      DESCRIPTION
000320* --------  ----  ----------  --------------------------------
000330* 07/23/89  JS    DDS-2214    ORIGINAL PROGRAM - PULLED THE
000340*                             ROUNDING LOGIC OUT OF CLCLBCST SO
000350*                             IT COULD BE SHARED OUTSIDE BILLING.
000360* 02/11/93  JS    DDS-2296    ADDED RC-RETURN-CODE 02 - CALLER
000370*                             NOW GETS TOLD WHEN DENOMINATOR IS
000380*                             ZERO INSTEAD OF AN 0C7 ABEND.
000390* 07/23/96  AK    DDS-2765    ADDED THE UPSI-1 DEBUG TRACE - QA
000400*                             COULD NOT SEE WHAT RATECALC WAS
000410*                             FED WHEN THE PARSE RATE LOOKED
000420*                             WRONG ON A REPORT.
000430* 01/25/99  RLH   DDS-2444    Y2K REVIEW - NO DATE FIELDS IN
000440*                             THIS PROGRAM.  NO CHANGE REQUIRED.
000450******************************************************************
000460
000470 ENVIRONMENT DIVISION.
000480 CONFIGURATION SECTION.
000490 SOURCE-COMPUTER. IBM-390.
000500 OBJECT-COMPUTER. IBM-390.
000510 SPECIAL-NAMES.
000520     C01 IS NEXT-PAGE
000530     UPSI-1 ON STATUS IS RC-DEBUG-ON
000540            OFF STATUS IS RC-DEBUG-OFF.
000550
000560 INPUT-OUTPUT SECTION.
000570
000580 DATA DIVISION.
000590 FILE SECTION.
000600
000610 WORKING-STORAGE SECTION.
000620
000630 01  WS-CALC-WORK.
000640     05  WS-RATIO                PIC S9(5)V9(4) COMP-3.
000650     05  WS-PCT-RAW              PIC S9(5)V9(4) COMP-3.
000660
000670** ALTERNATE VIEWS OF THE WORK FIELDS ABOVE - CARRIED OVER FROM
000680** THE BILLING COPY OF THIS ROUTINE, WHICH KEPT A PACKED VIEW
000690** ALONGSIDE THE COMP-3 ONE FOR THE OLD TRACE DUMP UTILITY
000700 01  WS-RATIO-VIEW REDEFINES WS-CALC-WORK.
000710     05  WS-RATIO-PACKED         PIC S9(5)V9(4) COMP-3.
000720     05  WS-PCT-RAW-PACKED       PIC S9(5)V9(4) COMP-3.
000730
000740 01  WS-NUMERATOR-VIEW.
000750     05  WS-NUM-B                PIC 9(7) COMP.
000760 01  WS-NUMERATOR-VIEW-R REDEFINES WS-NUMERATOR-VIEW.
000770     05  WS-NUM-X                PIC X(4).
000780
000790 01  WS-DENOMINATOR-VIEW.
000800     05  WS-DEN-B                PIC 9(7) COMP.
000810 01  WS-DENOMINATOR-VIEW-R REDEFINES WS-DENOMINATOR-VIEW.
000820     05  WS-DEN-X                PIC X(4).
000830
000840** EDITED FIELDS FOR THE 999-DEBUG-TRACE DISPLAY - NOT PART OF
000850** THE REDEFINES ABOVE, SINCE A COMP FIELD DISPLAYED THROUGH AN
000860** ALPHANUMERIC REDEFINITION SHOWS RAW BYTES, NOT DIGITS
000870 01  WS-DEBUG-EDIT.
000880     05  WS-NUM-EDIT             PIC ZZZZZZ9.
000890     05  WS-DEN-EDIT             PIC ZZZZZZ9.
000900     05  WS-PCT-EDIT             PIC ZZZ9.99.
000910
000920 LINKAGE SECTION.
000930 01  RC-PARM-AREA.
000940     05  RC-NUMERATOR            PIC 9(7) COMP.
000950     05  RC-DENOMINATOR          PIC 9(7) COMP.
000960     05  RC-RESULT-PCT           PIC 9(3)V99.
000970     05  RC-RETURN-CODE          PIC 9(2) COMP.
000980
000990 PROCEDURE DIVISION USING RC-PARM-AREA.
001000     IF RC-DEBUG-ON
001010         PERFORM 999-DEBUG-TRACE THRU 999-EXIT
001020     END-IF.
001030
001040     IF RC-DENOMINATOR EQUAL TO ZERO
001050         MOVE ZERO TO RC-RESULT-PCT
001060         MOVE 2 TO RC-RETURN-CODE
001070     ELSE
001080         PERFORM 100-COMPUTE-PCT THRU 100-EXIT
001090         MOVE ZERO TO RC-RETURN-CODE
001100     END-IF.
001110
001120     GOBACK.
001130
001140** RATIO * 100, ROUNDED HALF-UP TO TWO DECIMAL PLACES - THE ONE
001150** PLACE IN THE SYSTEM THIS ROUNDING RULE IS CODED
001160 100-COMPUTE-PCT.
001170     COMPUTE WS-RATIO ROUNDED =
001180         RC-NUMERATOR / RC-DENOMINATOR.
001190     COMPUTE WS-PCT-RAW ROUNDED = WS-RATIO * 100.
001200     MOVE WS-PCT-RAW TO RC-RESULT-PCT.
001210 100-EXIT.
001220     EXIT.
001230
001240 999-DEBUG-TRACE.
001250     MOVE RC-NUMERATOR   TO WS-NUM-EDIT.
001260     MOVE RC-DENOMINATOR TO WS-DEN-EDIT.
001270     MOVE RC-RESULT-PCT  TO WS-PCT-EDIT.
001280     DISPLAY "RATECALC DEBUG - NUM=" WS-NUM-EDIT
001290             " DEN=" WS-DEN-EDIT
001300             " PCT=" WS-PCT-EDIT
001310             UPON CONSOLE.
001320 999-EXIT.
001330     EXIT.
001340
