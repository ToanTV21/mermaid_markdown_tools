000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID.  STRLTH.
000120 AUTHOR. JON SAYLES.
000130 INSTALLATION. COBOL DEVELOPMENT CENTER.
000140 DATE-WRITTEN. 08/14/89.
000150 DATE-COMPILED. 08/14/89.
000160 SECURITY. NON-CONFIDENTIAL.
000170
000180******************************************************************
000190* PROGRAM.......  STRLTH
000200* DESCRIPTION....  SHARED STRING-LENGTH SUBPROGRAM.  GIVEN A
000210*                  255-BYTE TEXT FIELD, RETURNS THE LENGTH OF
000220*                  THE TEXT WITH TRAILING SPACES AND LOW-VALUES
000230*                  REMOVED, ADDED ONTO WHATEVER THE CALLER
000240*                  ALREADY HELD IN RETURN-LTH.  CALLED BY
000250*                  EVIDRPT TO TRUNCATE A QUOTED SOURCE LINE TO
000260*                  ITS TRIMMED LENGTH BEFORE THE 100-CHARACTER
000270*                  EVIDENCE-REPORT WIDTH CHECK.
000280******************************************************************
000290* MAINTENANCE LOG
000300* DATE      INIT  TICKET      DESCRIPTION
000310* --------  ----  ----------  --------------------------------
000320* 08/14/89  JS    DDS-2225    ORIGINAL PROGRAM.
000330* 09/02/90  JS    DDS-2241    RETURN-LTH IS ADDED TO, NOT SET -
000340*                             LETS A CALLER TOTAL THE LENGTH OF
000350*                             SEVERAL FIELDS WITH REPEAT CALLS.
000360* 06/19/97  AK    DDS-2793    REPLACED THE REVERSE-THE-STRING
000370*                             TRICK WITH A STRAIGHT BACKSCAN -
000380*                             THE COMPILER UPGRADE DROPPED
000390*                             SUPPORT FOR THE OLD INTRINSIC.
000400* 01/25/99  RLH   DDS-2445    Y2K REVIEW - NO DATE FIELDS IN
000410*                             THIS PROGRAM.  NO CHANGE REQUIRED.
000420******************************************************************
000430
000440 ENVIRONMENT DIVISION.
000450 CONFIGURATION SECTION.
000460 SOURCE-COMPUTER. IBM-390.
000470 OBJECT-COMPUTER. IBM-390.
000480 SPECIAL-NAMES.
000490     C01 IS NEXT-PAGE.
000500
000510 INPUT-OUTPUT SECTION.
000520
000530 DATA DIVISION.
000540 FILE SECTION.
000550
000560 WORKING-STORAGE SECTION.
000570
000580 01  WS-SCAN-WORK.
000590     05  WS-SCAN-POS             PIC 9(3) COMP.
000600     05  WS-FOUND-LEN            PIC 9(3) COMP.
000610
000620** ALTERNATE VIEW OF THE SCAN-WORK COUNTERS - CARRIED OVER FROM
000630** WHEN THIS ROUTINE ALSO SUPPORTED A PACKED-DECIMAL CALLER
000640 01  WS-SCAN-WORK-R REDEFINES WS-SCAN-WORK.
000650     05  WS-SCAN-POS-P           PIC 9(3) COMP-3.
000660     05  WS-FOUND-LEN-P          PIC 9(3) COMP-3.
000670
000680 01  WS-TEXT-HOLD.
000690     05  WS-TEXT-CHARS           PIC X(255).
000700 01  WS-TEXT-HOLD-R REDEFINES WS-TEXT-HOLD.
000710     05  WS-TEXT-CHAR OCCURS 255 TIMES PIC X(1).
000720
000730 01  WS-RETURN-LTH-VIEW.
000740     05  WS-RETURN-LTH-B         PIC S9(4) COMP.
000750 01  WS-RETURN-LTH-VIEW-R REDEFINES WS-RETURN-LTH-VIEW.
000760     05  WS-RETURN-LTH-X         PIC X(2).
000770
000780 LINKAGE SECTION.
000790 01  TEXT1                       PIC X(255).
000800 01  RETURN-LTH                  PIC S9(4).
000810
000820 PROCEDURE DIVISION USING TEXT1, RETURN-LTH.
000830     MOVE TEXT1 TO WS-TEXT-HOLD.
000840     INSPECT WS-TEXT-HOLD REPLACING ALL LOW-VALUES BY SPACES.
000850
000860     MOVE 255 TO WS-SCAN-POS.
000870     MOVE ZERO TO WS-FOUND-LEN.
000880     PERFORM 100-BACKSCAN THRU 100-EXIT
000890             UNTIL WS-FOUND-LEN GREATER THAN ZERO
000900                OR WS-SCAN-POS EQUAL TO ZERO.
000910
000920     ADD WS-FOUND-LEN TO RETURN-LTH.
000930     GOBACK.
000940
000950** WALK THE HELD TEXT FROM THE END LOOKING FOR THE LAST
000960** NON-SPACE CHARACTER - REPLACES THE OLD REVERSE-THE-STRING-
000970** AND-COUNT-LEADING-SPACES TRICK
000980 100-BACKSCAN.
000990     IF WS-TEXT-CHAR(WS-SCAN-POS) NOT EQUAL TO SPACE
001000         MOVE WS-SCAN-POS TO WS-FOUND-LEN
001010     ELSE
001020         SUBTRACT 1 FROM WS-SCAN-POS
001030     END-IF.
001040 100-EXIT.
001050     EXIT.
001060
