000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID.  CKSUMCLC.
000120 AUTHOR. JON SAYLES.
000130 INSTALLATION. COBOL DEVELOPMENT CENTER.
000140 DATE-WRITTEN. 09/18/89.
000150 DATE-COMPILED. 09/18/89.
000160 SECURITY. NON-CONFIDENTIAL.
000170
000180******************************************************************
000190* PROGRAM.......  CKSUMCLC
000200* DESCRIPTION....  SHARED CHECKSUM SUBPROGRAM.  CALLED ONCE PER
000210*                  LINE AS EVIDRPT WRITES THE EVIDENCE REPORT,
000220*                  ACCUMULATING A DETERMINISTIC 9(9) ADDITIVE
000230*                  HASH OVER THE REPORT BYTES SO THE EVIDENCE-
000240*                  METADATA RECORD CAN CARRY A TAMPER-EVIDENCE
000250*                  CHECKSUM.  NOT A CRYPTOGRAPHIC DIGEST - JUST
000260*                  A CHEAP, REPEATABLE ROLLING SUM, WHICH IS ALL
000270*                  THE SHOP EVER NEEDED FOR "DID THIS REPORT GET
000280*                  EDITED AFTER THE FACT".  EACH BYTE IS WEIGHTED
000290*                  BY ITS LINE POSITION MOD 9973 SO TRANSPOSED
000300*                  CHARACTERS CHANGE THE RESULT.
000310******************************************************************
000320* MAINTENANCE LOG
000330* DATE      INIT  TICKET      DESCRIPTION
000340* --------  ----  ----------  --------------------------------
000350* 09/18/89  JS    DDS-2231    ORIGINAL PROGRAM.
000360* 03/14/94  JS    DDS-2352    CHANGED THE WEIGHT FROM A FLAT
000370*                             POSITION NUMBER TO POSITION MOD
000380*                             9973 - AUDIT WANTED THE WEIGHT TO
000390*                             STAY BOUNDED ON LONGER LINES.
000400* 01/25/99  RLH   DDS-2446    Y2K REVIEW - NO DATE FIELDS IN
000410*                             THIS PROGRAM.  NO CHANGE REQUIRED.
000420******************************************************************
000430
000440 ENVIRONMENT DIVISION.
000450 CONFIGURATION SECTION.
000460 SOURCE-COMPUTER. IBM-390.
000470 OBJECT-COMPUTER. IBM-390.
000480 SPECIAL-NAMES.
000490     C01 IS NEXT-PAGE.
000500
000510 INPUT-OUTPUT SECTION.
000520
000530 DATA DIVISION.
000540 FILE SECTION.
000550
000560 WORKING-STORAGE SECTION.
000570
000580 01  WS-CHAR-HOLD.
000590     05  WS-CHAR                 PIC X(1).
000600** LOW-ORDER NIBBLE OF THE CHARACTER, READ AS AN UNSIGNED DIGIT -
000610** THE OLD "CHEAP HASH" TRICK OF REDEFINING A BYTE AS PIC 9(1)
000620 01  WS-CHAR-HOLD-R REDEFINES WS-CHAR-HOLD.
000630     05  WS-CHAR-DIGIT           PIC 9(1).
000640
000650 01  WS-SCAN-WORK.
000660     05  WS-CHAR-POS             PIC 9(3) COMP.
000670     05  WS-WEIGHT-QUOT          PIC 9(5) COMP.
000680     05  WS-WEIGHT               PIC 9(4) COMP.
000690     05  WS-CONTRIB               PIC 9(9) COMP.
000700
000710** PACKED-DECIMAL VIEW OF THE SCAN COUNTERS - CARRIED OVER FROM
000720** THE FIRST DRAFT, WHICH RAN THE ACCUMULATOR IN COMP-3
000730 01  WS-SCAN-WORK-R REDEFINES WS-SCAN-WORK.
000740     05  WS-CHAR-POS-P           PIC 9(3) COMP-3.
000750     05  WS-WEIGHT-QUOT-P        PIC 9(5) COMP-3.
000760     05  WS-WEIGHT-P             PIC 9(4) COMP-3.
000770     05  WS-CONTRIB-P            PIC 9(9) COMP-3.
000780
000790 01  WS-RUNNING-VIEW.
000800     05  WS-RUNNING-B            PIC 9(9) COMP.
000810 01  WS-RUNNING-VIEW-R REDEFINES WS-RUNNING-VIEW.
000820     05  WS-RUNNING-X            PIC X(4).
000830
000840 LINKAGE SECTION.
000850 01  CK-PARM-AREA.
000860     05  CK-LINE-TEXT            PIC X(132).
000870     05  CK-LINE-LENGTH          PIC 9(3) COMP.
000880     05  CK-RUNNING-CHECKSUM     PIC 9(9) COMP.
000890     05  CK-RETURN-CODE          PIC 9(2) COMP.
000900
000910 PROCEDURE DIVISION USING CK-PARM-AREA.
000920     IF CK-LINE-LENGTH GREATER THAN ZERO
000930         PERFORM 100-ACCUM-CHAR THRU 100-EXIT
000940                 VARYING WS-CHAR-POS FROM 1 BY 1
000950                 UNTIL WS-CHAR-POS GREATER THAN CK-LINE-LENGTH
000960     END-IF.
000970
000980     MOVE ZERO TO CK-RETURN-CODE.
000990     GOBACK.
001000
001010** ADD ONE CHARACTER'S WEIGHTED CONTRIBUTION TO THE RUNNING
001020** CHECKSUM - CK-RUNNING-CHECKSUM WRAPS ON OVERFLOW SINCE IT IS
001030** A FIXED PIC 9(9) COMP, WHICH IS WHAT MAKES THE HASH "ROLL"
001040 100-ACCUM-CHAR.
001050     MOVE CK-LINE-TEXT(WS-CHAR-POS:1) TO WS-CHAR.
001060     DIVIDE WS-CHAR-POS BY 9973
001070         GIVING WS-WEIGHT-QUOT REMAINDER WS-WEIGHT.
001080     ADD 1 TO WS-WEIGHT.
001090     COMPUTE WS-CONTRIB = WS-CHAR-DIGIT * WS-WEIGHT.
001100     ADD WS-CONTRIB TO CK-RUNNING-CHECKSUM.
001110 100-EXIT.
001120     EXIT.
001130
