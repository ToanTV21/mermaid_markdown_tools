000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID.  TPLCAT.
000120 AUTHOR. JON SAYLES.
000130 INSTALLATION. COBOL DEVELOPMENT CENTER.
000140 DATE-WRITTEN. 04/02/89.
000150 DATE-COMPILED. 04/02/89.
000160 SECURITY. NON-CONFIDENTIAL.
000170
000180******************************************************************
000190* PROGRAM.......  TPLCAT
000200* DESCRIPTION....  LAST STEP OF THE LOG ANALYSIS RUN.  REREADS
000210*                  THE VALIDATED TEMPLATE TABLE TPLLOAD LEFT ON
000220*                  VALTMPL AND WRITES A MERMAID GRAPH OF THE
000230*                  TEMPLATE HIERARCHY PLUS A PLAIN-LANGUAGE
000240*                  DETAIL LISTING, SO A SUPPORT ANALYST CAN SEE
000250*                  WHAT PATTERNS A RUN WAS MATCHING AGAINST
000260*                  WITHOUT PULLING THE TEMPLATE-CARDS DECK.
000270******************************************************************
000280* MAINTENANCE LOG
000290* DATE      INIT  TICKET      DESCRIPTION
000300* --------  ----  ----------  --------------------------------
000310* 04/02/89  JS    DDS-2606    ORIGINAL PROGRAM.
000320* 10/19/91  JS    DDS-2648    ADDED THE "B --> T<n>" EDGE FROM
000330*                             THE LOADED-TEMPLATES NODE - WITHOUT
000340*                             IT THE GRAPH LEFT EACH TEMPLATE
000350*                             NODE FLOATING WITH NO PARENT.
000360* 08/09/93  TGD   DDS-2313    PICKED UP TP-TBL-KEYWORD-2 IN THE
000370*                             PATTERN NODE LABEL - SEE DDS-2312
000380*                             ON TMPLREC.
000390* 07/11/00  RLH   DDS-2466    RAISED THE TABLE SIZE FROM 25 TO 50
000400*                             TO MATCH TMPLREC DDS-2465.
000410* 01/25/99  RLH   DDS-2448    Y2K REVIEW - NO DATE FIELDS IN THIS
000420*                             PROGRAM.  NO CHANGE REQUIRED.
000430******************************************************************
000440
000450 ENVIRONMENT DIVISION.
000460 CONFIGURATION SECTION.
000470 SOURCE-COMPUTER. IBM-390.
000480 OBJECT-COMPUTER. IBM-390.
000490 SPECIAL-NAMES.
000500     C01 IS NEXT-PAGE.
000510
000520 INPUT-OUTPUT SECTION.
000530 FILE-CONTROL.
000540     SELECT SYSOUT
000550     ASSIGN TO UT-S-SYSOUT
000560       ORGANIZATION IS SEQUENTIAL.
000570
000580     SELECT VALTMPL
000590     ASSIGN TO UT-S-VALTMPL
000600       ACCESS MODE IS SEQUENTIAL
000610       FILE STATUS IS IFCODE.
000620
000630     SELECT TPLCAT-FILE
000640     ASSIGN TO UT-S-TPLCAT
000650       ACCESS MODE IS SEQUENTIAL
000660       FILE STATUS IS OFCODE.
000670
000680     SELECT CTLTOTS-FILE
000690     ASSIGN TO UT-S-CTLTOTS
000700       ACCESS MODE IS SEQUENTIAL
000710       FILE STATUS IS TFCODE.
000720
000730 DATA DIVISION.
000740 FILE SECTION.
000750 FD  SYSOUT
000760     RECORDING MODE IS F
000770     LABEL RECORDS ARE STANDARD
000780     RECORD CONTAINS 100 CHARACTERS
000790     BLOCK CONTAINS 0 RECORDS
000800     DATA RECORD IS SYSOUT-REC.
000810 01  SYSOUT-REC  PIC X(100).
000820
000830** THE VALIDATED TEMPLATE TABLE, PRIORITY-ORDERED, AS TPLLOAD
000840** LEFT IT - SAME 183-BYTE RECORD, READ BACK ROW FOR ROW
000850 FD  VALTMPL
000860     RECORDING MODE IS F
000870     LABEL RECORDS ARE STANDARD
000880     RECORD CONTAINS 183 CHARACTERS
000890     BLOCK CONTAINS 0 RECORDS
000900     DATA RECORD IS TP-TEMPLATE-REC.
000910
000920** MARKDOWN CATALOG OUTPUT - SAME 132-BYTE FIXED WIDTH AS THE
000930** OVERVIEW/DETAIL SEQUENCE DIAGRAMS OUT OF SEQRPT
000940 FD  TPLCAT-FILE
000950     RECORDING MODE IS F
000960     LABEL RECORDS ARE STANDARD
000970     RECORD CONTAINS 132 CHARACTERS
000980     BLOCK CONTAINS 0 RECORDS
000990     DATA RECORD IS TPLCAT-REC.
001000 01  TPLCAT-REC                     PIC X(132).
001010
001020 FD  CTLTOTS-FILE
001030     RECORDING MODE IS F
001040     LABEL RECORDS ARE STANDARD
001050     RECORD CONTAINS 100 CHARACTERS
001060     BLOCK CONTAINS 0 RECORDS
001070     DATA RECORD IS CTLTOTS-REC.
001080 01  CTLTOTS-REC                     PIC X(100).
001090
001100 WORKING-STORAGE SECTION.
001110
001120 01  FILE-STATUS-CODES.
001130     05  IFCODE                  PIC X(2).
001140         88 VALTMPL-READ-OK        VALUE SPACES.
001150         88 VALTMPL-EOF            VALUE "10".
001160     05  OFCODE                  PIC X(2).
001170         88 CATALOG-WRITE-OK       VALUE SPACES.
001180     05  TFCODE                  PIC X(2).
001190         88 CTLTOTS-READ-OK        VALUE SPACES.
001200
001210 COPY TMPLREC.
001220 COPY CTLTOTS.
001230
001240 01  WS-CONTROL-SWITCHES.
001250     05  MORE-TEMPLATES-SW       PIC X(1) VALUE "Y".
001260         88  NO-MORE-TEMPLATES       VALUE "N".
001270
001280 01  WS-COUNTERS.
001290     05  WS-ROW-IDX              PIC 9(3) COMP.
001300
001310** ZONED VIEW OF THE ROW INDEX FOR THE CONSOLE SUMMARY LINE
001320 01  WS-COUNTERS-R REDEFINES WS-COUNTERS.
001330     05  WS-ROW-IDX-D            PIC 9(3).
001340
001350 01  WS-NUM-WORK.
001360     05  WS-NUM-EDIT             PIC ZZ9.
001370     05  WS-NUM-START            PIC 9(2) COMP.
001380
001390 01  WS-NODE-TEXT-AREA.
001400     05  WS-NODE-ID              PIC X(6).
001410     05  WS-PATTERN-ID           PIC X(6).
001420     05  WS-MAPPING-ID           PIC X(6).
001430
001440 01  WS-GEN-TRIM-FLD             PIC X(40).
001450 01  WS-GEN-TRIM-LEN             PIC 9(2) COMP.
001460
001470 01  WS-TRIM-A                   PIC X(40).
001480 01  WS-LEN-A                    PIC 9(2) COMP.
001490 01  WS-TRIM-B                   PIC X(40).
001500 01  WS-LEN-B                    PIC 9(2) COMP.
001510
001520 01  WS-PATTERN-LABEL            PIC X(41).
001530 01  WS-MAPPING-LABEL            PIC X(43).
001540
001550 01  WS-BUILT-LINE               PIC X(132).
001560
001570 COPY ABENDREC.
001580
001590 LINKAGE SECTION.
001600 01  LS-RETURN-CODE                  PIC S9(4) COMP.
001610
001620 PROCEDURE DIVISION USING LS-RETURN-CODE.
001630     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
001640     PERFORM 200-LOAD-TABLE THRU 200-EXIT
001650             UNTIL NO-MORE-TEMPLATES.
001660     PERFORM 600-WRITE-CATALOG THRU 600-EXIT.
001670     PERFORM 900-CLEANUP THRU 900-EXIT.
001680     MOVE ZERO TO LS-RETURN-CODE.
001690     GOBACK.
001700
001710 000-HOUSEKEEPING.
001720     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
001730     OPEN INPUT CTLTOTS-FILE.
001740     READ CTLTOTS-FILE INTO AT-ANALYSIS-TOTALS
001750         AT END
001760             MOVE "** MISSING CTLTOTS AT TPLCAT START"
001770                                      TO ABEND-REASON
001780             GO TO 1000-ABEND-RTN
001790     END-READ.
001800     CLOSE CTLTOTS-FILE.
001810
001820     OPEN INPUT VALTMPL.
001830     OPEN OUTPUT TPLCAT-FILE.
001840     OPEN OUTPUT SYSOUT.
001850     MOVE ZERO TO TP-TABLE-COUNT.
001860     IF VALTMPL-EOF
001870         MOVE "N" TO MORE-TEMPLATES-SW
001880     ELSE
001890         READ VALTMPL INTO TP-TEMPLATE-REC
001900             AT END
001910                 MOVE "N" TO MORE-TEMPLATES-SW
001920         END-READ
001930     END-IF.
001940     GO TO 000-EXIT.
001950 000-EXIT.
001960     EXIT.
001970
001980 200-LOAD-TABLE.
001990     MOVE "200-LOAD-TABLE" TO PARA-NAME.
002000     IF TP-TABLE-COUNT LESS THAN 50
002010         ADD 1 TO TP-TABLE-COUNT
002020         MOVE TP-NAME       TO TP-TBL-NAME(TP-TABLE-COUNT)
002030         MOVE TP-KEYWORD-1  TO TP-TBL-KEYWORD-1(TP-TABLE-COUNT)
002040         MOVE TP-KEYWORD-2  TO TP-TBL-KEYWORD-2(TP-TABLE-COUNT)
002050         MOVE TP-FROM       TO TP-TBL-FROM(TP-TABLE-COUNT)
002060         MOVE TP-TO         TO TP-TBL-TO(TP-TABLE-COUNT)
002070         MOVE TP-MESSAGE    TO TP-TBL-MESSAGE(TP-TABLE-COUNT)
002080         MOVE TP-PRIORITY   TO TP-TBL-PRIORITY(TP-TABLE-COUNT)
002090         MOVE TP-DESC       TO TP-TBL-DESC(TP-TABLE-COUNT)
002100     END-IF.
002110     READ VALTMPL INTO TP-TEMPLATE-REC
002120         AT END
002130             MOVE "N" TO MORE-TEMPLATES-SW
002140     END-READ.
002150     GO TO 200-EXIT.
002160 200-EXIT.
002170     EXIT.
002180
002190 600-WRITE-CATALOG.
002200     MOVE "600-WRITE-CATALOG" TO PARA-NAME.
002210     PERFORM 610-WRITE-HEADER THRU 610-EXIT.
002220     PERFORM 620-WRITE-DIAGRAM THRU 620-EXIT.
002230     PERFORM 650-WRITE-DETAILS THRU 650-EXIT.
002240     GO TO 600-EXIT.
002250 600-EXIT.
002260     EXIT.
002270
002280 610-WRITE-HEADER.
002290     MOVE SPACES TO WS-BUILT-LINE.
002300     MOVE "# TEMPLATE CATALOG" TO WS-BUILT-LINE.
002310     PERFORM 800-WRITE-CAT-LINE THRU 800-EXIT.
002320     MOVE SPACES TO WS-BUILT-LINE.
002330     PERFORM 800-WRITE-CAT-LINE THRU 800-EXIT.
002340     GO TO 610-EXIT.
002350 610-EXIT.
002360     EXIT.
002370
002380** MERMAID GRAPH TD OF THE TEMPLATE HIERARCHY - ROOT NODE, THEN
002390** ONE TEMPLATE NODE PER TABLE ROW WITH ITS PATTERN AND MAPPING
002400** CHILD NODES, PER THE SPEC'S DIAGRAM LAYOUT
002410 620-WRITE-DIAGRAM.
002420     MOVE "```mermaid" TO WS-BUILT-LINE.
002430     PERFORM 800-WRITE-CAT-LINE THRU 800-EXIT.
002440     MOVE SPACES TO WS-BUILT-LINE.
002450     MOVE "graph TD" TO WS-BUILT-LINE.
002460     PERFORM 800-WRITE-CAT-LINE THRU 800-EXIT.
002470     MOVE SPACES TO WS-BUILT-LINE.
002480     MOVE "    A[Template System] --> B[Loaded Templates]"
002490                                      TO WS-BUILT-LINE.
002500     PERFORM 800-WRITE-CAT-LINE THRU 800-EXIT.
002510
002520     IF TP-TABLE-COUNT GREATER THAN ZERO
002530         PERFORM 630-WRITE-ONE-TEMPLATE-NODE THRU 630-EXIT
002540                 VARYING WS-ROW-IDX FROM 1 BY 1
002550                 UNTIL WS-ROW-IDX GREATER THAN TP-TABLE-COUNT
002560     END-IF.
002570
002580     MOVE SPACES TO WS-BUILT-LINE.
002590     MOVE "```" TO WS-BUILT-LINE.
002600     PERFORM 800-WRITE-CAT-LINE THRU 800-EXIT.
002610     MOVE SPACES TO WS-BUILT-LINE.
002620     PERFORM 800-WRITE-CAT-LINE THRU 800-EXIT.
002630     GO TO 620-EXIT.
002640 620-EXIT.
002650     EXIT.
002660
002670 630-WRITE-ONE-TEMPLATE-NODE.
002680     MOVE WS-ROW-IDX TO WS-NUM-EDIT.
002690     PERFORM 810-FIND-NUM-START THRU 810-EXIT.
002700     MOVE SPACES TO WS-NODE-ID.
002710     STRING "T" DELIMITED BY SIZE
002720            WS-NUM-EDIT(WS-NUM-START:) DELIMITED BY SIZE
002730         INTO WS-NODE-ID.
002740     MOVE SPACES TO WS-PATTERN-ID.
002750     STRING "P" DELIMITED BY SIZE
002760            WS-NUM-EDIT(WS-NUM-START:) DELIMITED BY SIZE
002770         INTO WS-PATTERN-ID.
002780     MOVE SPACES TO WS-MAPPING-ID.
002790     STRING "M" DELIMITED BY SIZE
002800            WS-NUM-EDIT(WS-NUM-START:) DELIMITED BY SIZE
002810         INTO WS-MAPPING-ID.
002820
002830     MOVE TP-TBL-NAME(WS-ROW-IDX) TO WS-GEN-TRIM-FLD.
002840     PERFORM 850-BACKSCAN-GEN THRU 850-EXIT.
002850     MOVE SPACES TO WS-BUILT-LINE.
002860     STRING "    " DELIMITED BY SIZE
002870            WS-NODE-ID DELIMITED BY SPACE
002880            "["                                DELIMITED BY SIZE
002890            WS-GEN-TRIM-FLD(1:WS-GEN-TRIM-LEN)  DELIMITED BY SIZE
002900            "]"                                DELIMITED BY SIZE
002910         INTO WS-BUILT-LINE.
002920     PERFORM 800-WRITE-CAT-LINE THRU 800-EXIT.
002930
002940     MOVE SPACES TO WS-BUILT-LINE.
002950     STRING "    B --> " DELIMITED BY SIZE
002960            WS-NODE-ID   DELIMITED BY SPACE
002970         INTO WS-BUILT-LINE.
002980     PERFORM 800-WRITE-CAT-LINE THRU 800-EXIT.
002990
003000     PERFORM 635-BUILD-PATTERN-LABEL THRU 635-EXIT.
003010     MOVE TP-TBL-PRIORITY(WS-ROW-IDX) TO WS-NUM-EDIT.
003020     PERFORM 810-FIND-NUM-START THRU 810-EXIT.
003030     MOVE SPACES TO WS-BUILT-LINE.
003040     STRING "    "        DELIMITED BY SIZE
003050            WS-NODE-ID    DELIMITED BY SPACE
003060            " -->|Priority: " DELIMITED BY SIZE
003070            WS-NUM-EDIT(WS-NUM-START:) DELIMITED BY SIZE
003080            "| "          DELIMITED BY SIZE
003090            WS-PATTERN-ID DELIMITED BY SPACE
003100            "["           DELIMITED BY SIZE
003110            WS-PATTERN-LABEL DELIMITED BY "  "
003120            "]"           DELIMITED BY SIZE
003130         INTO WS-BUILT-LINE.
003140     PERFORM 800-WRITE-CAT-LINE THRU 800-EXIT.
003150
003160     PERFORM 640-BUILD-MAPPING-LABEL THRU 640-EXIT.
003170     MOVE SPACES TO WS-BUILT-LINE.
003180     STRING "    "        DELIMITED BY SIZE
003190            WS-NODE-ID    DELIMITED BY SPACE
003200            " -->|Mapping| " DELIMITED BY SIZE
003210            WS-MAPPING-ID DELIMITED BY SPACE
003220            "["           DELIMITED BY SIZE
003230            WS-MAPPING-LABEL DELIMITED BY "  "
003240            "]"           DELIMITED BY SIZE
003250         INTO WS-BUILT-LINE.
003260     PERFORM 800-WRITE-CAT-LINE THRU 800-EXIT.
003270     GO TO 630-EXIT.
003280 630-EXIT.
003290     EXIT.
003300
003310** PATTERN LABEL IS KEYWORD-1 ALONE, OR KEYWORD-1 + KEYWORD-2
003320** WHEN THE TEMPLATE NEEDS BOTH WORDS PRESENT (DDS-2312)
003330 635-BUILD-PATTERN-LABEL.
003340     MOVE TP-TBL-KEYWORD-1(WS-ROW-IDX) TO WS-GEN-TRIM-FLD.
003350     PERFORM 850-BACKSCAN-GEN THRU 850-EXIT.
003360     MOVE WS-GEN-TRIM-FLD TO WS-TRIM-A.
003370     MOVE WS-GEN-TRIM-LEN TO WS-LEN-A.
003380     MOVE SPACES TO WS-PATTERN-LABEL.
003390     IF TP-TBL-KEYWORD-2(WS-ROW-IDX) EQUAL TO SPACES
003400         STRING WS-TRIM-A(1:WS-LEN-A) DELIMITED BY SIZE
003410             INTO WS-PATTERN-LABEL
003420     ELSE
003430         MOVE TP-TBL-KEYWORD-2(WS-ROW-IDX) TO WS-GEN-TRIM-FLD
003440         PERFORM 850-BACKSCAN-GEN THRU 850-EXIT
003450         MOVE WS-GEN-TRIM-FLD TO WS-TRIM-B
003460         MOVE WS-GEN-TRIM-LEN TO WS-LEN-B
003470         STRING WS-TRIM-A(1:WS-LEN-A) DELIMITED BY SIZE
003480                " + "                 DELIMITED BY SIZE
003490                WS-TRIM-B(1:WS-LEN-B) DELIMITED BY SIZE
003500             INTO WS-PATTERN-LABEL
003510     END-IF.
003520     GO TO 635-EXIT.
003530 635-EXIT.
003540     EXIT.
003550
003560** MAPPING LABEL IS "FROM -> TO"
003570 640-BUILD-MAPPING-LABEL.
003580     MOVE TP-TBL-FROM(WS-ROW-IDX) TO WS-GEN-TRIM-FLD.
003590     PERFORM 850-BACKSCAN-GEN THRU 850-EXIT.
003600     MOVE WS-GEN-TRIM-FLD TO WS-TRIM-A.
003610     MOVE WS-GEN-TRIM-LEN TO WS-LEN-A.
003620     MOVE TP-TBL-TO(WS-ROW-IDX) TO WS-GEN-TRIM-FLD.
003630     PERFORM 850-BACKSCAN-GEN THRU 850-EXIT.
003640     MOVE WS-GEN-TRIM-FLD TO WS-TRIM-B.
003650     MOVE WS-GEN-TRIM-LEN TO WS-LEN-B.
003660     MOVE SPACES TO WS-MAPPING-LABEL.
003670     STRING WS-TRIM-A(1:WS-LEN-A) DELIMITED BY SIZE
003680            " -> "               DELIMITED BY SIZE
003690            WS-TRIM-B(1:WS-LEN-B) DELIMITED BY SIZE
003700         INTO WS-MAPPING-LABEL.
003710     GO TO 640-EXIT.
003720 640-EXIT.
003730     EXIT.
003740
003750** TEMPLATE DETAILS - ONE FIELD/VALUE TABLE PER TEMPLATE, SAME
003760** STYLE AS THE REPORT-INFORMATION TABLE IN EVIDRPT
003770 650-WRITE-DETAILS.
003780     MOVE SPACES TO WS-BUILT-LINE.
003790     MOVE "## Template Details" TO WS-BUILT-LINE.
003800     PERFORM 800-WRITE-CAT-LINE THRU 800-EXIT.
003810     MOVE SPACES TO WS-BUILT-LINE.
003820     PERFORM 800-WRITE-CAT-LINE THRU 800-EXIT.
003830
003840     IF TP-TABLE-COUNT EQUAL TO ZERO
003850         MOVE "*No templates were loaded for this run.*"
003860                                          TO WS-BUILT-LINE
003870         PERFORM 800-WRITE-CAT-LINE THRU 800-EXIT
003880     ELSE
003890         PERFORM 655-WRITE-ONE-DETAIL THRU 655-EXIT
003900                 VARYING WS-ROW-IDX FROM 1 BY 1
003910                 UNTIL WS-ROW-IDX GREATER THAN TP-TABLE-COUNT
003920     END-IF.
003930     GO TO 650-EXIT.
003940 650-EXIT.
003950     EXIT.
003960
003970 655-WRITE-ONE-DETAIL.
003980     MOVE TP-TBL-NAME(WS-ROW-IDX) TO WS-GEN-TRIM-FLD.
003990     PERFORM 850-BACKSCAN-GEN THRU 850-EXIT.
004000     MOVE SPACES TO WS-BUILT-LINE.
004010     STRING "### " DELIMITED BY SIZE
004020            WS-GEN-TRIM-FLD(1:WS-GEN-TRIM-LEN) DELIMITED BY SIZE
004030         INTO WS-BUILT-LINE.
004040     PERFORM 800-WRITE-CAT-LINE THRU 800-EXIT.
004050
004060     MOVE SPACES TO WS-BUILT-LINE.
004070     MOVE "| Field | Value |" TO WS-BUILT-LINE.
004080     PERFORM 800-WRITE-CAT-LINE THRU 800-EXIT.
004090     MOVE SPACES TO WS-BUILT-LINE.
004100     MOVE "|---|---|" TO WS-BUILT-LINE.
004110     PERFORM 800-WRITE-CAT-LINE THRU 800-EXIT.
004120
004130     MOVE TP-TBL-PRIORITY(WS-ROW-IDX) TO WS-NUM-EDIT.
004140     PERFORM 810-FIND-NUM-START THRU 810-EXIT.
004150     MOVE SPACES TO WS-BUILT-LINE.
004160     STRING "| Priority | " DELIMITED BY SIZE
004170            WS-NUM-EDIT(WS-NUM-START:) DELIMITED BY SIZE
004180            " |"           DELIMITED BY SIZE
004190         INTO WS-BUILT-LINE.
004200     PERFORM 800-WRITE-CAT-LINE THRU 800-EXIT.
004210
004220     PERFORM 635-BUILD-PATTERN-LABEL THRU 635-EXIT.
004230     MOVE SPACES TO WS-BUILT-LINE.
004240     STRING "| Keywords | " DELIMITED BY SIZE
004250            WS-PATTERN-LABEL DELIMITED BY "  "
004260            " |"            DELIMITED BY SIZE
004270         INTO WS-BUILT-LINE.
004280     PERFORM 800-WRITE-CAT-LINE THRU 800-EXIT.
004290
004300     MOVE TP-TBL-FROM(WS-ROW-IDX) TO WS-GEN-TRIM-FLD.
004310     PERFORM 850-BACKSCAN-GEN THRU 850-EXIT.
004320     MOVE SPACES TO WS-BUILT-LINE.
004330     STRING "| From | " DELIMITED BY SIZE
004340            WS-GEN-TRIM-FLD(1:WS-GEN-TRIM-LEN) DELIMITED BY SIZE
004350            " |"        DELIMITED BY SIZE
004360         INTO WS-BUILT-LINE.
004370     PERFORM 800-WRITE-CAT-LINE THRU 800-EXIT.
004380
004390     MOVE TP-TBL-TO(WS-ROW-IDX) TO WS-GEN-TRIM-FLD.
004400     PERFORM 850-BACKSCAN-GEN THRU 850-EXIT.
004410     MOVE SPACES TO WS-BUILT-LINE.
004420     STRING "| To | " DELIMITED BY SIZE
004430            WS-GEN-TRIM-FLD(1:WS-GEN-TRIM-LEN) DELIMITED BY SIZE
004440            " |"      DELIMITED BY SIZE
004450         INTO WS-BUILT-LINE.
004460     PERFORM 800-WRITE-CAT-LINE THRU 800-EXIT.
004470
004480     MOVE TP-TBL-MESSAGE(WS-ROW-IDX) TO WS-GEN-TRIM-FLD.
004490     PERFORM 850-BACKSCAN-GEN THRU 850-EXIT.
004500     MOVE SPACES TO WS-BUILT-LINE.
004510     STRING "| Message | " DELIMITED BY SIZE
004520            WS-GEN-TRIM-FLD(1:WS-GEN-TRIM-LEN) DELIMITED BY SIZE
004530            " |"          DELIMITED BY SIZE
004540         INTO WS-BUILT-LINE.
004550     PERFORM 800-WRITE-CAT-LINE THRU 800-EXIT.
004560
004570     MOVE TP-TBL-DESC(WS-ROW-IDX) TO WS-GEN-TRIM-FLD.
004580     PERFORM 850-BACKSCAN-GEN THRU 850-EXIT.
004590     MOVE SPACES TO WS-BUILT-LINE.
004600     STRING "| Description | " DELIMITED BY SIZE
004610            WS-GEN-TRIM-FLD(1:WS-GEN-TRIM-LEN) DELIMITED BY SIZE
004620            " |"              DELIMITED BY SIZE
004630         INTO WS-BUILT-LINE.
004640     PERFORM 800-WRITE-CAT-LINE THRU 800-EXIT.
004650
004660     MOVE SPACES TO WS-BUILT-LINE.
004670     PERFORM 800-WRITE-CAT-LINE THRU 800-EXIT.
004680     GO TO 655-EXIT.
004690 655-EXIT.
004700     EXIT.
004710
004720 800-WRITE-CAT-LINE.
004730     WRITE TPLCAT-REC FROM WS-BUILT-LINE.
004740     GO TO 800-EXIT.
004750 800-EXIT.
004760     EXIT.
004770
004780** NUMERIC-EDIT TRIM - SAME HELPER USED IN EVIDRPT, FIND THE
004790** FIRST NON-SPACE POSITION IN A ZERO-SUPPRESSED EDIT FIELD
004800 810-FIND-NUM-START.
004810     MOVE 1 TO WS-NUM-START.
004820 815-SCAN-NUM-START.
004830     IF WS-NUM-START GREATER THAN 3
004840         GO TO 810-EXIT
004850     END-IF.
004860     IF WS-NUM-EDIT(WS-NUM-START:1) NOT EQUAL TO SPACE
004870         GO TO 810-EXIT
004880     END-IF.
004890     ADD 1 TO WS-NUM-START.
004900     GO TO 815-SCAN-NUM-START.
004910 810-EXIT.
004920     EXIT.
004930
004940** GENERIC BACKSCAN - TRIM TRAILING SPACES OFF WS-GEN-TRIM-FLD,
004950** SAME IDIOM AS SEQRPT/EVIDRPT USE FOR THEIR REPORT TEXT
004960 850-BACKSCAN-GEN.
004970     MOVE 40 TO WS-GEN-TRIM-LEN.
004980 855-BACKSCAN-GEN-ONE.
004990     IF WS-GEN-TRIM-LEN EQUAL TO ZERO
005000         GO TO 850-EXIT
005010     END-IF.
005020     IF WS-GEN-TRIM-FLD(WS-GEN-TRIM-LEN:1) NOT EQUAL TO SPACE
005030         GO TO 850-EXIT
005040     END-IF.
005050     SUBTRACT 1 FROM WS-GEN-TRIM-LEN.
005060     GO TO 855-BACKSCAN-GEN-ONE.
005070 850-EXIT.
005080     EXIT.
005090
005100 900-CLEANUP.
005110     MOVE "900-CLEANUP" TO PARA-NAME.
005120     CLOSE VALTMPL, TPLCAT-FILE.
005130     MOVE SPACES TO SYSOUT-REC.
005140     MOVE "TPLCAT - TEMPLATE CATALOG GENERATION COMPLETE"
005150                                              TO SYSOUT-REC.
005160     WRITE SYSOUT-REC.
005170     CLOSE SYSOUT.
005180
005190     OPEN OUTPUT CTLTOTS-FILE.
005200     WRITE CTLTOTS-REC FROM AT-ANALYSIS-TOTALS.
005210     CLOSE CTLTOTS-FILE.
005220     GO TO 900-EXIT.
005230 900-EXIT.
005240     EXIT.
005250
005260 1000-ABEND-RTN.
005270     DISPLAY "ABEND IN PARAGRAPH: " PARA-NAME.
005280     DISPLAY "REASON: " ABEND-REASON.
005290     DIVIDE ZERO-VAL INTO ONE-VAL.
005300
