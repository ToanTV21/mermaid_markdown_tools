000100******************************************************************
000110* PROGRAM.......  TPLLOAD
000120* DESCRIPTION....  TEMPLATE-LOAD STEP.  READS THE OPTIONAL
000130*                  TEMPLATE-CARDS FILE, VALIDATES EACH RECORD,
000140*                  SORTS THE SURVIVORS BY PRIORITY (LOAD ORDER
000150*                  BREAKS TIES), AND FALLS BACK TO THE FIVE
000160*                  BUILT-IN DEFAULT TEMPLATES WHEN NO CARD FILE
000170*                  IS PRESENT OR NO CARD SURVIVES VALIDATION.
000180*                  WRITES THE VALIDATED TABLE TO VALTMPL FOR
000190*                  SEQGEN AND TPLCAT TO PICK UP.  MODELED ON
000200*                  THE OLD DALYUPDT MAINLINE-STEP PATTERN.
000210******************************************************************
000220* MAINTENANCE LOG
000230* DATE      INIT  TICKET      DESCRIPTION
000240* --------  ----  ----------  --------------------------------
000250* 03/18/89  JS    DDS-2601    ORIGINAL PROGRAM.
000260* 09/15/91  JS    DDS-2645    ADDED BR-T3 DUPLICATE-NAME CHECK -
000270*                             TWO SITE CARDS WITH THE SAME NAME
000280*                             WERE SILENTLY OVERWRITING EACH
000290*                             OTHER IN THE TABLE.
000300* 02/24/94  TGD   DDS-2702    ADDED THE INSERTION-SORT-BY-PRIORITY
000310*                             ROUTINE - TABLE WAS PREVIOUSLY LEFT
000320*                             IN CARD-READ ORDER, WHICH BROKE
000330*                             BR-T4 WHEN CARDS ARRIVED OUT OF
000340*                             SEQUENCE.
000350* 11/06/96  AK    DDS-2761    ADDED THE FIVE-ROW DEFAULT SET FOR
000360*                             SITES THAT SHIP NO TEMPLATE-CARDS
000370*                             FILE AT ALL.
000380* 03/16/99  RLH   DDS-2802    Y2K REVIEW - NO DATE FIELDS IN THIS
000390*                             STEP.  NO CHANGE REQUIRED.
000400******************************************************************
000410
000420 IDENTIFICATION DIVISION.
000430 PROGRAM-ID.  TPLLOAD.
000440 AUTHOR. JON SAYLES.
000450 INSTALLATION. COBOL DEVELOPMENT CENTER.
000460 DATE-WRITTEN. 03/18/89.
000470 DATE-COMPILED. 03/18/89.
000480 SECURITY. NON-CONFIDENTIAL.
000490
000500 ENVIRONMENT DIVISION.
000510 CONFIGURATION SECTION.
000520 SOURCE-COMPUTER. IBM-390.
000530 OBJECT-COMPUTER. IBM-390.
000540 SPECIAL-NAMES.
000550     C01 IS NEXT-PAGE.
000560
000570 INPUT-OUTPUT SECTION.
000580 FILE-CONTROL.
000590     SELECT SYSOUT
000600     ASSIGN TO UT-S-SYSOUT
000610       ORGANIZATION IS SEQUENTIAL.
000620
000630     SELECT TEMPLATE-CARDS
000640     ASSIGN TO UT-S-TMPLCRD
000650       ACCESS MODE IS SEQUENTIAL
000660       FILE STATUS IS IFCODE.
000670
000680     SELECT VALTMPL
000690     ASSIGN TO UT-S-VALTMPL
000700       ACCESS MODE IS SEQUENTIAL
000710       FILE STATUS IS OFCODE.
000720
000730     SELECT CTLTOTS-FILE
000740     ASSIGN TO UT-S-CTLTOTS
000750       ACCESS MODE IS SEQUENTIAL
000760       FILE STATUS IS TFCODE.
000770
000780 DATA DIVISION.
000790 FILE SECTION.
000800 FD  SYSOUT
000810     RECORDING MODE IS F
000820     LABEL RECORDS ARE STANDARD
000830     RECORD CONTAINS 100 CHARACTERS
000840     BLOCK CONTAINS 0 RECORDS
000850     DATA RECORD IS SYSOUT-REC.
000860 01  SYSOUT-REC  PIC X(100).
000870
000880** OPTIONAL SITE-SUPPLIED TEMPLATE DEFINITIONS - MAY NOT EXIST
000890 FD  TEMPLATE-CARDS
000900     RECORDING MODE IS F
000910     LABEL RECORDS ARE STANDARD
000920     RECORD CONTAINS 183 CHARACTERS
000930     BLOCK CONTAINS 0 RECORDS
000940     DATA RECORD IS TC-CARD-REC.
000950 01  TC-CARD-REC                     PIC X(183).
000960
000970** THE VALIDATED, PRIORITY-SORTED TABLE - ONE RECORD PER
000980** SURVIVING TEMPLATE, READ BACK BY SEQGEN AND TPLCAT
000990 FD  VALTMPL
001000     RECORDING MODE IS F
001010     LABEL RECORDS ARE STANDARD
001020     RECORD CONTAINS 183 CHARACTERS
001030     BLOCK CONTAINS 0 RECORDS
001040     DATA RECORD IS TP-TEMPLATE-REC.
001050
001060 FD  CTLTOTS-FILE
001070     RECORDING MODE IS F
001080     LABEL RECORDS ARE STANDARD
001090     RECORD CONTAINS 100 CHARACTERS
001100     BLOCK CONTAINS 0 RECORDS
001110     DATA RECORD IS CTLTOTS-REC.
001120 01  CTLTOTS-REC                     PIC X(100).
001130
001140 WORKING-STORAGE SECTION.
001150
001160 01  FILE-STATUS-CODES.
001170     05  IFCODE                  PIC X(2).
001180         88 CARD-READ-OK          VALUE SPACES.
001190         88 NO-TEMPLATE-CARDS     VALUE "35" "10".
001200     05  OFCODE                  PIC X(2).
001210         88 CODE-WRITE-OK         VALUE SPACES.
001220     05  TFCODE                  PIC X(2).
001230         88 CTLTOTS-READ-OK       VALUE SPACES.
001240
001250 COPY TMPLREC.
001260 COPY CTLTOTS.
001270
001280 01  WS-CONTROL-SWITCHES.
001290     05  MORE-CARDS-SW           PIC X(1) VALUE SPACE.
001300         88  NO-MORE-CARDS           VALUE "N".
001310         88  MORE-CARDS              VALUE " ".
001320     05  DUP-NAME-FOUND-SW       PIC X(1) VALUE "N".
001330         88  DUP-NAME-FOUND          VALUE "Y".
001340
001350 01  WS-COUNTERS.
001360     05  WS-CARDS-READ           PIC 9(5) COMP.
001370     05  WS-CARDS-VALID          PIC 9(5) COMP.
001380     05  WS-CARDS-REJECTED       PIC 9(5) COMP.
001390     05  WS-SCAN-IDX             PIC 9(3) COMP.
001400     05  WS-INSERT-IDX           PIC 9(3) COMP.
001410
001420** SAME COUNTERS, PRINT-LINE VIEW FOR THE LOAD-SUMMARY MESSAGE
001430 01  WS-COUNTERS-R REDEFINES WS-COUNTERS.
001440     05  WS-PR-CARDS-READ        PIC 9(5).
001450     05  WS-PR-CARDS-VALID       PIC 9(5).
001460     05  WS-PR-CARDS-REJECTED    PIC 9(5).
001470     05  FILLER                  PIC X(6).
001480
001490** ONE-ROW HOLDING AREA FOR THE INSERTION SORT IN 450
001500 01  WS-HOLD-ROW.
001510     05  WS-HOLD-NAME                PIC X(30).
001520     05  WS-HOLD-KEYWORD-1           PIC X(20).
001530     05  WS-HOLD-KEYWORD-2           PIC X(20).
001540     05  WS-HOLD-FROM                PIC X(20).
001550     05  WS-HOLD-TO                  PIC X(20).
001560     05  WS-HOLD-MESSAGE             PIC X(30).
001570     05  WS-HOLD-PRIORITY            PIC 9(3).
001580     05  WS-HOLD-DESC                PIC X(40).
001590     05  WS-HOLD-SOURCE-SW           PIC X(1).
001600
001610 01  WS-LOAD-SUMMARY-LINE.
001620     05  FILLER                  PIC X(20) VALUE
001630         "TEMPLATE LOAD - READ".
001640     05  WS-LS-READ              PIC ZZZZ9.
001650     05  FILLER                  PIC X(10) VALUE " VALID:".
001660     05  WS-LS-VALID             PIC ZZZZ9.
001670     05  FILLER                  PIC X(12) VALUE " REJECTED:".
001680     05  WS-LS-REJECT            PIC ZZZZ9.
001690     05  FILLER                  PIC X(29) VALUE SPACES.
001700
001710 COPY ABENDREC.
001720
001730 LINKAGE SECTION.
001740 01  LS-RETURN-CODE                  PIC S9(4) COMP.
001750
001760 PROCEDURE DIVISION USING LS-RETURN-CODE.
001770     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
001780     PERFORM 200-VALIDATE-TEMPLATE THRU 200-EXIT
001790             UNTIL NO-MORE-CARDS.
001800     IF TP-TABLE-COUNT EQUAL TO ZERO
001810         PERFORM 300-LOAD-DEFAULTS THRU 300-EXIT
001820     END-IF.
001830     PERFORM 400-SORT-BY-PRIORITY THRU 400-EXIT
001840             VARYING WS-INSERT-IDX FROM 2 BY 1
001850             UNTIL WS-INSERT-IDX GREATER THAN TP-TABLE-COUNT.
001860     PERFORM 700-WRITE-VALTMPL THRU 700-EXIT
001870             VARYING WS-SCAN-IDX FROM 1 BY 1
001880             UNTIL WS-SCAN-IDX GREATER THAN TP-TABLE-COUNT.
001890     PERFORM 900-CLEANUP THRU 900-EXIT.
001900     MOVE ZERO TO LS-RETURN-CODE.
001910     GOBACK.
001920
001930 000-HOUSEKEEPING.
001940     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
001950     OPEN INPUT CTLTOTS-FILE.
001960     READ CTLTOTS-FILE INTO AT-ANALYSIS-TOTALS
001970         AT END
001980         MOVE "** MISSING CTLTOTS AT TPLLOAD START"
001990                                  TO ABEND-REASON
002000         GO TO 1000-ABEND-RTN
002010     END-READ.
002020     CLOSE CTLTOTS-FILE.
002030     OPEN INPUT TEMPLATE-CARDS.
002040     OPEN OUTPUT VALTMPL.
002050     OPEN OUTPUT SYSOUT.
002060     MOVE ZERO TO WS-CARDS-READ WS-CARDS-VALID WS-CARDS-REJECTED.
002070     MOVE ZERO TO TP-TABLE-COUNT.
002080     IF NO-TEMPLATE-CARDS
002090         MOVE "N" TO MORE-CARDS-SW
002100     ELSE
002110         READ TEMPLATE-CARDS INTO TP-TEMPLATE-REC
002120             AT END
002130             MOVE "N" TO MORE-CARDS-SW
002140         END-READ
002150     END-IF.
002160     GO TO 000-EXIT.
002170 000-EXIT.
002180     EXIT.
002190
002200 200-VALIDATE-TEMPLATE.
002210     MOVE "200-VALIDATE-TEMPLATE" TO PARA-NAME.
002220     ADD 1 TO WS-CARDS-READ.
002230     MOVE "N" TO DUP-NAME-FOUND-SW.
002240     MOVE 1 TO WS-SCAN-IDX.
002250     PERFORM 250-CHECK-ONE-NAME THRU 250-EXIT
002260             UNTIL WS-SCAN-IDX GREATER THAN TP-TABLE-COUNT.
002270     IF TP-NAME EQUAL TO SPACES
002280        OR TP-KEYWORD-1 EQUAL TO SPACES
002290        OR TP-FROM EQUAL TO SPACES
002300        OR TP-TO EQUAL TO SPACES
002310        OR TP-MESSAGE EQUAL TO SPACES
002320        OR TP-PRIORITY EQUAL TO ZERO
002330        OR TP-PRIORITY GREATER THAN 999
002340        OR DUP-NAME-FOUND
002350         ADD 1 TO WS-CARDS-REJECTED
002360     ELSE
002370         ADD 1 TO TP-TABLE-COUNT
002380         ADD 1 TO WS-CARDS-VALID
002390         MOVE TP-NAME       TO TP-TBL-NAME(TP-TABLE-COUNT)
002400         MOVE TP-KEYWORD-1  TO TP-TBL-KEYWORD-1(TP-TABLE-COUNT)
002410         MOVE TP-KEYWORD-2  TO TP-TBL-KEYWORD-2(TP-TABLE-COUNT)
002420         MOVE TP-FROM       TO TP-TBL-FROM(TP-TABLE-COUNT)
002430         MOVE TP-TO         TO TP-TBL-TO(TP-TABLE-COUNT)
002440         MOVE TP-MESSAGE    TO TP-TBL-MESSAGE(TP-TABLE-COUNT)
002450         MOVE TP-PRIORITY   TO TP-TBL-PRIORITY(TP-TABLE-COUNT)
002460         MOVE TP-DESC       TO TP-TBL-DESC(TP-TABLE-COUNT)
002470         MOVE "C"           TO TP-TBL-SOURCE-SW(TP-TABLE-COUNT)
002480     END-IF.
002490     READ TEMPLATE-CARDS INTO TP-TEMPLATE-REC
002500         AT END
002510         MOVE "N" TO MORE-CARDS-SW
002520     END-READ.
002530     GO TO 200-EXIT.
002540 200-EXIT.
002550     EXIT.
002560
002570** BR-T3 - ONE PASS OF THE TABLE-SO-FAR, CALLED FROM 200
002580 250-CHECK-ONE-NAME.
002590     IF TP-TBL-NAME(WS-SCAN-IDX) EQUAL TO TP-NAME
002600         MOVE "Y" TO DUP-NAME-FOUND-SW
002610     END-IF.
002620     ADD 1 TO WS-SCAN-IDX.
002630     GO TO 250-EXIT.
002640 250-EXIT.
002650     EXIT.
002660
002670** BR-T5 DEFAULT TEMPLATE SET - CAMERA ACTIVITY LAUNCH IS
002680** LOADED AS THE 2-KEYWORD ACTIVITYMANAGER + STARTING MATCH;
002700 300-LOAD-DEFAULTS.
002710     MOVE "300-LOAD-DEFAULTS" TO PARA-NAME.
002720     MOVE 5 TO TP-TABLE-COUNT.
002730     MOVE "Camera Service Start"        TO TP-TBL-NAME(1).
002740     MOVE "CameraService"               TO TP-TBL-KEYWORD-1(1).
002750     MOVE "start"                       TO TP-TBL-KEYWORD-2(1).
002760     MOVE "System"                      TO TP-TBL-FROM(1).
002770     MOVE "CameraService"               TO TP-TBL-TO(1).
002780     MOVE "Service Start"               TO TP-TBL-MESSAGE(1).
002790     MOVE 1                             TO TP-TBL-PRIORITY(1).
002800     MOVE "DEFAULT TEMPLATE"            TO TP-TBL-DESC(1).
002810     MOVE "D"                           TO TP-TBL-SOURCE-SW(1).
002820
002830     MOVE "Camera Activity Launch"      TO TP-TBL-NAME(2).
002840     MOVE "ActivityManager"             TO TP-TBL-KEYWORD-1(2).
002850     MOVE "Starting"                    TO TP-TBL-KEYWORD-2(2).
002860     MOVE "ActivityManager"             TO TP-TBL-FROM(2).
002870     MOVE "CameraActivity"              TO TP-TBL-TO(2).
002880     MOVE "Start Activity"              TO TP-TBL-MESSAGE(2).
002890     MOVE 2                             TO TP-TBL-PRIORITY(2).
002900     MOVE "DEFAULT TEMPLATE"            TO TP-TBL-DESC(2).
002910     MOVE "D"                           TO TP-TBL-SOURCE-SW(2).
002920
002930     MOVE "Camera HAL Connection"       TO TP-TBL-NAME(3).
002940     MOVE "CameraHAL"                   TO TP-TBL-KEYWORD-1(3).
002950     MOVE "connect"                     TO TP-TBL-KEYWORD-2(3).
002960     MOVE "CameraService"               TO TP-TBL-FROM(3).
002970     MOVE "CameraHAL"                   TO TP-TBL-TO(3).
002980     MOVE "HAL Connection"              TO TP-TBL-MESSAGE(3).
002990     MOVE 3                             TO TP-TBL-PRIORITY(3).
003000     MOVE "DEFAULT TEMPLATE"            TO TP-TBL-DESC(3).
003010     MOVE "D"                           TO TP-TBL-SOURCE-SW(3).
003020
003030     MOVE "Vehicle Gear Change"         TO TP-TBL-NAME(4).
003040     MOVE "VehicleHAL"                  TO TP-TBL-KEYWORD-1(4).
003050     MOVE "gear"                        TO TP-TBL-KEYWORD-2(4).
003060     MOVE "VehicleHAL"                  TO TP-TBL-FROM(4).
003070     MOVE "CameraApp"                   TO TP-TBL-TO(4).
003080     MOVE "Gear Change Event"           TO TP-TBL-MESSAGE(4).
003090     MOVE 4                             TO TP-TBL-PRIORITY(4).
003100     MOVE "DEFAULT TEMPLATE"            TO TP-TBL-DESC(4).
003110     MOVE "D"                           TO TP-TBL-SOURCE-SW(4).
003120
003130     MOVE "Camera Error"                TO TP-TBL-NAME(5).
003140     MOVE "Camera"                      TO TP-TBL-KEYWORD-1(5).
003150     MOVE "error"                       TO TP-TBL-KEYWORD-2(5).
003160     MOVE "CameraHAL"                   TO TP-TBL-FROM(5).
003170     MOVE "CameraService"               TO TP-TBL-TO(5).
003180     MOVE "Error Notification"          TO TP-TBL-MESSAGE(5).
003190     MOVE 5                             TO TP-TBL-PRIORITY(5).
003200     MOVE "DEFAULT TEMPLATE"            TO TP-TBL-DESC(5).
003210     MOVE "D"                           TO TP-TBL-SOURCE-SW(5).
003220     MOVE TP-TABLE-COUNT TO WS-CARDS-VALID.
003230     GO TO 300-EXIT.
003240 300-EXIT.
003250     EXIT.
003260
003270** BR-T4 - ASCENDING PRIORITY, TIES KEEP LOAD ORDER (STABLE
003280** INSERTION SORT - THE TABLE IS AT MOST 50 ROWS SO A SIMPLE
003290** SORT IS PLENTY FAST).  DRIVEN OUT-OF-LINE BY THE VARYING
003300** CLAUSE ON THE MAINLINE PERFORM.
003310 400-SORT-BY-PRIORITY.
003320     MOVE "400-SORT-BY-PRIORITY" TO PARA-NAME.
003330     MOVE TP-TABLE-ROW(WS-INSERT-IDX) TO WS-HOLD-ROW.
003340     MOVE WS-INSERT-IDX TO WS-SCAN-IDX.
003350     GO TO 400-SHIFT-LOOP.
003360 400-SHIFT-LOOP.
003370     IF WS-SCAN-IDX LESS THAN 2
003380         GO TO 400-STORE-HOLD
003390     END-IF.
003400     IF TP-TBL-PRIORITY(WS-SCAN-IDX - 1) LESS THAN OR EQUAL TO
003410                                    WS-HOLD-PRIORITY
003420         GO TO 400-STORE-HOLD
003430     END-IF.
003440     MOVE TP-TABLE-ROW(WS-SCAN-IDX - 1) TO
003450                                    TP-TABLE-ROW(WS-SCAN-IDX).
003460     SUBTRACT 1 FROM WS-SCAN-IDX.
003470     GO TO 400-SHIFT-LOOP.
003480 400-STORE-HOLD.
003490     MOVE WS-HOLD-ROW TO TP-TABLE-ROW(WS-SCAN-IDX).
003500     GO TO 400-EXIT.
003510 400-EXIT.
003520     EXIT.
003530
003540 700-WRITE-VALTMPL.
003550     MOVE "700-WRITE-VALTMPL" TO PARA-NAME.
003560     MOVE TP-TBL-NAME(WS-SCAN-IDX)      TO TP-NAME.
003570     MOVE TP-TBL-KEYWORD-1(WS-SCAN-IDX) TO TP-KEYWORD-1.
003580     MOVE TP-TBL-KEYWORD-2(WS-SCAN-IDX) TO TP-KEYWORD-2.
003590     MOVE TP-TBL-FROM(WS-SCAN-IDX)      TO TP-FROM.
003600     MOVE TP-TBL-TO(WS-SCAN-IDX)        TO TP-TO.
003610     MOVE TP-TBL-MESSAGE(WS-SCAN-IDX)   TO TP-MESSAGE.
003620     MOVE TP-TBL-PRIORITY(WS-SCAN-IDX)  TO TP-PRIORITY.
003630     MOVE TP-TBL-DESC(WS-SCAN-IDX)      TO TP-DESC.
003640     WRITE TP-TEMPLATE-REC.
003650     GO TO 700-EXIT.
003660 700-EXIT.
003670     EXIT.
003680
003690 900-CLEANUP.
003700     MOVE "900-CLEANUP" TO PARA-NAME.
003710     MOVE WS-CARDS-READ     TO WS-LS-READ.
003720     MOVE WS-CARDS-VALID    TO WS-LS-VALID.
003730     MOVE WS-CARDS-REJECTED TO WS-LS-REJECT.
003740     WRITE SYSOUT-REC FROM WS-LOAD-SUMMARY-LINE.
003750     CLOSE TEMPLATE-CARDS, VALTMPL, SYSOUT.
003760     OPEN OUTPUT CTLTOTS-FILE.
003770     WRITE CTLTOTS-REC FROM AT-ANALYSIS-TOTALS.
003780     CLOSE CTLTOTS-FILE.
003790     GO TO 900-EXIT.
003800 900-EXIT.
003810     EXIT.
003820
003830 1000-ABEND-RTN.
003840     DISPLAY "ABEND IN PARAGRAPH: " PARA-NAME.
003850     DISPLAY "REASON: " ABEND-REASON.
003860     DIVIDE ZERO-VAL INTO ONE-VAL.
003870
