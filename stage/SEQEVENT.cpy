000100******************************************************************
000110*  COPYBOOK.......  SEQEVENT
000120*  DESCRIPTION....  SEQUENCE-EVENT RECORD, GENERATED BY SEQGEN
000130*                   FROM A MATCHED LOG ENTRY, AND THE STATISTICS
000140*                   WORK TABLES CARRIED FORWARD TO THE DIAGRAM,
000150*                   EXPORT AND EVIDENCE STEPS.  COPIED INTO
000160*                   SEQGEN, SEQRPT AND SEQEXP.
000170******************************************************************
000180*  MAINTENANCE LOG
000190*  DATE      INIT  TICKET      DESCRIPTION
000200*  --------  ----  ----------  --------------------------------
000210*  06/30/89  JS    DDS-2210    ORIGINAL COPYBOOK - MODELED ON
000220*                              THE WS-TRAILER-REC PATTERN OUT OF
000230*                              PATSRCH.
000240*  03/05/91  JS    DDS-2255    ADDED SE-LINE-NO SO THE EVIDENCE
000250*                              STEP CAN CITE THE SOURCE LINE.
000260*  10/17/93  TGD   DDS-2318    ADDED THE PARTICIPANT AND
000270*                              EVENT-TYPE STATISTICS TABLES FOR
000280*                              THE SEQEXP SUMMARY EXPORT.
000290*  05/09/96  AK    DDS-2382    RAISED SE-PART-TABLE FROM 10 TO 20
000300*                              ENTRIES - THE VEHICLE-GEAR
000310*                              TEMPLATE ADDED A FIFTH ENTITY.
000320*  01/25/99  RLH   DDS-2443    Y2K REVIEW - NO DATE FIELDS IN
000330*                              THIS COPYBOOK.  NO CHANGE REQUIRED.
000340*  07/08/00  MM    DDS-2465    ADDED SE-PART-TALLY - SEQEXP NEEDS
000350*                              A PER-PARTICIPANT EVENT COUNT, NOT
000360*                              JUST PRESENCE, FOR ITS STATISTICS
000370*                              SECTION.
000380******************************************************************
000390
000400** ONE GENERATED SEQUENCE EVENT, WRITTEN TO THE SEQUENCE-EVENTS
000410** WORK FILE IN CHRONOLOGICAL (INPUT) ORDER
000420 01  SE-SEQUENCE-EVENT.
000430     05  SE-SEQ-NO                   PIC 9(5).
000440     05  SE-TIMESTAMP                PIC X(18).
000450     05  SE-FROM                     PIC X(20).
000460     05  SE-TO                       PIC X(20).
000470     05  SE-MESSAGE                  PIC X(30).
000480     05  SE-EVENT-TYPE               PIC X(30).
000490     05  SE-LEVEL                    PIC X(1).
000500     05  SE-TAG                      PIC X(20).
000510     05  SE-LINE-NO                  PIC 9(7).
000520     05  FILLER                      PIC X(19).
000530
000540** SAME 170 BYTES, PARTICIPANT-PAIR VIEW USED WHEN SEQRPT BUILDS
000550** THE MERMAID PARTICIPANT LIST
000560 01  SE-SEQUENCE-EVENT-R REDEFINES SE-SEQUENCE-EVENT.
000570     05  FILLER                      PIC X(23).
000580     05  SE-KEY-FROM                 PIC X(20).
000590     05  SE-KEY-TO                   PIC X(20).
000600     05  FILLER                      PIC X(107).
000610
000620** RUNNING PARTICIPANT TABLE - ONE ENTRY PER DISTINCT FROM/TO
000630** ENTITY SEEN, IN FIRST-SEEN ORDER (SEQRPT 200-BUILD-PARTS RTN)
000640 01  WS-PARTICIPANT-TABLE-AREA.
000650     05  SE-PART-COUNT               PIC 9(3) COMP.
000660     05  SE-PART-ROW OCCURS 20 TIMES INDEXED BY SE-PART-IDX.
000670         10  SE-PART-NAME             PIC X(20).
000680         10  SE-PART-TALLY            PIC 9(7) COMP.
000690
000700** RUNNING EVENT-TYPE STATISTICS TABLE - ONE ENTRY PER TEMPLATE
000710** NAME SEEN, USED BY SEQEXP 200-ACCUMULATE-STATS
000720 01  WS-EVTYPE-TABLE-AREA.
000730     05  SE-EVTYPE-COUNT             PIC 9(3) COMP.
000740     05  SE-EVTYPE-ROW OCCURS 50 TIMES INDEXED BY SE-EVTYPE-IDX.
000750         10  SE-EVTYPE-NAME           PIC X(30).
000760         10  SE-EVTYPE-TALLY          PIC 9(7) COMP.
000770
000780** RUNNING SEVERITY-LEVEL STATISTICS TABLE - SIX ENTRIES, ONE PER
000790** LOG LEVEL, LOADED IN FIXED ORDER FROM LE-SEVERITY-TABLE
000800 01  WS-LEVEL-TABLE-AREA.
000810     05  SE-LEVEL-ROW OCCURS 6 TIMES INDEXED BY SE-LEVEL-IDX.
000820         10  SE-LEVEL-CODE            PIC X(1).
000830         10  SE-LEVEL-TALLY           PIC 9(7) COMP.
000840
000850
