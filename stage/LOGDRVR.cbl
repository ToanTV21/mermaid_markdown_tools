000100******************************************************************
000110* PROGRAM.......  LOGDRVR
000120* DESCRIPTION....  BATCH DRIVER FOR THE IN-VEHICLE CAMERA-LOG
000130*                  ANALYSIS RUN.  CALLS EACH SUB-STEP IN TURN.
000140*                  EACH STEP READS THE RUNNING ANALYSIS-TOTALS
000150*                  FROM CTLTOTS AT ITS OWN 000-HOUSEKEEPING AND
000160*                  REWRITES THEM AT ITS OWN CLEANUP, THE SAME
000170*                  HAND-OFF-TICKET IDIOM THE OLD PATSRCH/DALYUPDT
000180*                  CHAIN USED FOR WS-TRAILER-REC.  LOGDRVR ITSELF
000190*                  ONLY RE-READS CTLTOTS ONCE, AT THE END, TO
000200*                  PRINT THE JOB SUMMARY.
000210******************************************************************
000220* MAINTENANCE LOG
000230* DATE      INIT  TICKET      DESCRIPTION
000240* --------  ----  ----------  --------------------------------
000250* 03/11/89  JS    DDS-2600    ORIGINAL PROGRAM.
000260* 09/08/91  JS    DDS-2644    ADDED THE OPTIONAL FILTER-CRITERIA
000270*                             CONTROL CARD (STEP 4 IS SKIPPED
000280*                             WHEN THE CARD IS BLANK).
000290* 02/17/94  TGD   DDS-2701    ADDED THE EVIDENCE-REPORT STEP,
000300*                             CONDITIONAL ON A TEST-ID BEING
000310*                             SUPPLIED ON THE CONTROL CARD.
000320* 10/30/96  AK    DDS-2760    ADDED CC-CRITERIA-COUNT DERIVATION
000330*                             SO WE STOP MIS-COUNTING A CARD OF
000340*                             ALL SPACES AS "CRITERIA SUPPLIED".
000350* 03/09/99  RLH   DDS-2801    Y2K REVIEW - WS-RUN-DATE MOVED FROM
000360*                             A 6-DIGIT ACCEPT TO AN 8-DIGIT
000370*                             ACCEPT FROM DATE YYYYMMDD.  TESTED
000380*                             CENTURY ROLL AGAINST 01/01/2000.
000390* 08/04/00  RLH   DDS-2817    ADDED THE FINAL JOB-SUMMARY DISPLAY
000400*                             LINES (ENTRIES, EVENTS, TEMPLATES,
000410*                             OUTPUT FILE LIST) PER TICKET FROM
000420*                             THE TEST-AUTOMATION GROUP.
000430******************************************************************
000440
000450 IDENTIFICATION DIVISION.
000460 PROGRAM-ID.  LOGDRVR.
000470 AUTHOR. JON SAYLES.
000480 INSTALLATION. COBOL DEVELOPMENT CENTER.
000490 DATE-WRITTEN. 03/11/89.
000500 DATE-COMPILED. 03/11/89.
000510 SECURITY. NON-CONFIDENTIAL.
000520
000530 ENVIRONMENT DIVISION.
000540 CONFIGURATION SECTION.
000550 SOURCE-COMPUTER. IBM-390.
000560 OBJECT-COMPUTER. IBM-390.
000570 SPECIAL-NAMES.
000580     C01 IS NEXT-PAGE.
000590
000600 INPUT-OUTPUT SECTION.
000610 FILE-CONTROL.
000620     SELECT SYSOUT
000630     ASSIGN TO UT-S-SYSOUT
000640       ORGANIZATION IS SEQUENTIAL.
000650
000660     SELECT CTLCARD
000670     ASSIGN TO UT-S-CTLCARD
000680       ACCESS MODE IS SEQUENTIAL
000690       FILE STATUS IS CFCODE.
000700
000710     SELECT CTLTOTS-FILE
000720     ASSIGN TO UT-S-CTLTOTS
000730       ACCESS MODE IS SEQUENTIAL
000740       FILE STATUS IS TFCODE.
000750
000760 DATA DIVISION.
000770 FILE SECTION.
000780 FD  SYSOUT
000790     RECORDING MODE IS F
000800     LABEL RECORDS ARE STANDARD
000810     RECORD CONTAINS 100 CHARACTERS
000820     BLOCK CONTAINS 0 RECORDS
000830     DATA RECORD IS SYSOUT-REC.
000840 01  SYSOUT-REC  PIC X(100).
000850
000860** ONE-CARD RUN PARAMETER FILE - MAY BE EMPTY, IN WHICH CASE NO
000870** FILTER CRITERIA APPLY AND NO EVIDENCE REPORT IS PRODUCED
000880 FD  CTLCARD
000890     RECORDING MODE IS F
000900     LABEL RECORDS ARE STANDARD
000910     RECORD CONTAINS 80 CHARACTERS
000920     BLOCK CONTAINS 0 RECORDS
000930     DATA RECORD IS CTLCARD-REC.
000940 01  CTLCARD-REC.
000950     05  CTLCARD-KEYWORD             PIC X(20).
000960     05  CTLCARD-TAG                 PIC X(20).
000970     05  CTLCARD-MIN-LEVEL           PIC X(1).
000980     05  CTLCARD-TEST-ID             PIC X(10).
000990     05  FILLER                      PIC X(29).
001000
001010** ONE-RECORD CONTROL-TOTALS HAND-OFF FILE - CREATED HERE AT
001020** JOB START, RE-READ AND REWRITTEN BY EACH SUB-STEP, RE-READ
001030** ONE FINAL TIME HERE FOR THE JOB-SUMMARY DISPLAY
001040 FD  CTLTOTS-FILE
001050     RECORDING MODE IS F
001060     LABEL RECORDS ARE STANDARD
001070     RECORD CONTAINS 100 CHARACTERS
001080     BLOCK CONTAINS 0 RECORDS
001090     DATA RECORD IS CTLTOTS-REC.
001100 01  CTLTOTS-REC                     PIC X(100).
001110
001120 WORKING-STORAGE SECTION.
001130
001140 01  FILE-STATUS-CODES.
001150     05  CFCODE                  PIC X(2).
001160         88 CTLCARD-READ-OK       VALUE SPACES.
001170         88 NO-CTLCARD-SUPPLIED   VALUE "10".
001180     05  TFCODE                  PIC X(2).
001190         88 CTLTOTS-READ-OK       VALUE SPACES.
001200         88 NO-MORE-CTLTOTS       VALUE "10".
001210
001220** LAYOUTS COMMON TO EVERY STEP OF THE LOG-ANALYSIS RUN
001230 COPY LOGENTRY.
001240 COPY TMPLREC.
001250 COPY SEQEVENT.
001260 COPY CTLTOTS.
001270 COPY FILTPARM.
001280
001290 77  WS-RUN-DATE                 PIC 9(8).
001300 77  WS-STEP-RETURN-CODE         PIC S9(4) COMP.
001310 77  WS-OUTPUT-FILE-COUNT        PIC 9(1) COMP VALUE 0.
001320
001330 01  WS-CONTROL-SWITCHES.
001340     05  MORE-CTLCARD-SW         PIC X(1) VALUE SPACE.
001350         88  NO-CTLCARD              VALUE "N".
001360         88  CTLCARD-PRESENT          VALUE " ".
001370     05  RUN-FILTER-STEP-SW      PIC X(1) VALUE "N".
001380         88  RUN-FILTER-STEP          VALUE "Y".
001390     05  RUN-EVIDENCE-STEP-SW    PIC X(1) VALUE "N".
001400         88  RUN-EVIDENCE-STEP        VALUE "Y".
001410
001420** SAME SWITCH BYTE, BIT-TEST VIEW USED WHEN DIAGNOSING A BAD
001430** CONTROL CARD FROM THE ABEND ROUTINE (DUMP-FRIENDLY LAYOUT)
001440 01  WS-CONTROL-SWITCHES-R REDEFINES WS-CONTROL-SWITCHES.
001450     05  WS-SWITCH-BYTE-1        PIC X(1).
001460     05  WS-SWITCH-BYTE-2        PIC X(1).
001470     05  WS-SWITCH-BYTE-3        PIC X(1).
001480
001490 COPY ABENDREC.
001500
001510 PROCEDURE DIVISION.
001520     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
001530     PERFORM 100-LOAD-TEMPLATES THRU 100-EXIT.
001540     PERFORM 200-READ-AND-PARSE THRU 200-EXIT.
001550     IF RUN-FILTER-STEP
001560         PERFORM 300-FILTER-ENTRIES THRU 300-EXIT
001570     END-IF.
001580     PERFORM 400-GENERATE-EVENTS THRU 400-EXIT.
001590     PERFORM 500-WRITE-DIAGRAMS THRU 500-EXIT.
001600     PERFORM 600-WRITE-EXPORT THRU 600-EXIT.
001610     IF RUN-EVIDENCE-STEP
001620         PERFORM 700-WRITE-EVIDENCE THRU 700-EXIT
001630     END-IF.
001640     PERFORM 800-WRITE-CATALOG THRU 800-EXIT.
001650     PERFORM 900-CLEANUP THRU 900-EXIT.
001660     MOVE ZERO TO RETURN-CODE.
001670     GOBACK.
001680
001690 000-HOUSEKEEPING.
001700     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
001710     DISPLAY "******** BEGIN JOB LOGDRVR ********".
001720     ACCEPT WS-RUN-DATE FROM DATE YYYYMMDD.
001730     OPEN OUTPUT SYSOUT.
001740     INITIALIZE AT-ANALYSIS-TOTALS.
001750     MOVE WS-RUN-DATE TO AT-RUN-DATE.
001760     PERFORM 950-WRITE-CTLTOTS THRU 950-EXIT.
001770     OPEN INPUT CTLCARD.
001780     READ CTLCARD INTO CTLCARD-REC
001790         AT END
001800         MOVE "N" TO MORE-CTLCARD-SW
001810     END-READ.
001820     IF CTLCARD-PRESENT
001830         MOVE CTLCARD-KEYWORD   TO FP-KEYWORD
001840         MOVE CTLCARD-TAG       TO FP-TAG
001850         MOVE CTLCARD-MIN-LEVEL TO FP-MIN-LEVEL
001860         MOVE CTLCARD-TEST-ID   TO FP-TEST-ID
001870         IF FP-KEYWORD NOT = SPACES OR
001880            FP-TAG     NOT = SPACES OR
001890            FP-MIN-LEVEL-SUPPLIED
001900             MOVE "Y" TO RUN-FILTER-STEP-SW
001910         END-IF
001920         IF FP-TEST-ID NOT = SPACES
001930             MOVE "Y" TO RUN-EVIDENCE-STEP-SW
001940         END-IF
001950     ELSE
001960         MOVE SPACES TO FP-FILTER-PARMS
001970     END-IF.
001980     CLOSE CTLCARD.
001990     GO TO 000-EXIT.
002000 000-EXIT.
002010     EXIT.
002020
002030 100-LOAD-TEMPLATES.
002040     MOVE "100-LOAD-TEMPLATES" TO PARA-NAME.
002050     CALL "TPLLOAD" USING WS-STEP-RETURN-CODE.
002060     IF WS-STEP-RETURN-CODE NOT EQUAL TO ZERO
002070         MOVE "** NON-ZERO RETURN-CODE FROM TPLLOAD"
002080                                  TO ABEND-REASON
002090         GO TO 1000-ABEND-RTN
002100     END-IF.
002110     GO TO 100-EXIT.
002120 100-EXIT.
002130     EXIT.
002140
002150 200-READ-AND-PARSE.
002160     MOVE "200-READ-AND-PARSE" TO PARA-NAME.
002170     CALL "LOGPARSE" USING WS-STEP-RETURN-CODE.
002180     IF WS-STEP-RETURN-CODE NOT EQUAL TO ZERO
002190         MOVE "** NON-ZERO RETURN-CODE FROM LOGPARSE"
002200                                  TO ABEND-REASON
002210         GO TO 1000-ABEND-RTN
002220     END-IF.
002230     GO TO 200-EXIT.
002240 200-EXIT.
002250     EXIT.
002260
002270 300-FILTER-ENTRIES.
002280     MOVE "300-FILTER-ENTRIES" TO PARA-NAME.
002290     CALL "LOGFILT" USING FP-FILTER-PARMS,
002300                           WS-STEP-RETURN-CODE.
002310     IF WS-STEP-RETURN-CODE NOT EQUAL TO ZERO
002320         MOVE "** NON-ZERO RETURN-CODE FROM LOGFILT"
002330                                  TO ABEND-REASON
002340         GO TO 1000-ABEND-RTN
002350     END-IF.
002360     GO TO 300-EXIT.
002370 300-EXIT.
002380     EXIT.
002390
002400 400-GENERATE-EVENTS.
002410     MOVE "400-GENERATE-EVENTS" TO PARA-NAME.
002420     CALL "SEQGEN" USING WS-STEP-RETURN-CODE.
002430     IF WS-STEP-RETURN-CODE NOT EQUAL TO ZERO
002440         MOVE "** NON-ZERO RETURN-CODE FROM SEQGEN"
002450                                  TO ABEND-REASON
002460         GO TO 1000-ABEND-RTN
002470     END-IF.
002480     GO TO 400-EXIT.
002490 400-EXIT.
002500     EXIT.
002510
002520 500-WRITE-DIAGRAMS.
002530     MOVE "500-WRITE-DIAGRAMS" TO PARA-NAME.
002540     CALL "SEQRPT" USING WS-STEP-RETURN-CODE.
002550     IF WS-STEP-RETURN-CODE NOT EQUAL TO ZERO
002560         MOVE "** NON-ZERO RETURN-CODE FROM SEQRPT"
002570                                  TO ABEND-REASON
002580         GO TO 1000-ABEND-RTN
002590     END-IF.
002600     ADD 2 TO WS-OUTPUT-FILE-COUNT.
002610     GO TO 500-EXIT.
002620 500-EXIT.
002630     EXIT.
002640
002650 600-WRITE-EXPORT.
002660     MOVE "600-WRITE-EXPORT" TO PARA-NAME.
002670     CALL "SEQEXP" USING WS-STEP-RETURN-CODE.
002680     IF WS-STEP-RETURN-CODE NOT EQUAL TO ZERO
002690         MOVE "** NON-ZERO RETURN-CODE FROM SEQEXP"
002700                                  TO ABEND-REASON
002710         GO TO 1000-ABEND-RTN
002720     END-IF.
002730     ADD 1 TO WS-OUTPUT-FILE-COUNT.
002740     GO TO 600-EXIT.
002750 600-EXIT.
002760     EXIT.
002770
002780 700-WRITE-EVIDENCE.
002790     MOVE "700-WRITE-EVIDENCE" TO PARA-NAME.
002800     CALL "EVIDRPT" USING FP-FILTER-PARMS,
002810                           WS-STEP-RETURN-CODE.
002820     IF WS-STEP-RETURN-CODE NOT EQUAL TO ZERO
002830         MOVE "** NON-ZERO RETURN-CODE FROM EVIDRPT"
002840                                  TO ABEND-REASON
002850         GO TO 1000-ABEND-RTN
002860     END-IF.
002870     ADD 1 TO WS-OUTPUT-FILE-COUNT.
002880     GO TO 700-EXIT.
002890 700-EXIT.
002900     EXIT.
002910
002920 800-WRITE-CATALOG.
002930     MOVE "800-WRITE-CATALOG" TO PARA-NAME.
002940     CALL "TPLCAT" USING WS-STEP-RETURN-CODE.
002950     IF WS-STEP-RETURN-CODE NOT EQUAL TO ZERO
002960         MOVE "** NON-ZERO RETURN-CODE FROM TPLCAT"
002970                                  TO ABEND-REASON
002980         GO TO 1000-ABEND-RTN
002990     END-IF.
003000     ADD 1 TO WS-OUTPUT-FILE-COUNT.
003010     GO TO 800-EXIT.
003020 800-EXIT.
003030     EXIT.
003040
003050 900-CLEANUP.
003060     MOVE "900-CLEANUP" TO PARA-NAME.
003070     PERFORM 960-READ-CTLTOTS THRU 960-EXIT.
003080     DISPLAY "******** JOB SUMMARY - LOGDRVR ********" TO SYSOUT.
003090     DISPLAY "LINES READ.......... " AT-LINES-READ.
003100     DISPLAY "ENTRIES PARSED....... " AT-PARSED.
003110     DISPLAY "ENTRIES FILTERED..... " AT-FILTERED.
003120     DISPLAY "SEQUENCE EVENTS...... " AT-EVENTS.
003130     DISPLAY "TEMPLATES UNMATCHED.. " AT-UNMATCHED.
003140     DISPLAY "OUTPUT FILES WRITTEN. " WS-OUTPUT-FILE-COUNT.
003150     CLOSE SYSOUT.
003160     DISPLAY "******** END JOB LOGDRVR ********".
003170     GO TO 900-EXIT.
003180 900-EXIT.
003190     EXIT.
003200
003210 950-WRITE-CTLTOTS.
003220     OPEN OUTPUT CTLTOTS-FILE.
003230     WRITE CTLTOTS-REC FROM AT-ANALYSIS-TOTALS.
003240     CLOSE CTLTOTS-FILE.
003250     GO TO 950-EXIT.
003260 950-EXIT.
003270     EXIT.
003280
003290 960-READ-CTLTOTS.
003300     OPEN INPUT CTLTOTS-FILE.
003310     READ CTLTOTS-FILE INTO AT-ANALYSIS-TOTALS
003320         AT END
003330         MOVE "** MISSING CTLTOTS AT JOB END" TO ABEND-REASON
003340         CLOSE CTLTOTS-FILE
003350         GO TO 1000-ABEND-RTN
003360     END-READ.
003370     CLOSE CTLTOTS-FILE.
003380     GO TO 960-EXIT.
003390 960-EXIT.
003400     EXIT.
003410
003420 1000-ABEND-RTN.
003430     DISPLAY "ABEND IN PARAGRAPH: " PARA-NAME.
003440     DISPLAY "REASON: " ABEND-REASON.
003450     DIVIDE ZERO-VAL INTO ONE-VAL.
003460
