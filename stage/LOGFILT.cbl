000100******************************************************************
000110* PROGRAM.......  LOGFILT
000120* DESCRIPTION....  READLOG STEP, PART 2.  READS THE PARSED-ENTRIES
000130*                  FILE PRODUCED BY LOGPARSE AND WRITES ONLY THE
000140*                  ENTRIES THAT SATISFY ALL OF THE SUPPLIED
000150*                  KEYWORD/TAG/MIN-LEVEL CRITERIA.  A CRITERION
000160*                  LEFT BLANK ON THE CONTROL CARD IS TREATED AS
000170*                  "NOT SUPPLIED" AND DROPPED FROM THE AND TEST.
000180*                  MODELED ON THE OLD TRMTSRCH TABLE-SEARCH
000190*                  MAINLINE.
000200******************************************************************
000210* MAINTENANCE LOG
000220* DATE      INIT  TICKET      DESCRIPTION
000230* --------  ----  ----------  --------------------------------
000240* 04/03/89  JS    DDS-2615    ORIGINAL PROGRAM.
000250* 09/14/92  JS    DDS-2661    ADDED THE MINIMUM-LEVEL CRITERION -
000260*                             SEVERITY RANK COMPARE AGAINST THE
000270*                             SAME TABLE LOGPARSE USES.
000280* 05/18/95  TGD   DDS-2721    KEYWORD TEST IS NOW CASE-INSENSITIVE
000290*                             PER CUSTOMER REQUEST - INSPECT
000300*                             CONVERTING BOTH SIDES TO UPPERCASE
000310*                             BEFORE THE SUBSTRING COUNT.
000320* 02/11/97  AK    DDS-2772    ADDED THE 10,000-REC FILTOUT CAP -
000330*                             A BAD KEYWORD ONCE FILLED A FULL
000340*                             VOLUME.
000350* 03/22/99  RLH   DDS-2810    Y2K REVIEW - NO DATE FIELDS IN THIS
000360*                             PROGRAM.  NO CHANGE REQUIRED.
000370******************************************************************
000380
000390 IDENTIFICATION DIVISION.
000400 PROGRAM-ID.  LOGFILT.
000410 AUTHOR. JON SAYLES.
000420 INSTALLATION. COBOL DEVELOPMENT CENTER.
000430 DATE-WRITTEN. 04/03/89.
000440 DATE-COMPILED. 04/03/89.
000450 SECURITY. NON-CONFIDENTIAL.
000460
000470 ENVIRONMENT DIVISION.
000480 CONFIGURATION SECTION.
000490 SOURCE-COMPUTER. IBM-390.
000500 OBJECT-COMPUTER. IBM-390.
000510 SPECIAL-NAMES.
000520     C01 IS NEXT-PAGE.
000530
000540 INPUT-OUTPUT SECTION.
000550 FILE-CONTROL.
000560     SELECT SYSOUT
000570     ASSIGN TO UT-S-SYSOUT
000580       ORGANIZATION IS SEQUENTIAL.
000590
000600     SELECT PARSOUT
000610     ASSIGN TO UT-S-PARSOUT
000620       ACCESS MODE IS SEQUENTIAL
000630       FILE STATUS IS IFCODE.
000640
000650     SELECT FILTOUT
000660     ASSIGN TO UT-S-FILTOUT
000670       ACCESS MODE IS SEQUENTIAL
000680       FILE STATUS IS OFCODE.
000690
000700     SELECT CTLTOTS-FILE
000710     ASSIGN TO UT-S-CTLTOTS
000720       ACCESS MODE IS SEQUENTIAL
000730       FILE STATUS IS TFCODE.
000740
000750 DATA DIVISION.
000760 FILE SECTION.
000770 FD  SYSOUT
000780     RECORDING MODE IS F
000790     LABEL RECORDS ARE STANDARD
000800     RECORD CONTAINS 100 CHARACTERS
000810     BLOCK CONTAINS 0 RECORDS
000820     DATA RECORD IS SYSOUT-REC.
000830 01  SYSOUT-REC  PIC X(100).
000840
000850** PARSED ENTRIES FROM LOGPARSE, ONE PER RECORD
000860 FD  PARSOUT
000870     RECORDING MODE IS F
000880     LABEL RECORDS ARE STANDARD
000890     RECORD CONTAINS 141 CHARACTERS
000900     BLOCK CONTAINS 0 RECORDS
000910     DATA RECORD IS LE-FORMATTED-LINE.
000920
000930** SAME 141-BYTE LAYOUT, ONLY THE ENTRIES THAT PASSED THE FILTER
000940 FD  FILTOUT
000950     RECORDING MODE IS F
000960     LABEL RECORDS ARE STANDARD
000970     RECORD CONTAINS 141 CHARACTERS
000980     BLOCK CONTAINS 0 RECORDS
000990     DATA RECORD IS FILTOUT-REC.
001000 01  FILTOUT-REC                     PIC X(141).
001010
001020 FD  CTLTOTS-FILE
001030     RECORDING MODE IS F
001040     LABEL RECORDS ARE STANDARD
001050     RECORD CONTAINS 100 CHARACTERS
001060     BLOCK CONTAINS 0 RECORDS
001070     DATA RECORD IS CTLTOTS-REC.
001080 01  CTLTOTS-REC                     PIC X(100).
001090
001100 WORKING-STORAGE SECTION.
001110
001120 01  FILE-STATUS-CODES.
001130     05  IFCODE                  PIC X(2).
001140         88 PARSOUT-READ-OK        VALUE SPACES.
001150         88 PARSOUT-EOF            VALUE "10".
001160     05  OFCODE                  PIC X(2).
001170         88 FILTOUT-WRITE-OK       VALUE SPACES.
001180     05  TFCODE                  PIC X(2).
001190         88 CTLTOTS-READ-OK        VALUE SPACES.
001200
001210 COPY LOGENTRY.
001220 COPY CTLTOTS.
001230
001240 01  WS-CONTROL-SWITCHES.
001250     05  MORE-ENTRIES-SW         PIC X(1) VALUE "Y".
001260         88  NO-MORE-ENTRIES         VALUE "N".
001270     05  WS-PASS-SW              PIC X(1).
001280         88  WS-ENTRY-PASSES         VALUE "Y".
001290
001300 01  WS-COUNTERS.
001310     05  WS-KEYWORD-LEN          PIC 9(3) COMP.
001320     05  WS-KEYWORD-COUNT        PIC 9(3) COMP.
001330     05  WS-TRIM-IDX             PIC 9(3) COMP.
001340     05  WS-ENTRY-RANK           PIC 9(2) COMP.
001350     05  WS-FILTER-RANK          PIC 9(2) COMP.
001360     05  WS-RANK-RESULT          PIC 9(2) COMP.
001370
001380 01  WS-UC-KEYWORD                   PIC X(20).
001390 01  WS-UC-MESSAGE                   PIC X(80).
001400 01  WS-RANK-LOOKUP-CODE              PIC X(1).
001410
001420 01  WS-FILTER-SUMMARY-LINE.
001430     05  FILLER                  PIC X(22) VALUE
001440         "LOGFILT - ENTRIES READ".
001450     05  WS-FS-READ              PIC ZZZZZZ9.
001460     05  FILLER                  PIC X(10) VALUE " PASSED:".
001470     05  WS-FS-PASSED            PIC ZZZZZZ9.
001480     05  FILLER                  PIC X(23) VALUE SPACES.
001490
001500 01  WS-NO-MATCH-LINE            PIC X(100) VALUE
001510     "LOGFILT - NO ENTRIES MATCH THE SUPPLIED CRITERIA".
001520
001530 COPY ABENDREC.
001540
001550 LINKAGE SECTION.
001560 COPY FILTPARM.
001570 01  LS-RETURN-CODE                  PIC S9(4) COMP.
001580
001590 PROCEDURE DIVISION USING FP-FILTER-PARMS, LS-RETURN-CODE.
001600     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
001610     PERFORM 100-MAINLINE THRU 100-EXIT
001620             UNTIL NO-MORE-ENTRIES.
001630     PERFORM 950-CLEANUP THRU 950-EXIT.
001640     MOVE ZERO TO LS-RETURN-CODE.
001650     GOBACK.
001660
001670 000-HOUSEKEEPING.
001680     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
001690     OPEN INPUT CTLTOTS-FILE.
001700     READ CTLTOTS-FILE INTO AT-ANALYSIS-TOTALS
001710         AT END
001720         MOVE "** MISSING CTLTOTS AT LOGFILT START"
001730                                  TO ABEND-REASON
001740         GO TO 1000-ABEND-RTN
001750     END-READ.
001760     CLOSE CTLTOTS-FILE.
001770     MOVE ZERO TO AT-FILTERED.
001780     MOVE FP-KEYWORD TO WS-UC-KEYWORD.
001790     INSPECT WS-UC-KEYWORD CONVERTING
001800         "abcdefghijklmnopqrstuvwxyz" TO
001810         "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
001820     MOVE 20 TO WS-TRIM-IDX.
001830     PERFORM 250-BACKSCAN-KEYWORD THRU 250-EXIT.
001840     MOVE WS-TRIM-IDX TO WS-KEYWORD-LEN.
001850     OPEN INPUT PARSOUT.
001860     OPEN OUTPUT FILTOUT.
001870     OPEN OUTPUT SYSOUT.
001880     PERFORM 900-READ-PARSOUT THRU 900-EXIT.
001890     GO TO 000-EXIT.
001900 000-EXIT.
001910     EXIT.
001920
001930** FINDS THE TRIMMED LENGTH OF FP-KEYWORD (ZERO IF THE
001940** CRITERION WAS LEFT BLANK) SO THE INSPECT SUBSTRING COUNT
001950** BELOW NEVER MATCHES AGAINST TRAILING PAD SPACES
001960 250-BACKSCAN-KEYWORD.
001970     IF WS-TRIM-IDX EQUAL TO ZERO
001980         GO TO 250-EXIT
001990     END-IF.
002000     IF WS-UC-KEYWORD(WS-TRIM-IDX:1) NOT EQUAL TO SPACE
002010         GO TO 250-EXIT
002020     END-IF.
002030     SUBTRACT 1 FROM WS-TRIM-IDX.
002040     GO TO 250-BACKSCAN-KEYWORD.
002050 250-EXIT.
002060     EXIT.
002070
002080 100-MAINLINE.
002090     MOVE "100-MAINLINE" TO PARA-NAME.
002100     PERFORM 200-APPLY-FILTER THRU 200-EXIT.
002110     PERFORM 900-READ-PARSOUT THRU 900-EXIT.
002120     GO TO 100-EXIT.
002130 100-EXIT.
002140     EXIT.
002150
002160** BR-R5 - AND LOGIC OVER KEYWORD/TAG/MIN-LEVEL; A CRITERION LEFT
002170** BLANK ON THE CONTROL CARD IS SKIPPED, NOT TREATED AS A FAILURE
002180 200-APPLY-FILTER.
002190     MOVE "200-APPLY-FILTER" TO PARA-NAME.
002200     MOVE "Y" TO WS-PASS-SW.
002210     IF WS-KEYWORD-LEN GREATER THAN ZERO
002220         MOVE LE-FMT-MESSAGE TO WS-UC-MESSAGE
002230         INSPECT WS-UC-MESSAGE CONVERTING
002240             "abcdefghijklmnopqrstuvwxyz" TO
002250             "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
002260         MOVE ZERO TO WS-KEYWORD-COUNT
002270         INSPECT WS-UC-MESSAGE TALLYING WS-KEYWORD-COUNT
002280             FOR ALL WS-UC-KEYWORD(1:WS-KEYWORD-LEN)
002290         IF WS-KEYWORD-COUNT EQUAL TO ZERO
002300             MOVE "N" TO WS-PASS-SW
002310         END-IF
002320     END-IF.
002330     IF FP-TAG NOT EQUAL TO SPACES AND WS-ENTRY-PASSES
002340         IF LE-FMT-TAG NOT EQUAL TO FP-TAG
002350             MOVE "N" TO WS-PASS-SW
002360         END-IF
002370     END-IF.
002380     IF FP-MIN-LEVEL-SUPPLIED AND WS-ENTRY-PASSES
002390         MOVE LE-FMT-LEVEL TO WS-RANK-LOOKUP-CODE
002400         PERFORM 260-RANK-LOOKUP THRU 260-EXIT
002410         MOVE WS-RANK-RESULT TO WS-ENTRY-RANK
002420         MOVE FP-MIN-LEVEL TO WS-RANK-LOOKUP-CODE
002430         PERFORM 260-RANK-LOOKUP THRU 260-EXIT
002440         MOVE WS-RANK-RESULT TO WS-FILTER-RANK
002450         IF WS-ENTRY-RANK LESS THAN WS-FILTER-RANK
002460             MOVE "N" TO WS-PASS-SW
002470         END-IF
002480     END-IF.
002490     IF WS-ENTRY-PASSES AND AT-FILTERED LESS THAN 10000
002500         WRITE FILTOUT-REC FROM LE-FORMATTED-LINE
002510         ADD 1 TO AT-FILTERED
002520     END-IF.
002530     GO TO 200-EXIT.
002540 200-EXIT.
002550     EXIT.
002560
002570** SERIAL SEARCH OF THE SEVERITY TABLE - ONLY 6 ROWS, NOT WORTH A
002580** BINARY SEARCH
002590 260-RANK-LOOKUP.
002600     SET LE-SEV-IDX TO 1.
002610     SEARCH LE-SEVERITY-TABLE
002620         AT END
002630             MOVE ZERO TO WS-RANK-RESULT
002640         WHEN LE-SEV-CODE(LE-SEV-IDX) EQUAL TO
002650                                  WS-RANK-LOOKUP-CODE
002660             MOVE LE-SEV-RANK(LE-SEV-IDX) TO WS-RANK-RESULT
002670     END-SEARCH.
002680     GO TO 260-EXIT.
002690 260-EXIT.
002700     EXIT.
002710
002720 900-READ-PARSOUT.
002730     MOVE "900-READ-PARSOUT" TO PARA-NAME.
002740     READ PARSOUT INTO LE-FORMATTED-LINE
002750         AT END
002760         MOVE "N" TO MORE-ENTRIES-SW
002770     END-READ.
002780     GO TO 900-EXIT.
002790 900-EXIT.
002800     EXIT.
002810
002820 950-CLEANUP.
002830     MOVE "950-CLEANUP" TO PARA-NAME.
002840     MOVE AT-LINES-READ TO WS-FS-READ.
002850     MOVE AT-FILTERED   TO WS-FS-PASSED.
002860     WRITE SYSOUT-REC FROM WS-FILTER-SUMMARY-LINE.
002870     IF AT-FILTERED EQUAL TO ZERO
002880         WRITE SYSOUT-REC FROM WS-NO-MATCH-LINE
002890     END-IF.
002900     CLOSE PARSOUT, FILTOUT, SYSOUT.
002910     OPEN OUTPUT CTLTOTS-FILE.
002920     WRITE CTLTOTS-REC FROM AT-ANALYSIS-TOTALS.
002930     CLOSE CTLTOTS-FILE.
002940     GO TO 950-EXIT.
002950 950-EXIT.
002960     EXIT.
002970
002980 1000-ABEND-RTN.
002990     DISPLAY "ABEND IN PARAGRAPH: " PARA-NAME.
003000     DISPLAY "REASON: " ABEND-REASON.
003010     DIVIDE ZERO-VAL INTO ONE-VAL.
003020
