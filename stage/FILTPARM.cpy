000100******************************************************************
000110*  COPYBOOK.......  FILTPARM
000120*  DESCRIPTION....  LINKAGE-SECTION RUN-PARAMETER RECORD PASSED
000130*                   BY LOGDRVR ON EVERY CALL TO LOGFILT AND
000140*                   EVIDRPT SO EACH STEP SEES THE SAME KEYWORD,
000150*                   TAG, MINIMUM-LEVEL AND TEST-ID CRITERIA
000160*                   WITHOUT RE-READING THE CONTROL CARD.
000170******************************************************************
000180*  MAINTENANCE LOG
000190*  DATE      INIT  TICKET      DESCRIPTION
000200*  --------  ----  ----------  --------------------------------
000210*  12/04/89  JS    DDS-2218    ORIGINAL COPYBOOK - MODELED ON THE
000220*                              CALC-COSTS-REC LINKAGE PATTERN OUT
000230*                              OF PATSRCH/CLCLBCST.
000240*  05/27/93  TGD   DDS-2316    ADDED FP-ENVIRONMENT-TEXT FOR THE
000250*                              EVIDENCE-REPORT HEADER LINE.
000260*  08/30/97  MM    DDS-2405    ADDED FP-CRITERIA-COUNT SO LOGFILT
000270*                              CAN TELL "NO CRITERIA SUPPLIED"
000280*                              FROM "ALL BLANK CRITERIA".
000290*  02/19/99  RLH   DDS-2449    Y2K REVIEW - NO DATE FIELDS IN
000300*                              THIS COPYBOOK.  NO CHANGE REQUIRED.
000310******************************************************************
000320
000330** PASSED CALL 'LOGFILT' USING FP-FILTER-PARMS
000340** AND       CALL 'EVIDRPT' USING FP-FILTER-PARMS
000350 01  FP-FILTER-PARMS.
000360     05  FP-KEYWORD                  PIC X(20).
000370     05  FP-TAG                      PIC X(20).
000380     05  FP-MIN-LEVEL                PIC X(1).
000390         88  FP-MIN-LEVEL-SUPPLIED   VALUE "V" "D" "I" "W" "E"
000400                                            "F".
000410     05  FP-TEST-ID                  PIC X(10).
000420     05  FP-CRITERIA-COUNT           PIC 9(1) COMP.
000430     05  FP-ENVIRONMENT-TEXT         PIC X(30).
000440     05  FP-RETURN-CODE              PIC 9(2) COMP.
000450         88  FP-CALL-OK                  VALUE 0.
000460         88  FP-CALL-FAILED              VALUE 1 THRU 99.
000470
