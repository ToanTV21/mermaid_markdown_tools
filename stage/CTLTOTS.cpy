000100******************************************************************
000110*  COPYBOOK.......  CTLTOTS
000120*  DESCRIPTION....  RUN CONTROL-TOTALS TRAILER RECORD, PASSED
000130*                   FORWARD FROM STEP TO STEP ON THE CONTROL
000140*                   TOTALS FILE, AND THE COVERAGE-METRICS WORK
000150*                   FIELDS USED BY THE EVIDENCE REPORT.  COPIED
000160*                   INTO LOGDRVR, LOGPARSE, LOGFILT, SEQGEN,
000170*                   SEQEXP AND EVIDRPT.
000180******************************************************************
000190*  MAINTENANCE LOG
000200*  DATE      INIT  TICKET      DESCRIPTION
000210*  --------  ----  ----------  --------------------------------
000220*  07/18/89  JS    DDS-2212    ORIGINAL COPYBOOK - CARVED OUT OF
000230*                              THE WS-TRAILER-REC IN PATSRCH SO
000240*                              MORE THAN ONE STEP COULD SHARE IT.
000250*  04/02/91  JS    DDS-2258    ADDED AT-LEVEL-COUNT TABLE FOR THE
000260*                              PER-SEVERITY BREAKDOWN ON THE
000270*                              EVIDENCE REPORT.
000280*  11/21/93  TGD   DDS-2322    ADDED CM-COVERAGE-METRICS GROUP -
000290*                              EVIDRPT NO LONGER RECOMPUTES THE
000300*                              RATES FROM SCRATCH EACH RUN.
000310*  06/14/96  AK    DDS-2385    ADDED AT-TEST-ID AND AT-RUN-DATE SO
000320*                              THE TRAILER CAN IDENTIFY WHICH RUN
000330*                              PRODUCED IT.
000340*  02/02/99  RLH   DDS-2446    Y2K REVIEW - AT-RUN-DATE EXPANDED
000350*                              FROM PIC 9(6) TO PIC 9(8) FOR A
000360*                              4-DIGIT YEAR.  TESTED CENTURY ROLL.
000370******************************************************************
000380
000390** RUN CONTROL TOTALS - WRITTEN AS THE LAST RECORD ON THE
000400** CONTROL-TOTALS WORK FILE AT THE END OF EACH BATCH STEP AND
000410** READ BACK IN BY THE NEXT STEP
000420 01  AT-ANALYSIS-TOTALS.
000430     05  AT-TEST-ID                  PIC X(10).
000440     05  AT-RUN-DATE                 PIC 9(8).
000450     05  AT-LINES-READ               PIC 9(7) COMP.
000460     05  AT-PARSED                   PIC 9(7) COMP.
000470     05  AT-UNPARSED                 PIC 9(7) COMP.
000480     05  AT-CONTINUATIONS            PIC 9(7) COMP.
000490     05  AT-FILTERED                 PIC 9(7) COMP.
000500     05  AT-EVENTS                   PIC 9(5) COMP.
000510     05  AT-UNMATCHED                PIC 9(7) COMP.
000520     05  AT-PARSE-RATE               PIC 9(3)V99.
000530     05  AT-LEVEL-COUNT-TABLE.
000540         10  AT-LEVEL-COUNT OCCURS 6 TIMES PIC 9(7) COMP.
000550     05  FILLER                      PIC X(20).
000560
000570** SAME RECORD, SEVERITY-INDEXED VIEW USED BY EVIDRPT WHEN IT
000580** WALKS THE SIX LEVEL COUNTERS AGAINST LE-SEVERITY-TABLE
000590 01  AT-LEVEL-COUNT-TABLE-R REDEFINES AT-LEVEL-COUNT-TABLE.
000600     05  AT-LEVEL-CTR OCCURS 6 TIMES INDEXED BY AT-LEVEL-IDX
000610                      PIC 9(7) COMP.
000620
000630** EVIDENCE-REPORT COVERAGE METRICS - COMPUTED ONCE BY EVIDRPT
000640** 200-COMPUTE-COVERAGE AND CARRIED ON THE SAME TRAILER RECORD
000650 01  CM-COVERAGE-METRICS.
000660     05  CM-TEMPLATE-MATCH-RATE      PIC 9(3)V99.
000670     05  CM-EVENT-GEN-RATE           PIC 9(3)V99.
000680     05  CM-LOG-SUCCESS-RATE         PIC 9(3)V99.
000690     05  CM-COVERAGE-RATE            PIC 9(3)V99.
000700     05  FILLER                      PIC X(8).
000710
000720** CONTROL-CARD LAYOUT FOR THE OPTIONAL RUN-PARAMETER CARD READ
000730** BY LOGDRVR AT STEP 1 - KEYWORD/TAG/MIN-LEVEL/TEST-ID FILTERS
000740 01  CC-CONTROL-CARD.
000750     05  CC-KEYWORD                  PIC X(20).
000760     05  CC-TAG                      PIC X(20).
000770     05  CC-MIN-LEVEL                PIC X(1).
000780     05  CC-TEST-ID                  PIC X(10).
000790     05  FILLER                      PIC X(29).
000800
